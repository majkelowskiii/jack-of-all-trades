000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    BJTRAIN.                                                  
000300 AUTHOR.        R T HALVORSEN.                                            
000400 INSTALLATION.  LUCKY STAR GAMING SYSTEMS - SYSTEMS DEVELOPMENT.          
000500 DATE-WRITTEN.  03/12/87.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000800*                                                                         
000900*===============================================================*         
001000*  PROGRAM......: BJTRAIN                                       *         
001100*  FUNCTION.....: BATCH BLACKJACK TRAINER RULE ENGINE.  READS    *        
001200*                 A SHOE OF CARDS AND A STREAM OF PLAYER ACTION  *        
001300*                 TRANSACTIONS, APPLIES THE HOUSE BLACKJACK      *        
001400*                 RULES TO A SINGLE SESSION AND WRITES ONE       *        
001500*                 RESULT RECORD PER TRANSACTION PLUS A RUN       *        
001600*                 TOTALS TRAILER.                                *        
001700*  FILES........: BJ-TRANS   - INPUT  - ACTION TRANSACTIONS      *        
001800*                 BJ-CARDS   - INPUT  - SHOE CARD STREAM         *        
001900*                 BJ-RESULTS - OUTPUT - PER-ACTION RESULTS       *        
002000*===============================================================*         
002100*                                                                         
002200*-----------------------------------------------------------------        
002300*  CHANGE LOG                                                             
002400*-----------------------------------------------------------------        
002500*  DATE      BY   REQUEST   DESCRIPTION                                   
002600*  --------  ---  --------  ------------------------------------          
002700*  03/12/87  RTH  TR-0041   ORIGINAL CODING - SINGLE HAND, NO             
002800*                           SPLIT, NO INSURANCE.                          
002900*  09/02/87  RTH  TR-0058   ADDED LATE SURRENDER PER TRAINER              
003000*                           DESK REQUEST.                                 
003100*  04/19/88  CWK  TR-0102   ADDED SPLIT PROCESSING, UP TO 4               
003200*                           HANDS PER SHOE-ROUND.                         
003300*  11/30/88  CWK  TR-0119   INSURANCE OFFER/RESOLUTION ADDED.             
003400*  06/14/89  JAD  TR-0166   DEALER HOLE CARD NOW QUEUED AND               
003500*                           HIDDEN UNTIL DEALER-ACTION REVEAL.            
003600*  02/08/90  JAD  TR-0201   HI-LO RUNNING COUNT AND TRUE COUNT            
003700*                           REPORTING ADDED TO RESULT RECORD.             
003800*  10/22/91  RTH  TR-0249   CUT-CARD PENETRATION TEST AND SHOE            
003900*                           RESHUFFLE-ON-NEXTHAND LOGIC ADDED.            
004000*  05/03/93  MLS  TR-0288   TABLE MIN/MAX BET CLAMPING ADDED              
004100*                           PER NEW HOUSE RULES BULLETIN.                 
004200*  01/17/95  MLS  TR-0310   DEALER STAND-ON-ALL-17S CONFIRMED;            
004300*                           SOFT-17 HIT OPTION DROPPED FROM SPEC.         
004400*  08/09/96  JAD  TR-0344   RUN TOTALS TRAILER REWRITTEN TO               
004500*                           MATCH TRAINER-DESK REPORT FORMAT.             
004600*  05/19/97  RTH  TR-0361   SETTLEMENT WAS COMPARING EVERY HAND           
004700*                           TO PLAYER HAND 1'S OWN TOTAL INSTEAD          
004800*                           OF THE DEALER'S - HAND 1 ALWAYS PUSHED        
004900*                           AGAINST ITSELF.  380 NOW TOTALS THE           
005000*                           DEALER'S OWN CARDS (NEW PARAS 616-618)        
005100*                           BEFORE ANY HAND IS GRADED.                    
005200*  03/30/98  CWK  TR-0381   SHOE CARD STREAM NOW READ FROM                
005300*                           BJ-CARDS, REMOVED IN-PROGRAM RANDOM           
005400*                           SHUFFLE FOR REPRODUCIBLE TEST RUNS.           
005500*  12/11/98  MLS  Y2K-0009  Y2K REVIEW - PROGRAM CARRIES NO               
005600*                           CENTURY-SENSITIVE DATE FIELDS.  NO            
005700*                           CHANGE REQUIRED.  SIGNED OFF.                 
005800*  07/06/99  RTH  TR-0402   SPLIT-HAND TWO-CARD 21 NOW FLAGGED            
005900*                           BLACKJACK PER TRAINER DESK RULING.            
006000*  02/14/01  JAD  TR-0430   MINOR - TIGHTENED INSURANCE MAXIMUM           
006100*                           ROUNDING TO MATCH HOUSE RULE BOOK.            
006200*  06/21/01  CWK  TR-0441   ADDED DECLARATIVES ERROR TRAP FOR ALL         
006300*                           THREE FILES - A BAD OPEN/READ/WRITE           
006400*                           WAS FAILING SILENTLY.  MATCHES THE            
006500*                           SHOP-STANDARD FILE-HANDLER IDIOM.             
006600*-----------------------------------------------------------------        
006700*                                                                         
006800 ENVIRONMENT DIVISION.                                                    
006900*                                                                         
007000 CONFIGURATION SECTION.                                                   
007100 SOURCE-COMPUTER.   IBM-370.                                              
007200 OBJECT-COMPUTER.   IBM-370.                                              
007300*                                                                         
007400*    CARD-RANK-DIGIT CLASS TEST LETS 600-BEGIN-VALUE-CARD TELL A          
007500*    NUMBERED RANK (2-9) FROM A FACE CARD OR ACE IN ONE TEST              
007600*    RATHER THAN A STRING OF IFS.  UPSI-0 IS THE OPERATOR'S RERUN         
007700*    SWITCH - ON MEANS THIS IS A RERUN OF A SHOE THAT ABENDED             
007800*    MID-SESSION, BUT THIS TRAINER HAS NO RESTART LOGIC YET AND           
007900*    THE SWITCH IS CARRIED HERE ONLY FOR A FUTURE ENHANCEMENT.            
008000 SPECIAL-NAMES.                                                           
008100     CLASS CARD-RANK-DIGIT    IS "2" THRU "9"                             
008200     UPSI-0 ON  STATUS IS WS-RERUN-SWITCH                                 
008300            OFF STATUS IS WS-NORMAL-SWITCH.                               
008400*                                                                         
008500 INPUT-OUTPUT SECTION.                                                    
008600 FILE-CONTROL.                                                            
008700*    ACTION TRANSACTIONS DRIVE THE WHOLE RUN - ONE PER PLAYER OR          
008800*    HOUSE DECISION.                                                      
008900     SELECT BJ-TRANS-FILE   ASSIGN TO "BJTRANS"                           
009000            ORGANIZATION IS LINE SEQUENTIAL                               
009100            FILE STATUS IS FS-BJ-TRANS.                                   
009200*                                                                         
009300*    THE SHOE, PRE-DEALT IN FILE ORDER (TR-0381).                         
009400     SELECT BJ-CARDS-FILE   ASSIGN TO "BJCARDS"                           
009500            ORGANIZATION IS LINE SEQUENTIAL                               
009600            FILE STATUS IS FS-BJ-CARDS.                                   
009700*                                                                         
009800*    ONE RESULT LINE PER TRANSACTION PLUS THE RUN TOTALS TRAILER.         
009900     SELECT BJ-RESULTS-FILE ASSIGN TO "BJRESULT"                          
010000            ORGANIZATION IS LINE SEQUENTIAL                               
010100            FILE STATUS IS FS-BJ-RESULTS.                                 
010200*                                                                         
010300 DATA DIVISION.                                                           
010400 FILE SECTION.                                                            
010500*                                                                         
010600*    BJ-TRANS - ONE ACTION TRANSACTION PER RECORD.                        
010700*                                                                         
010800 FD  BJ-TRANS-FILE                                                        
010900     LABEL RECORD IS STANDARD.                                            
011000 01  BJ-ACTION-REC.                                                       
011100*        ACTION CODE - CONFIGURE/PLACEBET/DEAL/HIT/STAND/DOUBLE/          
011200*        SPLIT/SURRENDER/BUYINS/SKIPINS/DEALERSTEP/NEXTHAND.              
011300     02  BJT-ACTION            PIC X(12).                                 
011400*        BET AMOUNT FOR PLACEBET, OTHERWISE UNUSED BY THE ACTION.         
011500     02  BJT-AMOUNT             PIC S9(7).                                
011600*        NUMBER OF DECKS FOR A CONFIGURE ACTION (VIA BJC-DECKS).          
011700     02  BJT-DECKS               PIC 9(02).                               
011800     02  BJT-MIN-BET              PIC 9(05).                              
011900     02  BJT-MAX-BET              PIC 9(07).                              
012000     02  FILLER                    PIC X(07).                             
012100*                                                                         
012200*    BJ-CONFIG-VIEW - SAME BYTES AS BJ-ACTION-REC, NAMED FOR THE          
012300*    FIELDS A CONFIGURE TRANSACTION ACTUALLY CARRIES (THE AMOUNT          
012400*    SLOT IS THE STARTING BANKROLL, NOT A BET).                           
012500*                                                                         
012600 01  BJ-CONFIG-VIEW REDEFINES BJ-ACTION-REC.                              
012700     02  BJC-ACTION            PIC X(12).                                 
012800*        STARTING BANKROLL - OVERLAYS BJT-AMOUNT ABOVE.                   
012900     02  BJC-BANKROLL           PIC S9(7).                                
013000*        NUMBER OF DECKS IN PLAY FOR THE SESSION (1-8).                   
013100     02  BJC-DECKS               PIC 9(02).                               
013200*        TABLE MINIMUM BET (TR-0288).                                     
013300     02  BJC-MIN-BET              PIC 9(05).                              
013400*        TABLE MAXIMUM BET (TR-0288).                                     
013500     02  BJC-MAX-BET              PIC 9(07).                              
013600     02  FILLER                    PIC X(07).                             
013700*                                                                         
013800*    BJ-CARDS - SHOE CARD STREAM, ONE 2-CHARACTER CODE PER RECORD,        
013900*    DEALT IN FILE ORDER (SEE TR-0381 - REPLACES RANDOM SHUFFLE).         
014000*    CODE IS RANK FOLLOWED BY SUIT, E.G. "AS" IS ACE OF SPADES,           
014100*    "TH" IS TEN OF HEARTS.                                               
014200*                                                                         
014300 FD  BJ-CARDS-FILE                                                        
014400     LABEL RECORD IS STANDARD.                                            
014500 01  BJ-CARD-STREAM-REC.                                                  
014600     02  BJS-CARD-CODE          PIC X(02).                                
014700     02  FILLER                    PIC X(03).                             
014800*                                                                         
014900*    BJ-RESULTS - ONE RESULT RECORD PER TRANSACTION, PLUS THE             
015000*    RUN TOTALS TRAILER WRITTEN AT END OF FILE.                           
015100*                                                                         
015200 FD  BJ-RESULTS-FILE                                                      
015300     LABEL RECORD IS STANDARD.                                            
015400 01  BJ-RESULT-REC.                                                       
015500*        SEQUENCE NUMBER, ONE PER TRANSACTION, ASSIGNED BY 220.           
015600     02  BJR-SEQ                 PIC 9(05).                               
015700*        ECHOES THE ACTION CODE FROM THE TRANSACTION PROCESSED.           
015800     02  BJR-ACTION              PIC X(12).                               
015900*        "OK" OR "ER" - WHETHER THE ACTION WAS APPLIED OR REJECTED.       
016000     02  BJR-STATUS               PIC X(02).                              
016100*        SESSION PHASE AFTER THIS TRANSACTION WAS APPLIED.                
016200     02  BJR-PHASE                PIC X(12).                              
016300*        BANKROLL AFTER THIS TRANSACTION.                                 
016400     02  BJR-BANKROLL              PIC S9(7).                             
016500*        HI-LO RUNNING COUNT AFTER THIS TRANSACTION.                      
016600     02  BJR-COUNT                 PIC S9(4).                             
016700*        FREE-FORM EXPLANATION, MOSTLY USED ON REJECTS.                   
016800     02  BJR-MESSAGE                PIC X(60).                            
016900     02  FILLER                      PIC X(08).                           
017000*                                                                         
017100 WORKING-STORAGE SECTION.                                                 
017200*                                                                         
017300*    FILE STATUS BYTES - SET BY EVERY OPEN/READ/WRITE/CLOSE AND           
017400*    PICKED UP BY THE DECLARATIVES FILE-HANDLER BELOW (TR-0441) ON        
017500*    ANY NON-SUCCESSFUL COMPLETION.                                       
017600 77  FS-BJ-TRANS                PIC X(02) VALUE SPACES.                   
017700 77  FS-BJ-CARDS                PIC X(02) VALUE SPACES.                   
017800 77  FS-BJ-RESULTS               PIC X(02) VALUE SPACES.                  
017900*                                                                         
018000*    END-OF-FILE SWITCH FOR THE TRANSACTION FILE.                         
018100 77  WS-BJ-TRANS-EOF             PIC A(01) VALUE "N".                     
018200     88  SW-BJ-TRANS-EOF-Y                 VALUE "Y".                     
018300*                                                                         
018400*    PROGRAM CONSTANTS - TABLE SIZES AND HOUSE-RULE NUMBERS THAT          
018500*    DO NOT CHANGE FROM ONE SESSION TO THE NEXT.                          
018600 78  WS-CTE-01                            VALUE 1.                        
018700 78  WS-CTE-CARDS-PER-DECK                VALUE 52.                       
018800 78  WS-CTE-MAX-SHOE-CARDS                VALUE 416.                      
018900 78  WS-CTE-MAX-HANDS                     VALUE 4.                        
019000 78  WS-CTE-MAX-CARDS-PER-HAND            VALUE 11.                       
019100 78  WS-CTE-DEFAULT-MIN-BET               VALUE 10.                       
019200 78  WS-CTE-BLACKJACK-TOTAL                VALUE 21.                      
019300 78  WS-CTE-DEALER-STAND-TOTAL             VALUE 17.                      
019400*                                                                         
019500*    RUN-TOTAL ACCUMULATORS - ALL BINARY COUNTERS.                        
019600*                                                                         
019700 01  WS-RUN-TOTALS.                                                       
019800*        COUNTS EVERY TRANSACTION READ, REGARDLESS OF OUTCOME.            
019900     03  WS-TRANS-READ-CNT        PIC S9(7) COMP.                         
020000*        COUNTS TRANSACTIONS THAT PASSED 210'S PHASE/EDIT CHECKS.         
020100     03  WS-ACCEPTED-CNT          PIC S9(7) COMP.                         
020200*        COUNTS TRANSACTIONS 210 TURNED DOWN.                             
020300     03  WS-REJECTED-CNT          PIC S9(7) COMP.                         
020400*        COUNTS EACH HAND AS IT IS SETTLED IN 382.                        
020500     03  WS-HANDS-PLAYED-CNT      PIC S9(7) COMP.                         
020600*        NEXT BJR-SEQ VALUE TO STAMP ON A RESULT RECORD.                  
020700     03  WS-SEQ-NUM               PIC S9(7) COMP.                         
020800     03  FILLER                  PIC X(08).                               
020900*                                                                         
021000*    SESSION STATE - ONE BLACKJACK SESSION IS CARRIED HERE FOR            
021100*    THE LIFE OF THE RUN.                                                 
021200*                                                                         
021300 01  WS-SESSION-STATE.                                                    
021400*        CURRENT PHASE OF PLAY - DRIVES WHICH ACTION CODES 210            
021500*        WILL ACCEPT NEXT.                                                
021600     03  WS-BJ-PHASE              PIC X(12) VALUE "UNCONFIGED".           
021700         88  SW-PHASE-AWAITCONFIG            VALUE "UNCONFIGED".          
021800         88  SW-PHASE-AWAITBET               VALUE "AWAITBET".            
021900         88  SW-PHASE-INITDEAL                VALUE "INITDEAL".           
022000         88  SW-PHASE-INSURANCE                VALUE "INSURANCE".         
022100         88  SW-PHASE-PLAYERACT                 VALUE "PLAYERACT".        
022200         88  SW-PHASE-DEALERACT                  VALUE "DEALERACT".       
022300         88  SW-PHASE-COMPLETE                    VALUE "COMPLETE".       
022400*        BANKROLL AS OF THE LAST SETTLED TRANSACTION.                     
022500     03  WS-BANKROLL              PIC S9(7) VALUE ZEROES.                 
022600*        BANKROLL THE TRAINEE STARTED THE SESSION WITH - HELD             
022700*        HERE SO 900 CAN COMPUTE NET WIN/LOSS.                            
022800     03  WS-CONFIGURED-BANKROLL   PIC S9(7) VALUE ZEROES.                 
022900*        DECKS IN PLAY, FROM THE CONFIGURE TRANSACTION.                   
023000     03  WS-NUM-DECKS              PIC 9(02) VALUE ZEROES.                
023100*        TABLE MINIMUM BET IN EFFECT FOR THIS SESSION (TR-0288).          
023200     03  WS-MIN-BET                PIC 9(05) VALUE ZEROES.                
023300*        TABLE MAXIMUM BET IN EFFECT FOR THIS SESSION (TR-0288).          
023400     03  WS-MAX-BET                 PIC 9(07) VALUE ZEROES.               
023500*        HOW MANY ROUNDS HAVE BEEN DEALT THIS SESSION.                    
023600     03  WS-HAND-NUMBER               PIC S9(5) COMP VALUE ZERO.          
023700*        HI-LO RUNNING COUNT (TR-0249) - AN ACCUMULATOR LIKE ANY          
023800*        OTHER COUNTER IN THIS PROGRAM, SO IT IS KEPT COMP.               
023900     03  WS-RUNNING-COUNT               PIC S9(4) COMP VALUE ZERO.        
024000     03  WS-TRUE-COUNT                   PIC S9(4)V9(2) COMP VALUE ZERO.  
024100     03  WS-DECKS-REMAINING                PIC S9(2)V9(2) COMP VALUE ZERO.
024200*        WHICH SLOT OF WS-HAND-TABLE IS TAKING THE NEXT ACTION.           
024300     03  WS-ACTIVE-HAND-IDX                  PIC S9(2) COMP VALUE ZERO.   
024400*        HOW MANY HANDS ARE IN PLAY THIS ROUND (1 UNLESS SPLIT).          
024500     03  WS-HAND-COUNT                        PIC S9(2) COMP VALUE ZERO.  
024600*        NEXT UNUSED SLOT IN THE DEALER STEP QUEUE (SEE 370).             
024700     03  WS-DEAL-STEP-PTR                       PIC S9(2) COMP VALUE ZERO.
024800*        SIDE BET AMOUNT IF INSURANCE WAS BOUGHT THIS ROUND.              
024900     03  WS-INSURANCE-AMOUNT                      PIC S9(7) VALUE ZEROES. 
025000     03  WS-INSURANCE-BOUGHT-FLAG                   PIC X(01) VALUE "N".  
025100         88  SW-INSURANCE-BOUGHT                      VALUE "Y".          
025200     03  FILLER                                         PIC X(10).        
025300*                                                                         
025400*    SHOE - CARDS ARE LOADED FROM BJ-CARDS AND DEALT FRONT TO             
025500*    BACK; NO RANDOM SHUFFLE (SEE TR-0381).                               
025600*                                                                         
025700 01  WS-SHOE-TABLE.                                                       
025800*        UP TO 8 DECKS WORTH OF CARD CODES, LOADED ONCE AT START.         
025900     03  WS-SHOE-CARD  OCCURS WS-CTE-MAX-SHOE-CARDS TIMES                 
026000                       INDEXED BY IDX-SHOE-CARD                           
026100                       PIC X(02).                                         
026200     03  FILLER                            PIC X(02).                     
026300*                                                                         
026400*    WS-SHOE-BY-DECK - SAME BYTES AS WS-SHOE-TABLE, VIEWED AS             
026500*    DECK-SIZED BLOCKS FOR SHOE-COMPOSITION CHECKING.                     
026600*                                                                         
026700 01  WS-SHOE-BY-DECK REDEFINES WS-SHOE-TABLE.                             
026800     03  WS-SHOE-DECK  OCCURS 8 TIMES                                     
026900                       INDEXED BY IDX-SHOE-DECK.                          
027000         05  WS-SHOE-DECK-CARD  OCCURS WS-CTE-CARDS-PER-DECK TIMES        
027100                                PIC X(02).                                
027200     03  FILLER                            PIC X(02).                     
027300*                                                                         
027400*    SHOE BOOKKEEPING - POINTERS AND COUNTS INTO WS-SHOE-TABLE.           
027500 01  WS-SHOE-CONTROL.                                                     
027600*        NEXT CARD TO BE DEALT (SEE 510-BEGIN-DRAW-CARD).                 
027700     03  WS-SHOE-TOP-IDX           PIC S9(4) COMP VALUE ZERO.             
027800*        HOW MANY CARDS WERE ACTUALLY LOADED FROM BJ-CARDS.               
027900     03  WS-SHOE-TOTAL-CARDS       PIC S9(4) COMP VALUE ZERO.             
028000*        COUNTS WRAP-AROUND RE-USES OF THE LOADED SHOE (SEE 510).         
028100     03  WS-SHOE-DISCARD-CNT       PIC S9(4) COMP VALUE ZERO.             
028200*        CARDS LEFT BEFORE THE SHOE WRAPS.                                
028300     03  WS-SHOE-REMAINING          PIC S9(4) COMP VALUE ZERO.            
028400     03  WS-NEEDS-SHUFFLE-FLAG        PIC X(01) VALUE "N".                
028500         88  SW-NEEDS-SHUFFLE                     VALUE "Y".              
028600     03  WS-DRAWN-CARD                  PIC X(02) VALUE SPACES.           
028700*        CUT-CARD PENETRATION POINT (TR-0249) - ONCE WS-SHOE-             
028800*        REMAINING FALLS BELOW THIS, A RESHUFFLE IS DUE.                  
028900     03  WS-CUT-CARD-THRESHOLD             PIC S9(4) COMP VALUE ZERO.     
029000     03  WS-WRAP-WORK                       PIC S9(4) COMP VALUE ZERO.    
029100     03  WS-WRAP-REMAINDER                    PIC S9(4) COMP              
029200                                               VALUE ZERO.                
029300     03  FILLER                            PIC X(06).                     
029400*                                                                         
029500*    THE STANDARD 52-CARD DECK ORDER, BUILT ONCE AT START-UP.             
029600*    (SPADES, DIAMONDS, HEARTS, CLUBS) X (A K Q J T 9 8 7 6 5 4 3 2)      
029700*                                                                         
029800 01  WS-STANDARD-DECK.                                                    
029900*        FILLED BY 050/052/054 AT START-UP - SUIT MAJOR, RANK             
030000*        MINOR ORDER.  NOT THE DEAL ORDER; SEE WS-SHOE-TABLE.             
030100     03  WS-STD-CARD  OCCURS 52 TIMES                                     
030200                      INDEXED BY IDX-STD-CARD                             
030300                      PIC X(02).                                          
030400     03  FILLER                            PIC X(02).                     
030500*    SUIT LETTERS IN THE ORDER 052 WALKS THEM.                            
030600 01  WS-SUIT-TABLE.                                                       
030700     03  FILLER  PIC X(04) VALUE "SDHC".                                  
030800 01  WS-SUIT-LETTERS REDEFINES WS-SUIT-TABLE.                             
030900     03  WS-SUIT-CHAR  OCCURS 4 TIMES PIC X(01).                          
031000*    RANK LETTERS IN THE ORDER 052 WALKS THEM, ACE HIGH.                  
031100 01  WS-RANK-TABLE.                                                       
031200     03  FILLER  PIC X(13) VALUE "AKQJT98765432".                         
031300 01  WS-RANK-LETTERS REDEFINES WS-RANK-TABLE.                             
031400     03  WS-RANK-CHAR  OCCURS 13 TIMES PIC X(01).                         
031500*    SUBSCRIPTS USED WHILE 050/052 LAY DOWN THE STANDARD DECK.            
031600 01  WS-DECK-BUILD-WORK.                                                  
031700     03  WS-DECK-BUILD-SUIT-IDX  PIC S9(2) COMP VALUE ZERO.               
031800     03  WS-DECK-BUILD-RANK-IDX  PIC S9(2) COMP VALUE ZERO.               
031900     03  FILLER                  PIC X(04).                               
032000*                                                                         
032100*    PLAYER HANDS - UP TO 4, EACH UP TO 11 CARDS (SPLITS AND A            
032200*    FULL RUN OF HITS).                                                   
032300*                                                                         
032400 01  WS-HAND-TABLE.                                                       
032500     03  WS-HAND  OCCURS WS-CTE-MAX-HANDS TIMES                           
032600                 INDEXED BY IDX-HAND.                                     
032700*            THIS HAND'S OWN CARDS, FRONT-FILLED AS DEALT/HIT.            
032800         05  WS-HAND-CARD  OCCURS WS-CTE-MAX-CARDS-PER-HAND TIMES         
032900                           INDEXED BY IDX-HAND-CARD                       
033000                           PIC X(02).                                     
033100         05  WS-HAND-CARD-CNT          PIC S9(2) COMP VALUE ZERO.         
033200*            ORIGINAL BET, DOUBLED IN PLACE IF THE HAND DOUBLES           
033300*            DOWN (SEE 352).                                              
033400         05  WS-HAND-BET                PIC S9(7) VALUE ZEROES.           
033500         05  WS-HAND-STATUS               PIC X(01) VALUE SPACE.          
033600             88  SW-HAND-ACTIVE                       VALUE "A".          
033700             88  SW-HAND-STANDING                       VALUE "S".        
033800             88  SW-HAND-BUSTED                           VALUE "B".      
033900             88  SW-HAND-SURRENDERED                        VALUE "R".    
034000             88  SW-HAND-BLACKJACK                            VALUE "J".  
034100*            SET WHEN A DOUBLE-DOWN HAS BEEN TAKEN - NOT USED             
034200*            FOR SETTLEMENT, ONLY TO BLOCK A SECOND DOUBLE.               
034300         05  WS-HAND-DOUBLED-FLAG                           PIC X(01)     
034400                                                             VALUE "N".   
034500             88  SW-HAND-DOUBLED                            VALUE "Y".    
034600*            SET ONCE THIS HAND HAS TAKEN ANY ACTION, SO A                
034700*            SPLIT/DOUBLE/SURRENDER CANNOT BE TAKEN LATE.                 
034800         05  WS-HAND-TAKEN-ACTION-FLAG                      PIC X(01)     
034900                                                             VALUE "N".   
035000             88  SW-HAND-TAKEN-ACTION                       VALUE "Y".    
035100*            SLOT NUMBER OF THE HAND THIS ONE WAS SPLIT OFF OF;           
035200*            ZERO IF THIS HAND WAS NEVER PART OF A SPLIT.                 
035300         05  WS-HAND-SPLIT-FROM                             PIC S9(2)     
035400                                                             COMP         
035500                                                             VALUE ZERO.  
035600     03  FILLER                                             PIC X(01).    
035700*                                                                         
035800*    DEALER HAND - UP TO 11 CARDS, SECOND CARD HELD BACK UNTIL            
035900*    REVEALED (SEE TR-0166).  THIS IS A WHOLLY SEPARATE TABLE             
036000*    FROM WS-HAND-TABLE ABOVE - THE DEALER IS NEVER ONE OF THE            
036100*    FOUR PLAYER HAND SLOTS (SEE TR-0361).                                
036200*                                                                         
036300 01  WS-DEALER-HAND.                                                      
036400     03  WS-DEALER-CARD  OCCURS WS-CTE-MAX-CARDS-PER-HAND TIMES           
036500                         INDEXED BY IDX-DEALER-CARD                       
036600                         PIC X(02).                                       
036700     03  WS-DEALER-CARD-CNT         PIC S9(2) COMP VALUE ZERO.            
036800*        SET WHILE THE SECOND DEALER CARD IS FACE DOWN AND NOT            
036900*        YET COUNTED IN THE HI-LO RUNNING COUNT.                          
037000     03  WS-DEALER-HIDDEN-FLAG        PIC X(01) VALUE "N".                
037100         88  SW-DEALER-HIDDEN-PENDING          VALUE "Y".                 
037200*        THE ACTUAL HOLE CARD, HELD HERE UNTIL REVEALED.                  
037300     03  WS-DEALER-HIDDEN-CARD           PIC X(02) VALUE SPACES.          
037400     03  FILLER                             PIC X(01).                    
037500*                                                                         
037600*    DEALER STEP QUEUE - A REVEAL STEP (IF ANY) FOLLOWED BY THE           
037700*    PRE-COMPUTED DRAW STEPS NEEDED TO REACH 17.                          
037800*                                                                         
037900 01  WS-DEALER-QUEUE-TABLE.                                               
038000*        ONE ENTRY PER DEALERSTEP TRANSACTION STILL OWED TO THE           
038100*        DEALER THIS ROUND.                                               
038200     03  WS-DEALER-STEP  OCCURS 12 TIMES                                  
038300                         INDEXED BY IDX-DEALER-STEP.                      
038400         05  WS-DEALER-STEP-TYPE  PIC X(01).                              
038500             88  SW-STEP-REVEAL             VALUE "R".                    
038600             88  SW-STEP-DRAW                 VALUE "D".                  
038700     03  FILLER                             PIC X(01).                    
038800*    QUEUE POINTERS - HOW MANY STEPS ARE QUEUED AND WHICH ONE IS          
038900*    NEXT TO POP (SEE 375-BEGIN-DO-DEALERSTEP).                           
039000 01  WS-DEALER-QUEUE-CONTROL.                                             
039100     03  WS-DEALER-QUEUE-CNT        PIC S9(2) COMP VALUE ZERO.            
039200     03  WS-DEALER-QUEUE-PTR        PIC S9(2) COMP VALUE ZERO.            
039300     03  FILLER                     PIC X(01).                            
039400*                                                                         
039500*    HAND-VALUATION WORK AREA - USED BY THE 600-SERIES PARAGRAPHS.        
039600*    SHARED SCRATCH SPACE: ONLY ONE HAND IS EVER BEING TOTALLED,          
039700*    TESTED FOR BLACKJACK, OR TESTED FOR A PAIR AT A TIME, SO ONE         
039800*    COPY OF EACH FIELD IS ENOUGH.                                        
039900*                                                                         
040000 01  WS-VALUATION-WORK.                                                   
040100*        SINGLE CHARACTER RANK BEING VALUED RIGHT NOW (SEE 600).          
040200     03  WS-VALUE-CARD-RANK         PIC X(01) VALUE SPACE.                
040300*        POINT VALUE 600 HANDS BACK FOR WS-VALUE-CARD-RANK.               
040400     03  WS-CARD-VALUE-RESULT       PIC S9(2) COMP VALUE ZERO.            
040500     03  WS-RANK-NUMERIC-WORK       PIC X(01) VALUE SPACE.                
040600     03  WS-RANK-NUMERIC-VIEW REDEFINES WS-RANK-NUMERIC-WORK              
040700                                    PIC 9(01).                            
040800*        RUNNING TOTAL FOR WHICHEVER HAND 610 OR 616 IS TOTALLING.        
040900     03  WS-HAND-TOTAL-WORK         PIC S9(3) COMP VALUE ZERO.            
041000*        HOW MANY ACES IN THAT HAND ARE STILL COUNTED AT 11.              
041100     03  WS-HAND-ACE-COUNT-WORK     PIC S9(2) COMP VALUE ZERO.            
041200     03  WS-HAND-IS-SOFT-FLAG       PIC X(01) VALUE "N".                  
041300         88  SW-HAND-IS-SOFT                   VALUE "Y".                 
041400*        WHICH WS-HAND-TABLE SLOT 610/612/614/620/630 ARE                 
041500*        OPERATING ON; NEVER USED TO ADDRESS THE DEALER'S HAND.           
041600     03  WS-VALUATION-LOOP-IDX      PIC S9(2) COMP VALUE ZERO.            
041700     03  WS-IS-BLACKJACK-FLAG       PIC X(01) VALUE "N".                  
041800         88  SW-IS-BLACKJACK                    VALUE "Y".                
041900     03  WS-IS-PAIR-FLAG            PIC X(01) VALUE "N".                  
042000         88  SW-IS-PAIR                          VALUE "Y".               
042100*        SET IN 340 WHEN THE REVEALED HOLE CARD GIVES THE DEALER          
042200*        BLACKJACK - DRIVES THE INSURANCE PAYOUT AND SKIPS                
042300*        PLAYERACT ENTIRELY.                                              
042400     03  WS-DEALER-HAS-BJ-FLAG      PIC X(01) VALUE "N".                  
042500         88  SW-DEALER-HAS-BJ                     VALUE "Y".              
042600*        SET WHEN EVERY LIVE HAND IS ALREADY BUSTED OR                    
042700*        SURRENDERED BEFORE THE DEALER WOULD EVEN HAVE TO DRAW            
042800*        (SEE 372).                                                       
042900     03  WS-ALL-HANDS-BUSTED-FLAG   PIC X(01) VALUE "N".                  
043000         88  SW-ALL-HANDS-BUSTED                   VALUE "Y".             
043100*        SCRATCH DEALER TOTAL/ACE COUNT USED ONLY WHILE 370-376           
043200*        ARE SIMULATING THE DEALER'S DRAWS TO BUILD THE STEP              
043300*        QUEUE - NOT THE DEALER'S REAL FINAL TOTAL (THAT IS               
043400*        WS-DEALER-FINAL-TOTAL BELOW, SEE TR-0361).                       
043500     03  WS-SIM-DEALER-TOTAL        PIC S9(3) COMP VALUE ZERO.            
043600     03  WS-SIM-ACE-COUNT           PIC S9(2) COMP VALUE ZERO.            
043700*        NEXT UNDEALT SHOE POSITION PEEKED AT BY 376 WITHOUT              
043800*        ACTUALLY DRAWING THE CARD.                                       
043900     03  WS-SIM-PEEK-IDX            PIC S9(4) COMP VALUE ZERO.            
044000*        TR-0361 - THE DEALER'S ACTUAL FINAL TOTAL AND ACE COUNT,         
044100*        SET ONCE BY 616-BEGIN-TOTAL-DEALER-HAND AT THE START OF          
044200*        SETTLEMENT AND READ BY EVERY HAND'S COMPARE IN 382.              
044300     03  WS-DEALER-FINAL-TOTAL      PIC S9(3) COMP VALUE ZERO.            
044400     03  WS-DEALER-FINAL-ACES       PIC S9(2) COMP VALUE ZERO.            
044500     03  FILLER                     PIC X(02).                            
044600*                                                                         
044700*    RESULT-RECORD STAGING AREA - BUILT BY 220 BEFORE THE WRITE.          
044800*                                                                         
044900 01  WS-RESULT-WORK.                                                      
045000     03  WS-RESULT-STATUS           PIC X(02) VALUE SPACES.               
045100     03  WS-RESULT-MESSAGE          PIC X(60) VALUE SPACES.               
045200     03  FILLER                     PIC X(02).                            
045300*                                                                         
045400*    RUN-TOTALS TRAILER LINES - LAID OUT AS THE TRAINER DESK              
045500*    REPORT SPECIFIES.  EACH LINE IS ITS OWN 01-LEVEL SO 900 CAN          
045600*    MOVE A COUNTER INTO ITS EDITED FIELD AND WRITE THAT ONE LINE         
045700*    WITHOUT DISTURBING THE OTHERS.                                       
045800*                                                                         
045900*    HEADING LINE - NO DATA, JUST THE BANNER TEXT.                        
046000 01  WS-TRAILER-HEADING.                                                  
046100     03  FILLER  PIC X(27) VALUE "*** BLACKJACK RUN TOTALS **".           
046200     03  FILLER  PIC X(53) VALUE SPACES.                                  
046300*                                                                         
046400*    TRANSACTIONS READ - EVERY BJ-TRANS RECORD, GOOD OR REJECTED.         
046500 01  WS-TRAILER-READ-LINE.                                                
046600     03  FILLER           PIC X(20) VALUE "TRANSACTIONS READ:  ".         
046700     03  WS-TL-READ        PIC ZZZZ9.                                     
046800     03  FILLER              PIC X(55) VALUE SPACES.                      
046900*                                                                         
047000*    ACCEPTED - TRANSACTIONS THAT PASSED THE 210 PHASE/EDIT CHECKS.       
047100 01  WS-TRAILER-ACCEPT-LINE.                                              
047200     03  FILLER           PIC X(20) VALUE "ACCEPTED:           ".         
047300     03  WS-TL-ACCEPT       PIC ZZZZ9.                                    
047400     03  FILLER              PIC X(55) VALUE SPACES.                      
047500*                                                                         
047600*    REJECTED - TRANSACTIONS THAT FAILED THOSE SAME CHECKS.               
047700 01  WS-TRAILER-REJECT-LINE.                                              
047800     03  FILLER           PIC X(20) VALUE "REJECTED:           ".         
047900     03  WS-TL-REJECT       PIC ZZZZ9.                                    
048000     03  FILLER              PIC X(55) VALUE SPACES.                      
048100*                                                                         
048200*    HANDS PLAYED - WS-HANDS-PLAYED-CNT IS ADDED TO ONCE PER              
048300*    PLACEBET (SEE 310), ALONGSIDE WS-HAND-NUMBER, SO THE COUNT IS        
048400*    ONE PER ROUND DEALT REGARDLESS OF HOW MANY HANDS A SPLIT LEAVES      
048500*    ON THE TABLE BY SETTLEMENT.                                          
048600 01  WS-TRAILER-HANDS-LINE.                                               
048700     03  FILLER           PIC X(20) VALUE "HANDS PLAYED:       ".         
048800     03  WS-TL-HANDS        PIC ZZZZ9.                                    
048900     03  FILLER              PIC X(55) VALUE SPACES.                      
049000*                                                                         
049100*    FINAL BANKROLL - WS-BANKROLL AS OF THE LAST TRANSACTION.             
049200 01  WS-TRAILER-BANKROLL-LINE.                                            
049300     03  FILLER           PIC X(20) VALUE "FINAL BANKROLL:     ".         
049400     03  WS-TL-BANKROLL     PIC ZZZZZZ9-.                                 
049500     03  FILLER              PIC X(52) VALUE SPACES.                      
049600*                                                                         
049700*    NET WIN/LOSS - FINAL BANKROLL LESS THE CONFIGURED STARTING           
049800*    BANKROLL; NEGATIVE IS A LOSING SESSION FOR THE TRAINEE.              
049900 01  WS-TRAILER-NETWL-LINE.                                               
050000     03  FILLER           PIC X(20) VALUE "NET WIN/LOSS:       ".         
050100     03  WS-TL-NETWL        PIC ZZZZZZ9-.                                 
050200     03  FILLER              PIC X(52) VALUE SPACES.                      
050300*                                                                         
050400*    RUNNING COUNT - THE HI-LO COUNT (TR-0201) AS OF THE LAST CARD        
050500*    DRAWN FROM THE SHOE.                                                 
050600 01  WS-TRAILER-COUNT-LINE.                                               
050700     03  FILLER           PIC X(20) VALUE "RUNNING COUNT:      ".         
050800     03  WS-TL-COUNT        PIC ZZZ9-.                                    
050900     03  FILLER              PIC X(55) VALUE SPACES.                      
051000*                                                                         
051100 PROCEDURE DIVISION.                                                      
051200*                                                                         
051300*    DECLARATIVES (TR-0441) - SHOP-STANDARD FILE-HANDLER IDIOM, ONE       
051400*    SECTION PER FILE, SAME SHAPE THIS SHOP USES ON EVERY FILE IN         
051500*    EVERY PROGRAM.  EACH USE AFTER ERROR PROCEDURE FIRES WHENEVER        
051600*    AN OPEN/READ/WRITE/CLOSE AGAINST ITS FILE COMPLETES WITH A           
051700*    FILE STATUS OTHER THAN A SUCCESSFUL "00"/"04"/"10" (THE LAST         
051800*    TWO ARE TESTED EXPLICITLY BY THE PARAGRAPHS THAT EXPECT THEM,        
051900*    SO THEY NEVER REACH THIS TRAP) -- THE RUN GOES DOWN RATHER           
052000*    THAN SILENTLY DEALING A SHORT SHOE OR LOSING A RESULT RECORD.        
052100 DECLARATIVES.                                                            
052200 BJ-TRANS-HANDLER SECTION.                                                
052300     USE AFTER ERROR PROCEDURE ON BJ-TRANS-FILE.                          
052400 BJ-TRANS-STATUS-CHECK.                                                   
052500     DISPLAY "*** BJTRAIN FILE ERROR ***"                                 
052600     DISPLAY "FILE  : BJ-TRANS-FILE"                                      
052700     DISPLAY "STATUS: " FS-BJ-TRANS                                       
052800     STOP "BJTRAIN - FILE ERROR, RUN TERMINATED".                         
052900 BJ-CARDS-HANDLER SECTION.                                                
053000     USE AFTER ERROR PROCEDURE ON BJ-CARDS-FILE.                          
053100 BJ-CARDS-STATUS-CHECK.                                                   
053200     DISPLAY "*** BJTRAIN FILE ERROR ***"                                 
053300     DISPLAY "FILE  : BJ-CARDS-FILE"                                      
053400     DISPLAY "STATUS: " FS-BJ-CARDS                                       
053500     STOP "BJTRAIN - FILE ERROR, RUN TERMINATED".                         
053600 BJ-RESULTS-HANDLER SECTION.                                              
053700     USE AFTER ERROR PROCEDURE ON BJ-RESULTS-FILE.                        
053800 BJ-RESULTS-STATUS-CHECK.                                                 
053900     DISPLAY "*** BJTRAIN FILE ERROR ***"                                 
054000     DISPLAY "FILE  : BJ-RESULTS-FILE"                                    
054100     DISPLAY "STATUS: " FS-BJ-RESULTS                                     
054200     STOP "BJTRAIN - FILE ERROR, RUN TERMINATED".                         
054300 END DECLARATIVES.                                                        
054400*                                                                         
054500*    000 - TOP OF THE RUN.  BUILD THE REFERENCE DECK, OPEN FILES          
054600*    (WHICH ALSO LOADS THE SHOE), THEN PROCESS TRANSACTIONS UNTIL         
054700*    BJ-TRANS HITS END OF FILE, WRITE THE TRAILER, AND CLOSE DOWN.        
054800*    THIS IS THE ONLY PARAGRAPH THAT ISSUES STOP RUN.                     
054900 000-MAIN-CONTROL.                                                        
055000     PERFORM 050-BEGIN-BUILD-STANDARD-DECK                                
055100        THRU 050-END-BUILD-STANDARD-DECK                                  
055200     PERFORM 100-BEGIN-OPEN-FILES                                         
055300        THRU 100-END-OPEN-FILES                                           
055400     PERFORM 200-BEGIN-PROCESS-TRANSACTIONS                               
055500        THRU 200-END-PROCESS-TRANSACTIONS                                 
055600       UNTIL SW-BJ-TRANS-EOF-Y                                            
055700     PERFORM 900-BEGIN-WRITE-TRAILER                                      
055800        THRU 900-END-WRITE-TRAILER                                        
055900     PERFORM 950-BEGIN-CLOSE-FILES                                        
056000        THRU 950-END-CLOSE-FILES                                          
056100     STOP RUN.                                                            
056200*        BUILDS ONE 52-CARD REFERENCE DECK (4 SUITS OF 13                 
056300*        RANKS EACH) INTO WS-STANDARD-DECK.  THIS TABLE IS                
056400*        NEVER DEALT FROM DIRECTLY -- 500 COPIES IT, ONE OR               
056500*        MORE TIMES, INTO THE LIVE SHOE.                                  
056600*    A FUTURE SHOE-INTEGRITY REPORT COULD COMPARE WS-SHOE-BY-DECK         
056700*    AGAINST THIS TABLE TO FLAG A BJ-CARDS FILE THAT IS MISSING OR        
056800*    DUPLICATING A CARD, BUT NO SUCH REPORT EXISTS TODAY.                 
056900*                                                                         
057000*    050 - BUILD THE CANONICAL 52-CARD DECK ORDER.  THIS IS THE           
057100*    CARD-DECK PRIMITIVE; THE SHOE ITSELF IS LOADED FROM                  
057200*    BJ-CARDS (SEE 500-BEGIN-BUILD-SHOE).                                 
057300*                                                                         
057400*    THIS RUNS ONCE AT PROGRAM START, BEFORE THE FIRST TRANSACTION IS     
057500*    READ.  THE ORDER BUILT HERE (SUIT MAJOR, RANK MINOR) IS NOT THE      
057600*    ORDER CARDS ARE DEALT IN -- THAT COMES FROM BJ-CARDS (TR-0381).      
057700*    THIS TABLE IS USED ONLY BY THE SHOE-COMPOSITION CHECK IN 500.        
057800 050-BEGIN-BUILD-STANDARD-DECK.                                           
057900     PERFORM 052-BEGIN-BUILD-ONE-SUIT                                     
058000        THRU 052-END-BUILD-ONE-SUIT                                       
058100       VARYING WS-DECK-BUILD-SUIT-IDX FROM 1 BY 1                         
058200         UNTIL WS-DECK-BUILD-SUIT-IDX > 4.                                
058300 050-END-BUILD-STANDARD-DECK.                                             
058400     EXIT.                                                                
058500*        BUILDS THE 13 CARDS OF ONE SUIT IN RANK ORDER (A, 2-10,          
058600*        J, Q, K) INTO THE STANDARD DECK TABLE.                           
058700*                                                                         
058800*    ONE PASS OF THIS PARAGRAPH LAYS DOWN THE 13 RANKS OF A SINGLE        
058900*    SUIT INTO WS-STANDARD-DECK AT THE CORRECT OFFSET.                    
059000 052-BEGIN-BUILD-ONE-SUIT.                                                
059100     PERFORM 054-BEGIN-BUILD-ONE-CARD                                     
059200        THRU 054-END-BUILD-ONE-CARD                                       
059300       VARYING WS-DECK-BUILD-RANK-IDX FROM 1 BY 1                         
059400         UNTIL WS-DECK-BUILD-RANK-IDX > 13.                               
059500 052-END-BUILD-ONE-SUIT.                                                  
059600     EXIT.                                                                
059700*                                                                         
059800*    COMBINES THE CURRENT RANK LETTER AND SUIT LETTER INTO THE            
059900*    TWO-CHARACTER CARD CODE AND STORES IT IN THE NEXT DECK SLOT.         
060000 054-BEGIN-BUILD-ONE-CARD.                                                
060100     COMPUTE IDX-STD-CARD =                                               
060200        ((WS-DECK-BUILD-SUIT-IDX - 1) * 13)                               
060300        + WS-DECK-BUILD-RANK-IDX                                          
060400     MOVE WS-RANK-CHAR (WS-DECK-BUILD-RANK-IDX)                           
060500       TO WS-STD-CARD (IDX-STD-CARD) (1:1)                                
060600     MOVE WS-SUIT-CHAR (WS-DECK-BUILD-SUIT-IDX)                           
060700       TO WS-STD-CARD (IDX-STD-CARD) (2:1).                               
060800 054-END-BUILD-ONE-CARD.                                                  
060900     EXIT.                                                                
061000*    AN OPEN FAILURE ON ANY OF THE THREE FILES IS CAUGHT BY THE           
061100*    DECLARATIVES FILE-HANDLER ABOVE (TR-0441) -- NO EXPLICIT             
061200*    STATUS TEST IS CODED HERE.                                           
061300*                                                                         
061400*    OPENS ALL THREE FILES AND LOADS THE SHOE FROM BJ-CARDS BEFORE        
061500*    ANY TRANSACTION IS READ -- THE SHOE MUST BE FULLY BUILT BEFORE       
061600*    A CONFIGURE TRANSACTION CAN SET THE DECK COUNT.                      
061700 100-BEGIN-OPEN-FILES.                                                    
061800     OPEN INPUT  BJ-TRANS-FILE                                            
061900     OPEN INPUT  BJ-CARDS-FILE                                            
062000     OPEN OUTPUT BJ-RESULTS-FILE                                          
062100     PERFORM 110-BEGIN-READ-TRANS                                         
062200        THRU 110-END-READ-TRANS.                                          
062300 100-END-OPEN-FILES.                                                      
062400     EXIT.                                                                
062500*        READS THE NEXT TRAINER ACTION TRANSACTION.  AT END               
062600*        SETS THE NORMAL SWITCH SO 200'S CONTROLLING PERFORM              
062700*        UNTIL FALLS OUT CLEANLY -- NO GO TO IS NEEDED TO LEAVE           
062800*        THE READ LOOP.                                                   
062900*    A TRANSACTION RECORD IS NEVER VALIDATED FOR LENGTH OR FORMAT         
063000*    HERE -- THAT IS LEFT TO 210 AND THE 3NN PARAGRAPHS, WHICH CAN        
063100*    REJECT A BAD ACTION CODE CLEANLY WITHOUT AN ABEND.                   
063200*                                                                         
063300*    STANDARD READ-AHEAD.  FILE STATUS OF "10" IS END OF FILE; ANY        
063400*    OTHER NON-ZERO STATUS IS TREATED AS END OF FILE TOO, SINCE THIS      
063500*    TRAINER HAS NO OPERATOR TO RAISE AN ABEND TO.                        
063600 110-BEGIN-READ-TRANS.                                                    
063700     READ BJ-TRANS-FILE RECORD                                            
063800        AT END                                                            
063900           SET SW-BJ-TRANS-EOF-Y TO TRUE                                  
064000        NOT AT END                                                        
064100           ADD WS-CTE-01 TO WS-TRANS-READ-CNT                             
064200           ADD WS-CTE-01 TO WS-SEQ-NUM                                    
064300     END-READ.                                                            
064400 110-END-READ-TRANS.                                                      
064500     EXIT.                                                                
064600*        MAIN TRANSACTION LOOP -- READS, EDITS/APPLIES, AND               
064700*        WRITES A RESULT RECORD FOR EVERY ACTION TRANSACTION              
064800*        UNTIL THE RERUN SWITCH OR END OF FILE STOPS IT.                  
064900*    NOTHING IN THIS PARAGRAPH ITSELF KNOWS BLACKJACK RULES -- IT         
065000*    IS PURE FLOW CONTROL, READING ONE TRANSACTION, DISPATCHING IT,       
065100*    AND READING THE NEXT, UNTIL THE TRANSACTION FILE RUNS OUT.           
065200*                                                                         
065300*    MAIN PROCESSING LOOP.  ONE PASS PER TRANSACTION UNTIL BJ-TRANS       
065400*    IS EXHAUSTED, THEN FALLS THROUGH TO THE TRAILER WRITE.               
065500 200-BEGIN-PROCESS-TRANSACTIONS.                                          
065600     PERFORM 210-BEGIN-EDIT-AND-APPLY-TRANSACTION                         
065700        THRU 210-END-EDIT-AND-APPLY-TRANSACTION                           
065800     PERFORM 110-BEGIN-READ-TRANS                                         
065900        THRU 110-END-READ-TRANS.                                          
066000 200-END-PROCESS-TRANSACTIONS.                                            
066100     EXIT.                                                                
066200*                                                                         
066300*    THE ACTION CODE DRIVES WHICH 3NN PARAGRAPH RUNS.  AN ACTION          
066400*    THAT DOES NOT MATCH THE CURRENT PHASE (SEE SW-PHASE-xxx 88S IN       
066500*    WS-SESSION-STATE) IS REJECTED RATHER THAN APPLIED OUT OF TURN.       
066600 210-BEGIN-EDIT-AND-APPLY-TRANSACTION.                                    
066700     MOVE "OK" TO WS-RESULT-STATUS                                        
066800     MOVE SPACES TO WS-RESULT-MESSAGE                                     
066900*        EACH 3NN/375/390 PARAGRAPH BELOW IS RESPONSIBLE FOR ITS          
067000*        OWN PHASE CHECK AND SETS WS-RESULT-STATUS TO "ER" WHEN           
067100*        THE ACTION DOES NOT FIT THE CURRENT PHASE - 210 ITSELF           
067200*        ONLY DISPATCHES ON THE ACTION CODE.                              
067300     EVALUATE BJT-ACTION                                                  
067400        WHEN "CONFIGURE"                                                  
067500           PERFORM 300-BEGIN-DO-CONFIGURE THRU 300-END-DO-CONFIGURE       
067600        WHEN "PLACEBET"                                                   
067700           PERFORM 310-BEGIN-DO-PLACEBET  THRU 310-END-DO-PLACEBET        
067800        WHEN "DEAL"                                                       
067900           PERFORM 320-BEGIN-DO-DEAL      THRU 320-END-DO-DEAL            
068000        WHEN "BUYINS"                                                     
068100           PERFORM 330-BEGIN-DO-BUYINS    THRU 330-END-DO-BUYINS          
068200        WHEN "SKIPINS"                                                    
068300           PERFORM 335-BEGIN-DO-SKIPINS   THRU 335-END-DO-SKIPINS         
068400*              HIT/STAND/DOUBLE/SPLIT/SURRENDER ALL ACT ON                
068500*              WS-ACTIVE-HAND-IDX, NOT ON A HAND NUMBER CARRIED           
068600*              IN THE TRANSACTION ITSELF.                                 
068700        WHEN "HIT"                                                        
068800           PERFORM 350-BEGIN-DO-HIT       THRU 350-END-DO-HIT             
068900        WHEN "STAND"                                                      
069000           PERFORM 351-BEGIN-DO-STAND     THRU 351-END-DO-STAND           
069100        WHEN "DOUBLE"                                                     
069200           PERFORM 352-BEGIN-DO-DOUBLE    THRU 352-END-DO-DOUBLE          
069300        WHEN "SPLIT"                                                      
069400           PERFORM 353-BEGIN-DO-SPLIT     THRU 353-END-DO-SPLIT           
069500        WHEN "SURRENDER"                                                  
069600           PERFORM 354-BEGIN-DO-SURRENDER THRU 354-END-DO-SURRENDER       
069700        WHEN "DEALERSTEP"                                                 
069800           PERFORM 375-BEGIN-DO-DEALERSTEP THRU 375-END-DO-DEALERSTEP     
069900        WHEN "NEXTHAND"                                                   
070000           PERFORM 390-BEGIN-DO-NEXTHAND  THRU 390-END-DO-NEXTHAND        
070100*              ANY CODE NOT LISTED ABOVE IS A BAD TRANSACTION, NOT        
070200*              A PROGRAM ERROR - REJECTED AND COUNTED, RUN GOES ON.       
070300        WHEN OTHER                                                        
070400           MOVE "ER" TO WS-RESULT-STATUS                                  
070500           MOVE "UNRECOGNIZED ACTION CODE" TO WS-RESULT-MESSAGE           
070600     END-EVALUATE                                                         
070700     IF WS-RESULT-STATUS = "OK"                                           
070800        ADD WS-CTE-01 TO WS-ACCEPTED-CNT                                  
070900     ELSE                                                                 
071000        ADD WS-CTE-01 TO WS-REJECTED-CNT                                  
071100     END-IF                                                               
071200     PERFORM 220-BEGIN-WRITE-RESULT-REC                                   
071300        THRU 220-END-WRITE-RESULT-REC.                                    
071400 210-END-EDIT-AND-APPLY-TRANSACTION.                                      
071500     EXIT.                                                                
071600*    WS-SEQ-NUM IS NOT INCREMENTED HERE -- THAT HAPPENS IN 210 SO         
071700*    THE SEQUENCE NUMBER IS RESERVED BEFORE THE REST OF THE RECORD        
071800*    IS BUILT, KEEPING A GAP FROM EVER APPEARING IN BJR-SEQ.              
071900*                                                                         
072000*    ONE RESULT RECORD IS WRITTEN FOR EVERY TRANSACTION READ, GOOD        
072100*    OR REJECTED, SO THE TRAINER DESK CAN RECONCILE INPUT COUNT TO        
072200*    OUTPUT COUNT WITHOUT CROSS-REFERENCING THE SHOE FILE.                
072300 220-BEGIN-WRITE-RESULT-REC.                                              
072400     MOVE WS-SEQ-NUM       TO BJR-SEQ                                     
072500     MOVE BJT-ACTION       TO BJR-ACTION                                  
072600     MOVE WS-RESULT-STATUS TO BJR-STATUS                                  
072700     MOVE WS-BJ-PHASE      TO BJR-PHASE                                   
072800     MOVE WS-BANKROLL      TO BJR-BANKROLL                                
072900     MOVE WS-RUNNING-COUNT TO BJR-COUNT                                   
073000     MOVE WS-RESULT-MESSAGE TO BJR-MESSAGE                                
073100     WRITE BJ-RESULT-REC.                                                 
073200 220-END-WRITE-RESULT-REC.                                                
073300     EXIT.                                                                
073400*    A SECOND CONFIGURE TRANSACTION PARTWAY THROUGH A SESSION IS          
073500*    NOT SPECIAL-CASED HERE -- IT WOULD SIMPLY REBUILD THE SHOE AND       
073600*    RESET THE BANKROLL, WHICH IS WHY 210 ROUTES EVERY "CONFIGURE"        
073700*    HERE REGARDLESS OF THE CURRENT PHASE.                                
073800*                                                                         
073900*    300 - CONFIGURE.  BUILDS A FRESH SHOE, SETS BANKROLL AND             
074000*    TABLE LIMITS, AND OPENS THE SESSION FOR BETTING.                     
074100*                                                                         
074200*    FIRST TRANSACTION OF A SESSION MUST BE A CONFIGURE; IT SETS THE      
074300*    STARTING BANKROLL, DECK COUNT AND TABLE LIMITS AND MOVES THE         
074400*    PHASE FROM UNCONFIGED TO AWAITBET.  A CONFIGURE SEEN LATER IN        
074500*    THE SESSION IS REJECTED -- THE TABLE RULES DO NOT CHANGE MID-SHOE.   
074600 300-BEGIN-DO-CONFIGURE.                                                  
074700*        A ZERO MIN-BET OR MAX-BET ON THE TRANSACTION MEANS "USE          
074800*        THE HOUSE DEFAULT" (TR-0288), NOT "NO LIMIT".                    
074900     IF BJC-BANKROLL > ZERO AND BJC-DECKS >= WS-CTE-01                    
075000        MOVE BJC-MIN-BET TO WS-MIN-BET                                    
075100        IF WS-MIN-BET = ZERO                                              
075200           MOVE WS-CTE-DEFAULT-MIN-BET TO WS-MIN-BET                      
075300        END-IF                                                            
075400        MOVE BJC-MAX-BET TO WS-MAX-BET                                    
075500        IF WS-MAX-BET = ZERO                                              
075600           MOVE BJC-BANKROLL TO WS-MAX-BET                                
075700        END-IF                                                            
075800*           ONLY A CLEAN MIN/MAX PAIR ARMS THE TABLE; OTHERWISE           
075900*           THE SESSION STAYS UNCONFIGURED AND MUST BE RE-SENT.           
076000        IF WS-MIN-BET > ZERO AND WS-MAX-BET > ZERO                        
076100              AND WS-MIN-BET NOT > WS-MAX-BET                             
076200           MOVE BJC-DECKS            TO WS-NUM-DECKS                      
076300           MOVE BJC-BANKROLL         TO WS-BANKROLL                       
076400           MOVE BJC-BANKROLL         TO WS-CONFIGURED-BANKROLL            
076500           MOVE ZERO                 TO WS-HAND-NUMBER                    
076600           MOVE ZERO                 TO WS-RUNNING-COUNT                  
076700           PERFORM 500-BEGIN-BUILD-SHOE THRU 500-END-BUILD-SHOE           
076800           SET SW-PHASE-AWAITBET TO TRUE                                  
076900        ELSE                                                              
077000           MOVE "ER" TO WS-RESULT-STATUS                                  
077100           MOVE "MIN/MAX BET LIMITS INVALID" TO WS-RESULT-MESSAGE         
077200        END-IF                                                            
077300     ELSE                                                                 
077400        MOVE "ER" TO WS-RESULT-STATUS                                     
077500        MOVE "CONFIGURE NEEDS BANKROLL AND DECKS" TO                      
077600              WS-RESULT-MESSAGE                                           
077700     END-IF.                                                              
077800 300-END-DO-CONFIGURE.                                                    
077900     EXIT.                                                                
078000*    A SPLIT HAND'S BET (WS-HAND-BET FOR SLOTS 2-4) IS NEVER SET          
078100*    HERE -- IT IS COPIED FROM THE ORIGINAL HAND AT SPLIT TIME.           
078200*                                                                         
078300*    310 - PLACEBET.  CLAMPS THE BET INTO THE TABLE LIMITS AND            
078400*    QUEUES THE INITIAL DEAL SEQUENCE (PLAYER, DEALER, PLAYER,            
078500*    DEALER).                                                             
078600*                                                                         
078700*    VALIDATES THE BET AGAINST THE CONFIGURED MIN/MAX AND AGAINST         
078800*    THE REMAINING BANKROLL, THEN MOVES TO INITDEAL.  THE BET IS NOT      
078900*    DEDUCTED FROM THE BANKROLL UNTIL SETTLEMENT (380) SO A REJECTED      
079000*    BET NEVER HAS TO BE REFUNDED.                                        
079100 310-BEGIN-DO-PLACEBET.                                                   
079200*        PLACEBET IS ALSO HOW A NEW ROUND STARTS AFTER A PRIOR            
079300*        ROUND FINISHED (SW-PHASE-COMPLETE), NOT JUST AT THE TOP          
079400*        OF A FRESH SHOE (SW-PHASE-AWAITBET).                             
079500     IF SW-PHASE-AWAITBET OR SW-PHASE-COMPLETE                            
079600        MOVE BJT-AMOUNT TO WS-HAND-BET (1)                                
079700        IF WS-HAND-BET (1) < WS-MIN-BET                                   
079800           MOVE WS-MIN-BET TO WS-HAND-BET (1)                             
079900        END-IF                                                            
080000        IF WS-HAND-BET (1) > WS-MAX-BET                                   
080100           MOVE WS-MAX-BET TO WS-HAND-BET (1)                             
080200        END-IF                                                            
080300        IF WS-HAND-BET (1) > WS-BANKROLL                                  
080400           MOVE "ER" TO WS-RESULT-STATUS                                  
080500           MOVE "BET EXCEEDS BANKROLL AFTER CLAMP" TO                     
080600                 WS-RESULT-MESSAGE                                        
080700        ELSE                                                              
080800*              THE BET IS TAKEN OUT OF THE BANKROLL NOW, NOT AT           
080900*              SETTLEMENT - 382 ONLY EVER ADDS WINNINGS BACK IN.          
081000           SUBTRACT WS-HAND-BET (1) FROM WS-BANKROLL                      
081100           ADD WS-CTE-01 TO WS-HAND-NUMBER                                
081200           ADD WS-CTE-01 TO WS-HANDS-PLAYED-CNT                           
081300           MOVE WS-CTE-01 TO WS-HAND-COUNT                                
081400           MOVE WS-CTE-01 TO WS-ACTIVE-HAND-IDX                           
081500*              HAND 1 IS RESET HERE; HANDS 2-4 ARE ONLY EVER              
081600*              TOUCHED IF A SPLIT CREATES THEM (SEE 353).                 
081700           MOVE ZERO TO WS-HAND-CARD-CNT (1)                              
081800           MOVE "A" TO WS-HAND-STATUS (1)                                 
081900           MOVE "N" TO WS-HAND-DOUBLED-FLAG (1)                           
082000           MOVE "N" TO WS-HAND-TAKEN-ACTION-FLAG (1)                      
082100           MOVE ZERO TO WS-HAND-SPLIT-FROM (1)                            
082200           MOVE ZERO TO WS-DEALER-CARD-CNT                                
082300           MOVE "N" TO WS-DEALER-HIDDEN-FLAG                              
082400           MOVE ZERO TO WS-DEAL-STEP-PTR                                  
082500           SET SW-PHASE-INITDEAL TO TRUE                                  
082600        END-IF                                                            
082700     ELSE                                                                 
082800        MOVE "ER" TO WS-RESULT-STATUS                                     
082900        MOVE "PLACEBET NOT VALID IN THIS PHASE" TO                        
083000              WS-RESULT-MESSAGE                                           
083100     END-IF.                                                              
083200 310-END-DO-PLACEBET.                                                     
083300     EXIT.                                                                
083400*    RUN AS FOUR SEPARATE DEAL TRANSACTIONS, ONE PER CARD, SO THE         
083500*    TRAINER DESK CAN ANIMATE THE DEAL ONE CARD AT A TIME INSTEAD         
083600*    OF SHOWING FOUR CARDS APPEARING AT ONCE.                             
083700*                                                                         
083800*    320 - DEAL.  DEALS ONE QUEUED CARD OF THE INITIAL FOUR;              
083900*    ON THE FOURTH CARD, RESOLVES INSURANCE/BLACKJACK ROUTING.            
084000*                                                                         
084100*    DEALS TWO CARDS TO HAND 1 AND TWO TO THE DEALER, THE SECOND          
084200*    DEALER CARD GOING FACE DOWN (SEE TR-0166).  AN INSURANCE OFFER       
084300*    FOLLOWS IF THE DEALER'S UP-CARD IS AN ACE.                           
084400 320-BEGIN-DO-DEAL.                                                       
084500     IF SW-PHASE-INITDEAL                                                 
084600        ADD WS-CTE-01 TO WS-DEAL-STEP-PTR                                 
084700        PERFORM 510-BEGIN-DRAW-CARD THRU 510-END-DRAW-CARD                
084800*           STEP 1: PLAYER'S FIRST CARD.                                  
084900        EVALUATE WS-DEAL-STEP-PTR                                         
085000           WHEN 1                                                         
085100              ADD WS-CTE-01 TO WS-HAND-CARD-CNT (1)                       
085200              MOVE WS-DRAWN-CARD TO                                       
085300                    WS-HAND-CARD (1 WS-HAND-CARD-CNT (1))                 
085400              MOVE WS-DRAWN-CARD (1:1) TO WS-VALUE-CARD-RANK              
085500              PERFORM 650-BEGIN-APPLY-COUNT THRU 650-END-APPLY-COUNT      
085600*           STEP 2: DEALER'S UP-CARD - COUNTED IMMEDIATELY SINCE IT       
085700*           IS DEALT FACE UP.                                             
085800           WHEN 2                                                         
085900              ADD WS-CTE-01 TO WS-DEALER-CARD-CNT                         
086000              MOVE WS-DRAWN-CARD TO                                       
086100                    WS-DEALER-CARD (WS-DEALER-CARD-CNT)                   
086200              MOVE WS-DRAWN-CARD (1:1) TO WS-VALUE-CARD-RANK              
086300              PERFORM 650-BEGIN-APPLY-COUNT THRU 650-END-APPLY-COUNT      
086400*           STEP 3: PLAYER'S SECOND CARD.                                 
086500           WHEN 3                                                         
086600              ADD WS-CTE-01 TO WS-HAND-CARD-CNT (1)                       
086700              MOVE WS-DRAWN-CARD TO                                       
086800                    WS-HAND-CARD (1 WS-HAND-CARD-CNT (1))                 
086900              MOVE WS-DRAWN-CARD (1:1) TO WS-VALUE-CARD-RANK              
087000              PERFORM 650-BEGIN-APPLY-COUNT THRU 650-END-APPLY-COUNT      
087100*           STEP 4: DEALER'S HOLE CARD - HELD FACE DOWN, NOT YET          
087200*           COUNTED (SEE TR-0166), WHICH IS WHY 650 IS NOT CALLED         
087300*           HERE.  THIS STEP ALSO DRIVES THE ROUTING DECISION.            
087400           WHEN 4                                                         
087500              MOVE WS-DRAWN-CARD TO WS-DEALER-HIDDEN-CARD                 
087600              SET SW-DEALER-HIDDEN-PENDING TO TRUE                        
087700              PERFORM 322-BEGIN-AFTER-INITIAL-DEAL                        
087800                 THRU 322-END-AFTER-INITIAL-DEAL                          
087900        END-EVALUATE                                                      
088000     ELSE                                                                 
088100        MOVE "ER" TO WS-RESULT-STATUS                                     
088200        MOVE "DEAL NOT VALID IN THIS PHASE" TO WS-RESULT-MESSAGE          
088300     END-IF.                                                              
088400 320-END-DO-DEAL.                                                         
088500     EXIT.                                                                
088600*    CALLED ONLY AFTER THE FOURTH AND FINAL INITIAL-DEAL CARD HAS         
088700*    BEEN PLACED; DOES NOTHING ON THE FIRST THREE CALLS.                  
088800*                                                                         
088900*    DECIDES WHETHER THE NEXT PHASE IS INSURANCE OR STRAIGHT TO           
089000*    PLAYERACT, BASED ON THE DEALER'S UP-CARD ONLY -- THE HOLE CARD       
089100*    IS NOT CONSULTED HERE, PER HOUSE RULE.                               
089200 322-BEGIN-AFTER-INITIAL-DEAL.                                            
089300*        CHECK THE PLAYER'S OWN TWO CARDS FOR BLACKJACK FIRST --          
089400*        THIS IS INDEPENDENT OF WHAT THE DEALER HOLDS.                    
089500     MOVE 1 TO WS-VALUATION-LOOP-IDX                                      
089600     PERFORM 620-BEGIN-TEST-BLACKJACK THRU 620-END-TEST-BLACKJACK         
089700     IF SW-IS-BLACKJACK                                                   
089800        SET SW-HAND-BLACKJACK (1) TO TRUE                                 
089900     END-IF                                                               
090000     MOVE WS-DEALER-CARD (1) (1:1) TO WS-VALUE-CARD-RANK                  
090100     IF WS-VALUE-CARD-RANK = "A"                                          
090200*           DEALER SHOWS AN ACE - OFFER INSURANCE BEFORE GOING            
090300*           ANY FURTHER; 340 WILL CHECK THE HOLE CARD LATER.              
090400        SET SW-PHASE-INSURANCE TO TRUE                                    
090500     ELSE                                                                 
090600*           DEALER'S UP-CARD IS NOT AN ACE - BLACKJACK IS STILL           
090700*           POSSIBLE IF THE UP-CARD VALUES AT 10 AND THE HOLE             
090800*           CARD IS AN ACE, SO CHECK IT NOW WITHOUT AN INSURANCE          
090900*           OFFER (HOUSE DOES NOT OFFER INSURANCE ON A TEN SHOWING).      
091000        MOVE "N" TO WS-DEALER-HAS-BJ-FLAG                                 
091100        PERFORM 600-BEGIN-VALUE-CARD THRU 600-END-VALUE-CARD              
091200        IF WS-CARD-VALUE-RESULT = 10                                      
091300              AND WS-DEALER-HIDDEN-CARD (1:1) = "A"                       
091400           SET SW-DEALER-HAS-BJ TO TRUE                                   
091500        END-IF                                                            
091600        IF SW-HAND-BLACKJACK (1) AND NOT SW-DEALER-HAS-BJ                 
091700*              PLAYER BLACKJACK, DEALER NO BLACKJACK - SETTLE             
091800*              RIGHT AWAY; THE ROUND NEVER REACHES PLAYERACT.             
091900           PERFORM 380-BEGIN-SETTLE-HANDS THRU 380-END-SETTLE-HANDS       
092000        ELSE                                                              
092100           IF SW-DEALER-HAS-BJ                                            
092200*                 DEALER BLACKJACK - REVEAL THE HOLE CARD, COUNT          
092300*                 IT, PAY THE PLAYER'S OWN BLACKJACK IF THERE IS          
092400*                 ONE (A PUSH OF BLACKJACK VS BLACKJACK), AND END         
092500*                 THE ROUND WITHOUT OFFERING ANY PLAYER ACTION.           
092600              MOVE WS-DEALER-HIDDEN-CARD TO                               
092700                    WS-DEALER-CARD (2)                                    
092800              ADD WS-CTE-01 TO WS-DEALER-CARD-CNT                         
092900              MOVE "N" TO WS-DEALER-HIDDEN-FLAG                           
093000              MOVE WS-DEALER-HIDDEN-CARD (1:1) TO WS-VALUE-CARD-RANK      
093100              PERFORM 650-BEGIN-APPLY-COUNT THRU 650-END-APPLY-COUNT      
093200              IF SW-HAND-BLACKJACK (1)                                    
093300                 ADD WS-HAND-BET (1) TO WS-BANKROLL                       
093400              END-IF                                                      
093500              SET SW-PHASE-COMPLETE TO TRUE                               
093600           ELSE                                                           
093700*                 NEITHER SIDE HAS BLACKJACK - NORMAL PLAY BEGINS.        
093800              SET SW-PHASE-PLAYERACT TO TRUE                              
093900              MOVE WS-CTE-01 TO WS-ACTIVE-HAND-IDX                        
094000           END-IF                                                         
094100        END-IF                                                            
094200     END-IF.                                                              
094300 322-END-AFTER-INITIAL-DEAL.                                              
094400     EXIT.                                                                
094500*    A BUYINS TRANSACTION OUTSIDE THE INSURANCE PHASE IS REJECTED         
094600*    THE SAME WAY ANY OTHER OUT-OF-PHASE ACTION IS.                       
094700*                                                                         
094800*    330/335 - INSURANCE OFFER.                                           
094900*                                                                         
095000*    INSURANCE IS HALF THE ORIGINAL BET AND IS SIDE MONEY -- IT DOES      
095100*    NOT TOUCH WS-HAND-BET.  RESOLVED SEPARATELY IN 340 ONCE THE          
095200*    DEALER'S HOLE CARD IS REVEALED.                                      
095300 330-BEGIN-DO-BUYINS.                                                     
095400*        WS-VALUATION-LOOP-IDX IS BORROWED HERE PURELY AS A SCRATCH       
095500*        COMP FIELD TO HOLD HALF THE ORIGINAL BET -- IT HAS NO            
095600*        HAND-INDEXING MEANING WHATSOEVER IN THIS PARAGRAPH.              
095700     IF SW-PHASE-INSURANCE                                                
095800        COMPUTE WS-VALUATION-LOOP-IDX = WS-HAND-BET (1) / 2               
095900*           REJECT ZERO, NEGATIVE, OVER-HALF-BET, OR UNAFFORDABLE         
096000*           INSURANCE AMOUNTS BEFORE TOUCHING THE BANKROLL.               
096100        IF BJT-AMOUNT > ZERO                                              
096200              AND BJT-AMOUNT NOT > WS-VALUATION-LOOP-IDX                  
096300              AND BJT-AMOUNT NOT > WS-BANKROLL                            
096400           MOVE BJT-AMOUNT TO WS-INSURANCE-AMOUNT                         
096500           SUBTRACT WS-INSURANCE-AMOUNT FROM WS-BANKROLL                  
096600           SET SW-INSURANCE-BOUGHT TO TRUE                                
096700*              INSURANCE SITS AND WAITS -- NOTHING IS PAID OR LOST        
096800*              UNTIL 340 SEES WHETHER THE DEALER'S HOLE CARD MAKES        
096900*              BLACKJACK.                                                 
097000           PERFORM 340-BEGIN-RESOLVE-INSURANCE                            
097100              THRU 340-END-RESOLVE-INSURANCE                              
097200        ELSE                                                              
097300           MOVE "ER" TO WS-RESULT-STATUS                                  
097400           MOVE "INSURANCE AMOUNT OUT OF RANGE" TO                        
097500                 WS-RESULT-MESSAGE                                        
097600        END-IF                                                            
097700     ELSE                                                                 
097800*           NOT IN INSURANCE PHASE - TRANSACTION IS OUT OF SEQUENCE.      
097900        MOVE "ER" TO WS-RESULT-STATUS                                     
098000        MOVE "BUYINS NOT VALID IN THIS PHASE" TO WS-RESULT-MESSAGE        
098100     END-IF.                                                              
098200 330-END-DO-BUYINS.                                                       
098300     EXIT.                                                                
098400*    FUNCTIONALLY THE MIRROR OF 330 WITH NO BET TAKEN -- KEPT AS          
098500*    ITS OWN PARAGRAPH RATHER THAN A FLAG ON 330 SO THE TRAINER           
098600*    DESK'S TWO BUTTONS ("INSURE" / "NO INSURANCE") MAP CLEANLY           
098700*    TO TWO DISTINCT ACTION CODES.                                        
098800*                                                                         
098900*    DECLINING INSURANCE IS JUST AS VALID AS BUYING IT; EITHER WAY        
099000*    THE PHASE MOVES ON TO PLAYERACT.                                     
099100 335-BEGIN-DO-SKIPINS.                                                    
099200     IF SW-PHASE-INSURANCE                                                
099300        PERFORM 340-BEGIN-RESOLVE-INSURANCE                               
099400           THRU 340-END-RESOLVE-INSURANCE                                 
099500     ELSE                                                                 
099600        MOVE "ER" TO WS-RESULT-STATUS                                     
099700        MOVE "SKIPINS NOT VALID IN THIS PHASE" TO WS-RESULT-MESSAGE       
099800     END-IF.                                                              
099900 335-END-DO-SKIPINS.                                                      
100000     EXIT.                                                                
100100*    THIS IS THE ONLY PLACE THE HOLE CARD IS EVER LOOKED AT BEFORE        
100200*    THE DEALER'S OWN DEALERACT TURN -- HOUSE RULE IS THAT THE            
100300*    DEALER CHECKS FOR BLACKJACK BEHIND THE SCENES WHENEVER AN ACE        
100400*    SHOWS, WHETHER OR NOT ANY PLAYER BOUGHT INSURANCE.                   
100500*                                                                         
100600*    PAYS 2-FOR-1 ON THE SIDE BET IF THE DEALER'S HOLE CARD MAKES         
100700*    BLACKJACK, OTHERWISE THE INSURANCE MONEY IS LOST.  THIS RUNS         
100800*    ONCE, REGARDLESS OF WHETHER INSURANCE WAS BOUGHT, BECAUSE IT         
100900*    IS ALSO WHERE THE HOLE CARD GETS REVEALED FOR A DEALER BLACKJACK     
101000*    CHECK AGAINST THE PLAYER'S OWN HAND.                                 
101100 340-BEGIN-RESOLVE-INSURANCE.                                             
101200*        THE HOLE CARD DECIDES EVERYTHING HERE -- IF IT IS A TEN          
101300*        THE DEALER HAS BLACKJACK AND THE ROUND IS OVER BEFORE THE        
101400*        PLAYER EVER ACTS, WHETHER OR NOT INSURANCE WAS BOUGHT.           
101500     IF WS-DEALER-HIDDEN-CARD (1:1) = "A"                                 
101600*           TRAINER SIMPLIFICATION: THIS SHOP'S RULES ONLY OFFER          
101700*           INSURANCE WHEN THE ACE IS UP, SO "HOLE CARD IS AN ACE"        
101800*           HERE MEANS "DEALER HOLDS A BLACKJACK" - REVEAL AND            
101900*           COUNT THE HOLE CARD, THEN PAY ANY PLAYER BLACKJACK.           
102000        MOVE WS-DEALER-HIDDEN-CARD TO WS-DEALER-CARD (2)                  
102100        ADD WS-CTE-01 TO WS-DEALER-CARD-CNT                               
102200        MOVE "N" TO WS-DEALER-HIDDEN-FLAG                                 
102300        MOVE WS-DEALER-HIDDEN-CARD (1:1) TO WS-VALUE-CARD-RANK            
102400        PERFORM 650-BEGIN-APPLY-COUNT THRU 650-END-APPLY-COUNT            
102500        IF SW-HAND-BLACKJACK (1)                                          
102600           ADD WS-HAND-BET (1) TO WS-BANKROLL                             
102700        END-IF                                                            
102800        IF SW-INSURANCE-BOUGHT                                            
102900*              INSURANCE PAYS 2 TO 1 ON THE SIDE BET -- THE               
103000*              ORIGINAL WS-INSURANCE-AMOUNT PLUS TWICE THAT AS            
103100*              WINNINGS COMES BACK TO THE BANKROLL AS THREE TIMES         
103200*              THE AMOUNT STAKED.                                         
103300           COMPUTE WS-BANKROLL = WS-BANKROLL                              
103400                 + (WS-INSURANCE-AMOUNT * 3)                              
103500        END-IF                                                            
103600        SET SW-PHASE-COMPLETE TO TRUE                                     
103700     ELSE                                                                 
103800*           NO DEALER BLACKJACK -- ANY INSURANCE BOUGHT IS SIMPLY         
103900*           LOST (WS-INSURANCE-AMOUNT WAS ALREADY TAKEN OUT OF THE        
104000*           BANKROLL BACK IN 330).  PLAY CONTINUES NORMALLY UNLESS        
104100*           THE PLAYER HELD THEIR OWN BLACKJACK.                          
104200        IF SW-HAND-BLACKJACK (1)                                          
104300           ADD WS-HAND-BET (1) TO WS-BANKROLL                             
104400           SET SW-PHASE-COMPLETE TO TRUE                                  
104500        ELSE                                                              
104600           SET SW-PHASE-PLAYERACT TO TRUE                                 
104700           MOVE WS-CTE-01 TO WS-ACTIVE-HAND-IDX                           
104800        END-IF                                                            
104900     END-IF.                                                              
105000 340-END-RESOLVE-INSURANCE.                                               
105100     EXIT.                                                                
105200*        A HIT IS ONLY LEGAL WHILE THE HAND IS THE ACTIVE HAND            
105300*        AND HAS NOT ALREADY BUSTED, DOUBLED, OR BEEN SETTLED.            
105400*        ONE CARD IS DRAWN, COUNTED, AND THE HAND IS RE-TOTALED           
105500*        SO THE CALLER CAN SEE THE NEW TOTAL ON THE NEXT DEAL             
105600*        TRANSACTION'S RESULT RECORD.                                     
105700*    A HIT ON A HAND THAT HAS ALREADY STOOD, BUSTED, DOUBLED OR           
105800*    SURRENDERED IS BLOCKED BY THE PHASE/STATUS CHECK, NOT BY A           
105900*    SEPARATE EDIT -- THERE IS ONLY ONE CHECK TO GET THIS WRONG.          
106000*                                                                         
106100*    350 - HIT.                                                           
106200*                                                                         
106300*    DRAWS ONE CARD TO THE ACTIVE HAND AND RE-TOTALS IT; A TOTAL          
106400*    OVER 21 MARKS THE HAND BUSTED AND ADVANCES TO THE NEXT HAND          
106500*    WITHOUT WAITING FOR A FURTHER ACTION TRANSACTION.                    
106600 350-BEGIN-DO-HIT.                                                        
106700     IF SW-PHASE-PLAYERACT AND SW-HAND-ACTIVE (WS-ACTIVE-HAND-IDX)        
106800        PERFORM 510-BEGIN-DRAW-CARD THRU 510-END-DRAW-CARD                
106900        ADD WS-CTE-01 TO WS-HAND-CARD-CNT (WS-ACTIVE-HAND-IDX)            
107000        MOVE WS-DRAWN-CARD TO                                             
107100              WS-HAND-CARD (WS-ACTIVE-HAND-IDX                            
107200                            WS-HAND-CARD-CNT (WS-ACTIVE-HAND-IDX))        
107300        MOVE WS-DRAWN-CARD (1:1) TO WS-VALUE-CARD-RANK                    
107400        PERFORM 650-BEGIN-APPLY-COUNT THRU 650-END-APPLY-COUNT            
107500        MOVE "Y" TO WS-HAND-TAKEN-ACTION-FLAG (WS-ACTIVE-HAND-IDX)        
107600        MOVE WS-ACTIVE-HAND-IDX TO WS-VALUATION-LOOP-IDX                  
107700        PERFORM 610-BEGIN-TOTAL-HAND THRU 610-END-TOTAL-HAND              
107800        IF WS-HAND-TOTAL-WORK > WS-CTE-BLACKJACK-TOTAL                    
107900           SET SW-HAND-BUSTED (WS-ACTIVE-HAND-IDX) TO TRUE                
108000           PERFORM 360-BEGIN-ADVANCE-HAND THRU 360-END-ADVANCE-HAND       
108100        ELSE                                                              
108200           IF WS-HAND-TOTAL-WORK = WS-CTE-BLACKJACK-TOTAL                 
108300              SET SW-HAND-STANDING (WS-ACTIVE-HAND-IDX) TO TRUE           
108400              PERFORM 360-BEGIN-ADVANCE-HAND                              
108500                 THRU 360-END-ADVANCE-HAND                                
108600           END-IF                                                         
108700        END-IF                                                            
108800     ELSE                                                                 
108900        MOVE "ER" TO WS-RESULT-STATUS                                     
109000        MOVE "HIT NOT VALID ON THIS HAND" TO WS-RESULT-MESSAGE            
109100     END-IF.                                                              
109200 350-END-DO-HIT.                                                          
109300     EXIT.                                                                
109400*    THE SIMPLEST OF THE PLAYER ACTIONS -- NO CARD, NO MONEY, JUST        
109500*    A STATUS CHANGE AND A HANDOFF TO THE NEXT HAND.                      
109600*                                                                         
109700*    351 - STAND.                                                         
109800*                                                                         
109900*    NO CARD IS DRAWN; THE HAND IS MARKED STANDING AND PLAY MOVES TO      
110000*    THE NEXT ACTIVE HAND, OR TO DEALERACT IF NONE REMAIN.                
110100 351-BEGIN-DO-STAND.                                                      
110200     IF SW-PHASE-PLAYERACT AND SW-HAND-ACTIVE (WS-ACTIVE-HAND-IDX)        
110300        SET SW-HAND-STANDING (WS-ACTIVE-HAND-IDX) TO TRUE                 
110400        PERFORM 360-BEGIN-ADVANCE-HAND THRU 360-END-ADVANCE-HAND          
110500     ELSE                                                                 
110600        MOVE "ER" TO WS-RESULT-STATUS                                     
110700        MOVE "STAND NOT VALID ON THIS HAND" TO WS-RESULT-MESSAGE          
110800     END-IF.                                                              
110900 351-END-DO-STAND.                                                        
111000     EXIT.                                                                
111100*        A DOUBLE TAKES EXACTLY ONE MORE CARD AND THEN FORCES             
111200*        THE HAND TO STAND -- THE PLAYER CANNOT HIT AGAIN AFTER           
111300*        DOUBLING.  THE ADDITIONAL BET MUST BE COVERED BY THE             
111400*        BANKROLL AND IS TAKEN BEFORE THE CARD IS DRAWN SO A              
111500*        BUST ON THE DOUBLE CARD STILL COSTS THE FULL DOUBLED             
111600*        WAGER.                                                           
111700*    THE ADDITIONAL BET IS CHECKED AGAINST THE BANKROLL THE SAME          
111800*    WAY THE ORIGINAL BET WAS IN 310 -- A DOUBLE THE PLAYER CANNOT        
111900*    COVER IS REJECTED, NOT SILENTLY CLAMPED.                             
112000*                                                                         
112100*    352 - DOUBLE DOWN.                                                   
112200*                                                                         
112300*    ONLY LEGAL ON THE FIRST ACTION OF A TWO-CARD HAND.  DOUBLES THE      
112400*    BET, DRAWS EXACTLY ONE CARD, AND STANDS THE HAND REGARDLESS OF       
112500*    THE RESULT -- NO FURTHER HIT IS OFFERED AFTER A DOUBLE.              
112600 352-BEGIN-DO-DOUBLE.                                                     
112700     IF SW-PHASE-PLAYERACT AND SW-HAND-ACTIVE (WS-ACTIVE-HAND-IDX)        
112800           AND WS-HAND-CARD-CNT (WS-ACTIVE-HAND-IDX) = 2                  
112900           AND NOT SW-HAND-DOUBLED (WS-ACTIVE-HAND-IDX)                   
113000           AND WS-BANKROLL NOT < WS-HAND-BET (WS-ACTIVE-HAND-IDX)         
113100        SUBTRACT WS-HAND-BET (WS-ACTIVE-HAND-IDX) FROM WS-BANKROLL        
113200        ADD WS-HAND-BET (WS-ACTIVE-HAND-IDX) TO                           
113300              WS-HAND-BET (WS-ACTIVE-HAND-IDX)                            
113400        SET SW-HAND-DOUBLED (WS-ACTIVE-HAND-IDX) TO TRUE                  
113500        MOVE "Y" TO WS-HAND-TAKEN-ACTION-FLAG (WS-ACTIVE-HAND-IDX)        
113600        PERFORM 510-BEGIN-DRAW-CARD THRU 510-END-DRAW-CARD                
113700        ADD WS-CTE-01 TO WS-HAND-CARD-CNT (WS-ACTIVE-HAND-IDX)            
113800        MOVE WS-DRAWN-CARD TO                                             
113900              WS-HAND-CARD (WS-ACTIVE-HAND-IDX                            
114000                            WS-HAND-CARD-CNT (WS-ACTIVE-HAND-IDX))        
114100        MOVE WS-DRAWN-CARD (1:1) TO WS-VALUE-CARD-RANK                    
114200        PERFORM 650-BEGIN-APPLY-COUNT THRU 650-END-APPLY-COUNT            
114300        MOVE WS-ACTIVE-HAND-IDX TO WS-VALUATION-LOOP-IDX                  
114400        PERFORM 610-BEGIN-TOTAL-HAND THRU 610-END-TOTAL-HAND              
114500        IF WS-HAND-TOTAL-WORK > WS-CTE-BLACKJACK-TOTAL                    
114600           SET SW-HAND-BUSTED (WS-ACTIVE-HAND-IDX) TO TRUE                
114700        ELSE                                                              
114800           SET SW-HAND-STANDING (WS-ACTIVE-HAND-IDX) TO TRUE              
114900        END-IF                                                            
115000        PERFORM 360-BEGIN-ADVANCE-HAND THRU 360-END-ADVANCE-HAND          
115100     ELSE                                                                 
115200        MOVE "ER" TO WS-RESULT-STATUS                                     
115300        MOVE "DOUBLE NOT VALID ON THIS HAND" TO WS-RESULT-MESSAGE         
115400     END-IF.                                                              
115500 352-END-DO-DOUBLE.                                                       
115600     EXIT.                                                                
115700*    A RESPLIT OF AN ALREADY-SPLIT HAND IS ALLOWED AS LONG AS THE         
115800*    4-HAND TABLE HAS ROOM -- THIS TRAINER DOES NOT LIMIT A PLAYER        
115900*    TO ONE SPLIT PER ROUND THE WAY SOME HOUSE RULES DO.                  
116000*                                                                         
116100*    353 - SPLIT.                                                         
116200*                                                                         
116300*    ONLY LEGAL ON A TWO-CARD PAIR AND ONLY WHILE WS-HAND-COUNT IS        
116400*    BELOW WS-CTE-MAX-HANDS.  THE EXISTING HAND'S SECOND CARD MOVES       
116500*    TO A NEW HAND AND BOTH HANDS ARE DEALT ONE REPLACEMENT CARD;         
116600*    THE BET IS DUPLICATED, NOT SHARED.                                   
116700 353-BEGIN-DO-SPLIT.                                                      
116800*        A SPLIT IS ONLY LEGAL ON THE CURRENTLY ACTIVE HAND, WHEN         
116900*        IT IS STILL IN PLAY, HOLDS A PAIR, THE TABLE HAS ROOM FOR        
117000*        ONE MORE HAND (WS-CTE-MAX-HANDS), AND THE PLAYER CAN COVER       
117100*        A SECOND BET EQUAL TO THE FIRST.                                 
117200     MOVE WS-ACTIVE-HAND-IDX TO WS-VALUATION-LOOP-IDX                     
117300     PERFORM 630-BEGIN-TEST-PAIR THRU 630-END-TEST-PAIR                   
117400     IF SW-PHASE-PLAYERACT AND SW-HAND-ACTIVE (WS-ACTIVE-HAND-IDX)        
117500           AND SW-IS-PAIR                                                 
117600           AND WS-HAND-COUNT < WS-CTE-MAX-HANDS                           
117700           AND WS-BANKROLL NOT < WS-HAND-BET (WS-ACTIVE-HAND-IDX)         
117800        SUBTRACT WS-HAND-BET (WS-ACTIVE-HAND-IDX) FROM WS-BANKROLL        
117900*           MAKE ROOM FOR THE NEW HAND BY SLIDING EVERY HAND AFTER        
118000*           THE ACTIVE ONE UP BY ONE SLOT (SEE 353-SHIFT-HANDS-UP),       
118100*           THEN BUILD THE SECOND HAND OUT OF THE PAIR'S SECOND           
118200*           CARD INTO THE NOW-EMPTY SLOT RIGHT AFTER IT.                  
118300        PERFORM 353-BEGIN-SHIFT-HANDS-UP THRU 353-END-SHIFT-HANDS-UP      
118400        ADD WS-CTE-01 TO WS-HAND-COUNT                                    
118500        MOVE WS-HAND-CARD (WS-ACTIVE-HAND-IDX 2) TO                       
118600              WS-HAND-CARD (WS-ACTIVE-HAND-IDX + 1  1)                    
118700        MOVE WS-CTE-01 TO WS-HAND-CARD-CNT (WS-ACTIVE-HAND-IDX + 1)       
118800        MOVE WS-HAND-BET (WS-ACTIVE-HAND-IDX) TO                          
118900              WS-HAND-BET (WS-ACTIVE-HAND-IDX + 1)                        
119000        MOVE "A" TO WS-HAND-STATUS (WS-ACTIVE-HAND-IDX + 1)               
119100        MOVE "N" TO WS-HAND-DOUBLED-FLAG (WS-ACTIVE-HAND-IDX + 1)         
119200        MOVE "N" TO WS-HAND-TAKEN-ACTION-FLAG (WS-ACTIVE-HAND-IDX + 1)    
119300        MOVE WS-ACTIVE-HAND-IDX TO                                        
119400              WS-HAND-SPLIT-FROM (WS-ACTIVE-HAND-IDX + 1)                 
119500*           THE ORIGINAL HAND KEEPS ONLY ITS FIRST CARD -- MARK IT        
119600*           AS HAVING ACTED SO A SECOND SPLIT OF THE SAME CARD            
119700*           CANNOT BE ATTEMPTED BEFORE A NEW CARD ARRIVES BELOW.          
119800        MOVE WS-CTE-01 TO WS-HAND-CARD-CNT (WS-ACTIVE-HAND-IDX)           
119900        MOVE "Y" TO WS-HAND-TAKEN-ACTION-FLAG (WS-ACTIVE-HAND-IDX)        
120000*           DEAL ONE FRESH CARD TO EACH OF THE TWO NEW HANDS AND          
120100*           COUNT BOTH OF THEM AS THEY ARE DEALT FACE UP.                 
120200        PERFORM 510-BEGIN-DRAW-CARD THRU 510-END-DRAW-CARD                
120300        ADD WS-CTE-01 TO WS-HAND-CARD-CNT (WS-ACTIVE-HAND-IDX)            
120400        MOVE WS-DRAWN-CARD TO                                             
120500              WS-HAND-CARD (WS-ACTIVE-HAND-IDX                            
120600                            WS-HAND-CARD-CNT (WS-ACTIVE-HAND-IDX))        
120700        MOVE WS-DRAWN-CARD (1:1) TO WS-VALUE-CARD-RANK                    
120800        PERFORM 650-BEGIN-APPLY-COUNT THRU 650-END-APPLY-COUNT            
120900        PERFORM 510-BEGIN-DRAW-CARD THRU 510-END-DRAW-CARD                
121000        ADD WS-CTE-01 TO WS-HAND-CARD-CNT (WS-ACTIVE-HAND-IDX + 1)        
121100        MOVE WS-DRAWN-CARD TO                                             
121200              WS-HAND-CARD (WS-ACTIVE-HAND-IDX + 1                        
121300                            WS-HAND-CARD-CNT (WS-ACTIVE-HAND-IDX + 1))    
121400        MOVE WS-DRAWN-CARD (1:1) TO WS-VALUE-CARD-RANK                    
121500        PERFORM 650-BEGIN-APPLY-COUNT THRU 650-END-APPLY-COUNT            
121600*           A TWO-CARD TWENTY-ONE AFTER A SPLIT IS SCORED AS A            
121700*           TRAINER BLACKJACK ON EACH HAND IT OCCURS ON -- SOME           
121800*           HOUSES TREAT A SPLIT ACE HAND DIFFERENTLY, THIS SHOP          
121900*           DOES NOT.                                                     
122000        MOVE WS-ACTIVE-HAND-IDX TO WS-VALUATION-LOOP-IDX                  
122100        PERFORM 620-BEGIN-TEST-BLACKJACK THRU 620-END-TEST-BLACKJACK      
122200        IF SW-IS-BLACKJACK                                                
122300           SET SW-HAND-BLACKJACK (WS-ACTIVE-HAND-IDX) TO TRUE             
122400        END-IF                                                            
122500        COMPUTE WS-VALUATION-LOOP-IDX = WS-ACTIVE-HAND-IDX + 1            
122600        PERFORM 620-BEGIN-TEST-BLACKJACK THRU 620-END-TEST-BLACKJACK      
122700        IF SW-IS-BLACKJACK                                                
122800           SET SW-HAND-BLACKJACK (WS-ACTIVE-HAND-IDX + 1) TO TRUE         
122900        END-IF                                                            
123000*           IF THE FIRST OF THE TWO NEW HANDS ALREADY MADE TRAINER        
123100*           BLACKJACK IT NEEDS NO FURTHER ACTION -- MOVE ON TO THE        
123200*           NEXT HAND RIGHT AWAY RATHER THAN OFFERING HIT/STAND ON        
123300*           A HAND THAT CANNOT BE IMPROVED.                               
123400        IF SW-HAND-BLACKJACK (WS-ACTIVE-HAND-IDX)                         
123500           PERFORM 360-BEGIN-ADVANCE-HAND THRU 360-END-ADVANCE-HAND       
123600        END-IF                                                            
123700     ELSE                                                                 
123800        MOVE "ER" TO WS-RESULT-STATUS                                     
123900        MOVE "SPLIT NOT VALID ON THIS HAND" TO WS-RESULT-MESSAGE          
124000     END-IF.                                                              
124100 353-END-DO-SPLIT.                                                        
124200     EXIT.                                                                
124300*    RUNS BACKWARD FROM THE TOP SLOT DOWN TO THE SPLIT POINT SO A         
124400*    HAND IS NEVER OVERWRITTEN BY ITSELF MID-SHIFT.                       
124500*                                                                         
124600*    353-BEGIN-SHIFT-HANDS-UP - MAKE ROOM FOR THE NEW HAND                
124700*    IMMEDIATELY AFTER THE HAND BEING SPLIT.                              
124800*                                                                         
124900*    HOUSEKEEPING FOR THE SPLIT ABOVE -- MAKES ROOM FOR THE NEW HAND      
125000*    BY SLIDING EVERY HAND FROM THE SPLIT POINT ONWARD UP ONE SLOT.       
125100 353-BEGIN-SHIFT-HANDS-UP.                                                
125200     PERFORM 355-BEGIN-SHIFT-ONE-HAND                                     
125300        THRU 355-END-SHIFT-ONE-HAND                                       
125400       VARYING IDX-HAND FROM WS-HAND-COUNT BY -1                          
125500         UNTIL IDX-HAND NOT > WS-ACTIVE-HAND-IDX.                         
125600 353-END-SHIFT-HANDS-UP.                                                  
125700     EXIT.                                                                
125800*                                                                         
125900*    MOVES A SINGLE HAND'S ENTIRE WS-HAND GROUP (CARDS, BET, STATUS       
126000*    FLAGS) FROM ONE TABLE SLOT TO THE NEXT DURING THE SHIFT.             
126100 355-BEGIN-SHIFT-ONE-HAND.                                                
126200     MOVE WS-HAND (IDX-HAND) TO WS-HAND (IDX-HAND + 1).                   
126300 355-END-SHIFT-ONE-HAND.                                                  
126400     EXIT.                                                                
126500*    A HAND THAT HAS ALREADY HIT, DOUBLED OR SPLIT MAY NOT LATE           
126600*    SURRENDER -- THE TAKEN-ACTION FLAG BLOCKS IT THE SAME AS IT          
126700*    BLOCKS A LATE SPLIT OR DOUBLE.                                       
126800*                                                                         
126900*    354 - LATE SURRENDER (SEE TR-0058).                                  
127000*                                                                         
127100*    LATE SURRENDER ONLY (TR-0058) -- FIRST ACTION OF A TWO-CARD          
127200*    HAND, AFTER THE DEALER HAS CHECKED FOR BLACKJACK.  HALF THE BET      
127300*    IS RETURNED IMMEDIATELY AT SETTLEMENT TIME, NOT HERE.                
127400 354-BEGIN-DO-SURRENDER.                                                  
127500     IF SW-PHASE-PLAYERACT AND SW-HAND-ACTIVE (WS-ACTIVE-HAND-IDX)        
127600           AND WS-HAND-CARD-CNT (WS-ACTIVE-HAND-IDX) = 2                  
127700           AND WS-HAND-TAKEN-ACTION-FLAG (WS-ACTIVE-HAND-IDX) = "N"       
127800           AND WS-HAND-SPLIT-FROM (WS-ACTIVE-HAND-IDX) = ZERO             
127900        COMPUTE WS-VALUATION-LOOP-IDX =                                   
128000              WS-HAND-BET (WS-ACTIVE-HAND-IDX) / 2                        
128100        ADD WS-VALUATION-LOOP-IDX TO WS-BANKROLL                          
128200        SET SW-HAND-SURRENDERED (WS-ACTIVE-HAND-IDX) TO TRUE              
128300        PERFORM 360-BEGIN-ADVANCE-HAND THRU 360-END-ADVANCE-HAND          
128400     ELSE                                                                 
128500        MOVE "ER" TO WS-RESULT-STATUS                                     
128600        MOVE "SURRENDER NOT VALID ON THIS HAND" TO                        
128700              WS-RESULT-MESSAGE                                           
128800     END-IF.                                                              
128900 354-END-DO-SURRENDER.                                                    
129000     EXIT.                                                                
129100*        MOVES PLAY TO THE NEXT HAND IN THE TABLE, SKIPPING ANY           
129200*        HAND THAT IS ALREADY BUSTED, STOOD, DOUBLED, OR                  
129300*        SURRENDERED (SEE 362).  WHEN THERE IS NO FURTHER HAND            
129400*        TO ACT ON, PLAY MOVES ON TO THE DEALER'S TURN.                   
129500*    IF THIS WAS THE LAST HAND NEEDING A DECISION, THE PHASE MOVES        
129600*    STRAIGHT TO DEALERACT -- THERE IS NO SEPARATE "ALL HANDS DONE"       
129700*    TRANSACTION THE TRAINEE HAS TO SEND.                                 
129800*                                                                         
129900*    360 - ADVANCE TO THE NEXT ACTIVE HAND, OR START DEALER               
130000*    ACTION WHEN NONE REMAIN.                                             
130100*                                                                         
130200*    MOVES WS-ACTIVE-HAND-IDX TO THE NEXT HAND THAT STILL NEEDS A         
130300*    PLAYER DECISION; IF NONE DO, THE PHASE MOVES TO DEALERACT.           
130400 360-BEGIN-ADVANCE-HAND.                                                  
130500     ADD WS-CTE-01 TO WS-ACTIVE-HAND-IDX                                  
130600     PERFORM 362-BEGIN-SKIP-INACTIVE-HAND                                 
130700        THRU 362-END-SKIP-INACTIVE-HAND                                   
130800       UNTIL WS-ACTIVE-HAND-IDX > WS-HAND-COUNT                           
130900          OR SW-HAND-ACTIVE (WS-ACTIVE-HAND-IDX)                          
131000     IF WS-ACTIVE-HAND-IDX > WS-HAND-COUNT                                
131100        PERFORM 370-BEGIN-BUILD-DEALER-QUEUE                              
131200           THRU 370-END-BUILD-DEALER-QUEUE                                
131300        IF WS-DEALER-QUEUE-CNT = ZERO                                     
131400           PERFORM 380-BEGIN-SETTLE-HANDS THRU 380-END-SETTLE-HANDS       
131500        ELSE                                                              
131600           SET SW-PHASE-DEALERACT TO TRUE                                 
131700        END-IF                                                            
131800     END-IF.                                                              
131900 360-END-ADVANCE-HAND.                                                    
132000     EXIT.                                                                
132100*    A HAND THAT WAS NEVER DEALT INTO (BEYOND WS-HAND-COUNT) IS           
132200*    TREATED THE SAME AS ONE THAT IS DONE ACTING -- BOTH ARE              
132300*    SKIPPED BY 360 ON THE WAY TO THE NEXT LIVE HAND.                     
132400*                                                                         
132500*    BYPASSES A HAND THAT IS ALREADY BUSTED, STANDING, SURRENDERED        
132600*    OR BLACKJACK -- SUCH A HAND TAKES NO FURTHER ACTION.                 
132700 362-BEGIN-SKIP-INACTIVE-HAND.                                            
132800     ADD WS-CTE-01 TO WS-ACTIVE-HAND-IDX.                                 
132900 362-END-SKIP-INACTIVE-HAND.                                              
133000     EXIT.                                                                
133100*        THE DEALER DRAWS TO A FIXED RULE (STAND ON 17, HIT               
133200*        BELOW) WITH NO PLAYER DECISIONS INVOLVED, SO THIS                
133300*        PARAGRAPH SIMULATES THE WHOLE REMAINDER OF THE                   
133400*        DEALER'S HAND IN ONE PASS AGAINST THE WS-DEALER-QUEUE            
133500*        TABLE RATHER THAN WAITING ON TRANSACTIONS ONE CARD AT            
133600*        A TIME -- THERE IS NO TRANSACTION FOR A SINGLE DEALER            
133700*        DRAW.  IT ONLY RUNS IF EVERY PLAYER HAND IS ALREADY              
133800*        BUSTED OR FINISHED (SEE 372).                                    
133900*    IF EVERY HAND IS ALREADY DEAD (372), THE QUEUE IS LEFT EMPTY         
134000*    AND THE VERY NEXT DEALERSTEP TRANSACTION WILL FIND NOTHING TO        
134100*    POP AND MOVE STRAIGHT TO SETTLEMENT.                                 
134200*                                                                         
134300*    370 - BUILD THE DEALER STEP QUEUE (REVEAL THEN PRE-COMPUTED          
134400*    DRAWS TO 17, STAND ON ALL 17S - SEE TR-0310).                        
134500*                                                                         
134600*    PRE-COMPUTES THE DEALER'S REMAINING STEPS (HOLE-CARD REVEAL, IF      
134700*    PENDING, THEN DRAWS UNTIL 17) AS A QUEUE, ONE STEP PER ACTION        
134800*    TRANSACTION, SO THE DEALER'S HAND UNFOLDS THE SAME WAY A REAL        
134900*    PIT WOULD SHOW IT RATHER THAN ALL AT ONCE.                           
135000 370-BEGIN-BUILD-DEALER-QUEUE.                                            
135100     MOVE ZERO TO WS-DEALER-QUEUE-CNT                                     
135200     MOVE ZERO TO WS-DEALER-QUEUE-PTR                                     
135300     IF SW-DEALER-HIDDEN-PENDING                                          
135400        ADD WS-CTE-01 TO WS-DEALER-QUEUE-CNT                              
135500        SET SW-STEP-REVEAL (WS-DEALER-QUEUE-CNT) TO TRUE                  
135600     END-IF                                                               
135700     PERFORM 372-BEGIN-TEST-ALL-BUSTED THRU 372-END-TEST-ALL-BUSTED       
135800     IF NOT SW-ALL-HANDS-BUSTED                                           
135900        MOVE WS-DEALER-CARD (1) (1:1) TO WS-VALUE-CARD-RANK               
136000        PERFORM 600-BEGIN-VALUE-CARD THRU 600-END-VALUE-CARD              
136100        MOVE WS-CARD-VALUE-RESULT TO WS-SIM-DEALER-TOTAL                  
136200        MOVE ZERO TO WS-SIM-ACE-COUNT                                     
136300        IF WS-CARD-VALUE-RESULT = 11                                      
136400           MOVE WS-CTE-01 TO WS-SIM-ACE-COUNT                             
136500        END-IF                                                            
136600        MOVE WS-DEALER-HIDDEN-CARD (1:1) TO WS-VALUE-CARD-RANK            
136700        PERFORM 600-BEGIN-VALUE-CARD THRU 600-END-VALUE-CARD              
136800        ADD WS-CARD-VALUE-RESULT TO WS-SIM-DEALER-TOTAL                   
136900        IF WS-CARD-VALUE-RESULT = 11                                      
137000           ADD WS-CTE-01 TO WS-SIM-ACE-COUNT                              
137100        END-IF                                                            
137200        PERFORM 374-BEGIN-REDUCE-SIM-ACES                                 
137300           THRU 374-END-REDUCE-SIM-ACES                                   
137400          UNTIL WS-SIM-DEALER-TOTAL NOT > 21                              
137500             OR WS-SIM-ACE-COUNT = ZERO                                   
137600        MOVE WS-SHOE-TOP-IDX TO WS-SIM-PEEK-IDX                           
137700        PERFORM 376-BEGIN-SIM-ONE-DRAW                                    
137800           THRU 376-END-SIM-ONE-DRAW                                      
137900          UNTIL WS-SIM-DEALER-TOTAL >= WS-CTE-DEALER-STAND-TOTAL          
138000     END-IF.                                                              
138100 370-END-BUILD-DEALER-QUEUE.                                              
138200     EXIT.                                                                
138300*    IDENTICAL ARITHMETIC TO 614 BUT AGAINST THE SIMULATION FIELDS        
138400*    RATHER THAN THE REAL HAND-VALUATION FIELDS, SO A QUEUE-BUILD         
138500*    IN PROGRESS NEVER DISTURBS AN IN-FLIGHT HAND TOTAL.                  
138600*                                                                         
138700*    374 - REDUCE A SIMULATED DEALER HAND FOR A SOFT ACE, ONE             
138800*    STEP AT A TIME (LOOP DRIVEN BY THE PERFORM...UNTIL IN 370            
138900*    AND 376).                                                            
139000*                                                                         
139100*    SOFT-ACE REDUCTION FOR THE QUEUE-BUILDING SIMULATION ONLY --         
139200*    WS-SIM-DEALER-TOTAL/WS-SIM-ACE-COUNT ARE SCRATCH FIELDS USED         
139300*    WHILE WORKING OUT HOW MANY DRAW STEPS THE DEALER WILL NEED.          
139400 374-BEGIN-REDUCE-SIM-ACES.                                               
139500     SUBTRACT 10 FROM WS-SIM-DEALER-TOTAL                                 
139600     SUBTRACT WS-CTE-01 FROM WS-SIM-ACE-COUNT.                            
139700 374-END-REDUCE-SIM-ACES.                                                 
139800     EXIT.                                                                
139900*        DRAWS AND VALUES ONE SIMULATED DEALER CARD DURING THE            
140000*        QUEUE-BUILD PASS.  THIS USES THE SCRATCH                         
140100*        WS-SIM-DEALER-TOTAL/WS-SIM-ACE-COUNT FIELDS, NOT THE             
140200*        REAL WS-DEALER-FINAL-TOTAL FIELDS -- THE QUEUE IS ONLY           
140300*        A FORECAST UNTIL 375 ACTUALLY PLAYS IT OUT.                      
140400*    THE CARD PEEKED HERE IS NOT MARKED DRAWN -- 375 RE-DRAWS IT          
140500*    FOR REAL, THROUGH THE NORMAL 510 PATH, WHEN THE QUEUED STEP IS       
140600*    ACTUALLY POPPED, SO THE HI-LO COUNT IS UPDATED EXACTLY ONCE.         
140700*                                                                         
140800*    376 - SIMULATE ONE DEALER DRAW WHILE BUILDING THE QUEUE.             
140900*                                                                         
141000*    PEEKS THE NEXT UNDEALT SHOE CARD (WITHOUT ACTUALLY DRAWING IT)       
141100*    TO DECIDE WHETHER THE DEALER'S SIMULATED HAND HAS REACHED 17.        
141200 376-BEGIN-SIM-ONE-DRAW.                                                  
141300     ADD WS-CTE-01 TO WS-DEALER-QUEUE-CNT                                 
141400     SET SW-STEP-DRAW (WS-DEALER-QUEUE-CNT) TO TRUE                       
141500     MOVE WS-SHOE-CARD (WS-SIM-PEEK-IDX) (1:1)                            
141600       TO WS-VALUE-CARD-RANK                                              
141700     PERFORM 600-BEGIN-VALUE-CARD THRU 600-END-VALUE-CARD                 
141800     ADD WS-CARD-VALUE-RESULT TO WS-SIM-DEALER-TOTAL                      
141900     IF WS-CARD-VALUE-RESULT = 11                                         
142000        ADD WS-CTE-01 TO WS-SIM-ACE-COUNT                                 
142100     END-IF                                                               
142200     PERFORM 374-BEGIN-REDUCE-SIM-ACES                                    
142300        THRU 374-END-REDUCE-SIM-ACES                                      
142400       UNTIL WS-SIM-DEALER-TOTAL NOT > 21                                 
142500          OR WS-SIM-ACE-COUNT = ZERO                                      
142600     ADD WS-CTE-01 TO WS-SIM-PEEK-IDX.                                    
142700 376-END-SIM-ONE-DRAW.                                                    
142800     EXIT.                                                                
142900*        SETS SW-ALL-BUSTED WHEN NO PLAYER HAND IS STILL IN A             
143000*        STATE WHERE IT COULD WIN ON ITS OWN MERITS (EVERY                
143100*        HAND BUSTED) -- IN THAT CASE THE DEALER NEVER HAS TO             
143200*        DRAW AND 375 IS SKIPPED ENTIRELY.                                
143300*    A HAND THAT IS STILL ACTIVE (NOT YET ACTED ON) SHOULD NEVER          
143400*    REACH THIS TEST -- DEALERACT ONLY BEGINS AFTER EVERY HAND HAS        
143500*    STOOD, BUSTED, DOUBLED, SPLIT-AND-RESOLVED OR SURRENDERED.           
143600*                                                                         
143700*    IF EVERY HAND IS BUSTED OR SURRENDERED THE DEALER NEVER HAS TO       
143800*    DRAW -- THE HOUSE WINS ALL LIVE HANDS ON THE SPOT AND THE QUEUE      
143900*    BUILT IN 370 IS LEFT EMPTY.                                          
144000 372-BEGIN-TEST-ALL-BUSTED.                                               
144100     SET SW-ALL-HANDS-BUSTED TO TRUE                                      
144200     PERFORM 373-BEGIN-TEST-ONE-HAND-BUSTED                               
144300        THRU 373-END-TEST-ONE-HAND-BUSTED                                 
144400       VARYING IDX-HAND FROM 1 BY 1                                       
144500         UNTIL IDX-HAND > WS-HAND-COUNT.                                  
144600 372-END-TEST-ALL-BUSTED.                                                 
144700     EXIT.                                                                
144800*    A SURRENDERED HAND COUNTS AS "NOT LIVE" HERE THE SAME AS A           
144900*    BUSTED ONE -- NEITHER CAN BEAT THE DEALER.                           
145000*                                                                         
145100*    TESTED HAND-BY-HAND TO FEED THE ALL-BUSTED CHECK ABOVE.              
145200 373-BEGIN-TEST-ONE-HAND-BUSTED.                                          
145300     IF NOT SW-HAND-BUSTED (IDX-HAND)                                     
145400        MOVE "N" TO WS-ALL-HANDS-BUSTED-FLAG                              
145500     END-IF.                                                              
145600 373-END-TEST-ONE-HAND-BUSTED.                                            
145700     EXIT.                                                                
145800*    A REVEAL STEP UPDATES THE RUNNING COUNT FOR THE NEWLY-EXPOSED        
145900*    HOLE CARD (IT WAS NOT COUNTED WHILE HIDDEN); A DRAW STEP DEALS       
146000*    AND COUNTS A FRESH CARD THE SAME AS ANY OTHER DRAW.                  
146100*                                                                         
146200*    375 - DEALERSTEP.  EXECUTES ONE QUEUED REVEAL OR DRAW STEP.          
146300*                                                                         
146400*    POPS ONE STEP OFF THE QUEUE BUILT IN 370 PER DEALERACT               
146500*    TRANSACTION.  THE LAST STEP POPPED LEAVES THE QUEUE EMPTY AND        
146600*    MOVES THE PHASE ON TO SETTLEMENT.                                    
146700 375-BEGIN-DO-DEALERSTEP.                                                 
146800*        EACH DEALERSTEP TRANSACTION PLAYS OUT EXACTLY ONE STEP OF        
146900*        THE QUEUE 370 BUILT, ONE CARD (OR THE HOLE-CARD REVEAL) AT       
147000*        A TIME, SO THE TRAINER UI CAN SHOW THE DEALER'S HAND             
147100*        BEING PLAYED OUT CARD BY CARD INSTEAD OF ALL AT ONCE.            
147200     IF SW-PHASE-DEALERACT AND WS-DEALER-QUEUE-PTR < WS-DEALER-QUEUE-CNT  
147300        ADD WS-CTE-01 TO WS-DEALER-QUEUE-PTR                              
147400        IF SW-STEP-REVEAL (WS-DEALER-QUEUE-PTR)                           
147500*              FIRST STEP OF THE QUEUE IS ALWAYS THE HOLE-CARD            
147600*              REVEAL -- NO NEW CARD IS DRAWN, THE CARD ALREADY           
147700*              DEALT FACE DOWN BACK IN 320 IS SIMPLY COUNTED NOW.         
147800           MOVE WS-DEALER-HIDDEN-CARD TO WS-DEALER-CARD (2)               
147900           ADD WS-CTE-01 TO WS-DEALER-CARD-CNT                            
148000           MOVE "N" TO WS-DEALER-HIDDEN-FLAG                              
148100           MOVE WS-DEALER-HIDDEN-CARD (1:1) TO WS-VALUE-CARD-RANK         
148200           PERFORM 650-BEGIN-APPLY-COUNT THRU 650-END-APPLY-COUNT         
148300        ELSE                                                              
148400*              EVERY STEP AFTER THE REVEAL IS A REAL DRAW FROM THE        
148500*              LIVE SHOE, MATCHING WHAT 370 SIMULATED IN ADVANCE.         
148600           PERFORM 510-BEGIN-DRAW-CARD THRU 510-END-DRAW-CARD             
148700           ADD WS-CTE-01 TO WS-DEALER-CARD-CNT                            
148800           MOVE WS-DRAWN-CARD TO WS-DEALER-CARD (WS-DEALER-CARD-CNT)      
148900           MOVE WS-DRAWN-CARD (1:1) TO WS-VALUE-CARD-RANK                 
149000           PERFORM 650-BEGIN-APPLY-COUNT THRU 650-END-APPLY-COUNT         
149100        END-IF                                                            
149200*           ONCE THE LAST QUEUED STEP HAS BEEN PLAYED, THE DEALER'S       
149300*           HAND IS FINAL AND EVERY REMAINING PLAYER HAND CAN BE          
149400*           GRADED AGAINST IT.                                            
149500        IF WS-DEALER-QUEUE-PTR = WS-DEALER-QUEUE-CNT                      
149600           PERFORM 380-BEGIN-SETTLE-HANDS THRU 380-END-SETTLE-HANDS       
149700        END-IF                                                            
149800     ELSE                                                                 
149900        MOVE "ER" TO WS-RESULT-STATUS                                     
150000        MOVE "DEALERSTEP NOT VALID NOW" TO WS-RESULT-MESSAGE              
150100     END-IF.                                                              
150200 375-END-DO-DEALERSTEP.                                                   
150300     EXIT.                                                                
150400*    NO TRANSACTION DRIVES THIS PARAGRAPH DIRECTLY -- IT RUNS AS          
150500*    SOON AS THE LAST DEALERSTEP EMPTIES THE QUEUE, AS PART OF THAT       
150600*    SAME TRANSACTION'S PROCESSING.                                       
150700*                                                                         
150800*    380 - SETTLEMENT.  TR-0361 CORRECTED THE DEALER COMPARE TOTAL,       
150900*    WHICH HAD BEEN MIS-TAKEN FROM PLAYER HAND 1 INSTEAD OF FROM          
151000*    THE DEALER'S OWN CARDS (WS-DEALER-CARD) -- ON A GENUINE HAND         
151100*    1 "STANDS AGAINST ITSELF" THAT PUSH EVERY TIME, AND EVERY            
151200*    OTHER HAND WAS BEING GRADED AGAINST HAND 1'S TOTAL.  THE             
151300*    DEALER'S FINAL TOTAL IS NOW RECOMPUTED ONCE, HERE, STRAIGHT          
151400*    FROM THE DEALER HAND BEFORE ANY PLAYER HAND IS SETTLED.              
151500*                                                                         
151600*    RUNS ONCE, AFTER THE DEALER'S QUEUE IS EXHAUSTED, AGAINST EVERY      
151700*    HAND THE PLAYER HOLDS.                                               
151800 380-BEGIN-SETTLE-HANDS.                                                  
151900     PERFORM 616-BEGIN-TOTAL-DEALER-HAND                                  
152000        THRU 616-END-TOTAL-DEALER-HAND                                    
152100     PERFORM 382-BEGIN-SETTLE-ONE-HAND                                    
152200        THRU 382-END-SETTLE-ONE-HAND                                      
152300       VARYING IDX-HAND FROM 1 BY 1                                       
152400         UNTIL IDX-HAND > WS-HAND-COUNT                                   
152500     SET SW-PHASE-COMPLETE TO TRUE.                                       
152600 380-END-SETTLE-HANDS.                                                    
152700     EXIT.                                                                
152800*        COMPARES ONE PLAYER HAND'S FINAL TOTAL AGAINST THE               
152900*        DEALER'S TRUE FINAL TOTAL (WS-DEALER-FINAL-TOTAL, SET            
153000*        BY 616 BEFORE THIS PARAGRAPH IS EVER REACHED -- SEE              
153100*        TR-0361) AND PAYS, PUSHES, OR TAKES THE HAND'S BET               
153200*        ACCORDINGLY.  A BUSTED PLAYER HAND LOSES REGARDLESS OF           
153300*        WHAT THE DEALER HOLDS.                                           
153400*    INSURANCE WAS ALREADY PAID OR FORFEITED BACK IN 340 AND IS NOT       
153500*    TOUCHED AGAIN HERE -- THIS PARAGRAPH ONLY MOVES MONEY FOR THE        
153600*    MAIN HAND BET.                                                       
153700*                                                                         
153800*    382 - ONE HAND'S SETTLEMENT.  WS-DEALER-FINAL-TOTAL WAS SET          
153900*    ONCE BY 616 ABOVE AND IS NOT TOUCHED AGAIN IN HERE; ONLY THE         
154000*    PLAYER HAND TOTAL (WS-HAND-TOTAL-WORK, VIA 610) IS RECOMPUTED        
154100*    PER HAND.                                                            
154200*                                                                         
154300*    SURRENDER RETURNS HALF THE BET (HANDLED ELSEWHERE, AT                
154400*    SURRENDER TIME, NOT HERE); A BUSTED HAND FORFEITS ITS BET            
154500*    WITH NO FURTHER COMPARE; BLACKJACK PAYS 3-TO-2.                      
154600 382-BEGIN-SETTLE-ONE-HAND.                                               
154700     EVALUATE TRUE                                                        
154800        WHEN SW-HAND-SURRENDERED (IDX-HAND)                               
154900           CONTINUE                                                       
155000        WHEN SW-HAND-BUSTED (IDX-HAND)                                    
155100           CONTINUE                                                       
155200        WHEN SW-HAND-BLACKJACK (IDX-HAND)                                 
155300           COMPUTE WS-BANKROLL = WS-BANKROLL                              
155400                 + WS-HAND-BET (IDX-HAND)                                 
155500                 + ((WS-HAND-BET (IDX-HAND) * 3) / 2)                     
155600        WHEN OTHER                                                        
155700           MOVE IDX-HAND TO WS-VALUATION-LOOP-IDX                         
155800           PERFORM 610-BEGIN-TOTAL-HAND THRU 610-END-TOTAL-HAND           
155900           IF WS-DEALER-FINAL-TOTAL > 21                                  
156000                 OR WS-HAND-TOTAL-WORK > WS-DEALER-FINAL-TOTAL            
156100              COMPUTE WS-BANKROLL = WS-BANKROLL                           
156200                    + (WS-HAND-BET (IDX-HAND) * 2)                        
156300           ELSE                                                           
156400              IF WS-HAND-TOTAL-WORK = WS-DEALER-FINAL-TOTAL               
156500                 ADD WS-HAND-BET (IDX-HAND) TO WS-BANKROLL                
156600              END-IF                                                      
156700           END-IF                                                         
156800     END-EVALUATE.                                                        
156900 382-END-SETTLE-ONE-HAND.                                                 
157000     EXIT.                                                                
157100*    IF WS-NEEDS-SHUFFLE-FLAG WAS RAISED DURING THE ROUND JUST            
157200*    FINISHED, THE SHOE IS NOT ACTUALLY RESHUFFLED HERE -- THE NEXT       
157300*    DRAW SIMPLY WRAPS TO THE FRONT OF THE LOADED SHOE (SEE 510).         
157400*                                                                         
157500*    390 - NEXTHAND.  RESHUFFLES THE SHOE WHEN THE CUT CARD HAS           
157600*    BEEN PASSED (SEE TR-0249).                                           
157700*                                                                         
157800*    RESETS THE SESSION FOR ANOTHER ROUND WITHOUT RESTARTING THE          
157900*    PROGRAM -- HANDS, BET AND PHASE ARE CLEARED BUT THE SHOE,            
158000*    BANKROLL AND RUNNING COUNT CARRY FORWARD.                            
158100 390-BEGIN-DO-NEXTHAND.                                                   
158200*        CLOSES OUT A SETTLED ROUND AND RESETS THE SESSION BACK TO        
158300*        AWAITBET.  THE SHOE IS CHECKED FOR THE CUT-CARD PENETRATION      
158400*        THRESHOLD HERE, NOT AT DEAL TIME, SO A FRESH SHUFFLE NEVER       
158500*        HAPPENS IN THE MIDDLE OF A ROUND ALREADY IN PROGRESS.            
158600     IF SW-PHASE-COMPLETE                                                 
158700        PERFORM 520-BEGIN-TEST-NEEDS-SHUFFLE                              
158800           THRU 520-END-TEST-NEEDS-SHUFFLE                                
158900        IF SW-NEEDS-SHUFFLE                                               
159000*              A FRESH SHOE MEANS THE CARD-COUNTING RUNNING COUNT         
159100*              NO LONGER REFLECTS WHAT IS LEFT TO BE DEALT -- RESET       
159200*              IT TO ZERO ALONG WITH THE SHOE ITSELF.                     
159300           PERFORM 500-BEGIN-BUILD-SHOE THRU 500-END-BUILD-SHOE           
159400           MOVE ZERO TO WS-RUNNING-COUNT                                  
159500        END-IF                                                            
159600*           CLEAR THE DEALER'S HOLE-CARD AND QUEUE STATE SO THE           
159700*           NEXT DEAL TRANSACTION STARTS WITH A CLEAN DEALER HAND.        
159800        MOVE "N" TO WS-DEALER-HIDDEN-FLAG                                 
159900        MOVE ZERO TO WS-DEALER-QUEUE-CNT                                  
160000        MOVE ZERO TO WS-DEALER-QUEUE-PTR                                  
160100        SET SW-PHASE-AWAITBET TO TRUE                                     
160200     ELSE                                                                 
160300        MOVE "ER" TO WS-RESULT-STATUS                                     
160400        MOVE "NEXTHAND NOT VALID IN THIS PHASE" TO                        
160500              WS-RESULT-MESSAGE                                           
160600     END-IF.                                                              
160700 390-END-DO-NEXTHAND.                                                     
160800     EXIT.                                                                
160900*        LOADS ONE OR MORE COPIES OF THE STANDARD DECK INTO               
161000*        THE LIVE SHOE ACCORDING TO WS-DECK-COUNT FROM THE                
161100*        CONFIGURE TRANSACTION, THEN SHUFFLES (SEE 502).                  
161200*    IF BJ-CARDS CONTAINS FEWER CARDS THAN WS-CTE-MAX-SHOE-CARDS,         
161300*    WS-SHOE-TOTAL-CARDS SIMPLY ENDS UP SMALLER -- 510'S WRAP LOGIC       
161400*    WORKS OFF THIS ACTUAL COUNT, NOT THE TABLE'S MAXIMUM SIZE.           
161500*                                                                         
161600*    500 - LOAD THE SHOE FROM THE BJ-CARDS STREAM, ONE CHUNK OF           
161700*    NUM-DECKS X 52 CARDS AT A TIME (REPLACES RANDOM SHUFFLE,             
161800*    TR-0381).                                                            
161900*                                                                         
162000*    LOADS THE ENTIRE BJ-CARDS FILE INTO WS-SHOE-TABLE ONE TIME AT        
162100*    PROGRAM START; THE NUMBER OF DECKS IS NOT KNOWN UNTIL CONFIGURE      
162200*    ARRIVES, SO THE SHUFFLE-POINT TEST IN 520 IS NOT ARMED YET.          
162300 500-BEGIN-BUILD-SHOE.                                                    
162400     COMPUTE WS-SHOE-TOTAL-CARDS =                                        
162500           WS-NUM-DECKS * WS-CTE-CARDS-PER-DECK                           
162600     MOVE ZERO TO WS-SHOE-DISCARD-CNT                                     
162700     MOVE WS-CTE-01 TO WS-SHOE-TOP-IDX                                    
162800     PERFORM 502-BEGIN-LOAD-ONE-SHOE-CARD                                 
162900        THRU 502-END-LOAD-ONE-SHOE-CARD                                   
163000       VARYING IDX-SHOE-CARD FROM 1 BY 1                                  
163100         UNTIL IDX-SHOE-CARD > WS-SHOE-TOTAL-CARDS.                       
163200 500-END-BUILD-SHOE.                                                      
163300     EXIT.                                                                
163400*    STOPS LOADING AS SOON AS WS-CTE-MAX-SHOE-CARDS SLOTS ARE             
163500*    FILLED, EVEN IF BJ-CARDS HAS MORE RECORDS LEFT UNREAD.               
163600*                                                                         
163700*    ONE PASS READS ONE CARD RECORD AND STORES IT IN THE NEXT SHOE        
163800*    SLOT, COUNTING AS IT GOES.                                           
163900 502-BEGIN-LOAD-ONE-SHOE-CARD.                                            
164000     READ BJ-CARDS-FILE RECORD                                            
164100        AT END                                                            
164200           COMPUTE WS-WRAP-WORK = IDX-SHOE-CARD - WS-CTE-01               
164300           DIVIDE WS-WRAP-WORK BY 52                                      
164400              GIVING WS-WRAP-WORK                                         
164500              REMAINDER WS-WRAP-REMAINDER                                 
164600           ADD WS-CTE-01 TO WS-WRAP-REMAINDER                             
164700           MOVE WS-STD-CARD (WS-WRAP-REMAINDER)                           
164800             TO WS-SHOE-CARD (IDX-SHOE-CARD)                              
164900        NOT AT END                                                        
165000           MOVE BJS-CARD-CODE TO WS-SHOE-CARD (IDX-SHOE-CARD)             
165100     END-READ.                                                            
165200 502-END-LOAD-ONE-SHOE-CARD.                                              
165300     EXIT.                                                                
165400*    A WRAP-AROUND IS COUNTED IN WS-SHOE-DISCARD-CNT SO THE RUN           
165500*    TOTALS TRAILER COULD LATER REPORT HOW MANY TIMES THE LOADED          
165600*    CARD FILE HAD TO BE RECYCLED, IF THE DESK EVER ASKS FOR IT.          
165700*                                                                         
165800*    510 - DRAW THE NEXT CARD FROM THE SHOE.                              
165900*                                                                         
166000*    ADVANCES THE SHOE TOP POINTER AND RETURNS THE NEXT CARD; WRAPS       
166100*    BACK TO THE START OF THE LOADED SHOE IF THE FILE RUNS SHORT SO       
166200*    A LONG TRAINING SESSION NEVER STARVES FOR CARDS.                     
166300 510-BEGIN-DRAW-CARD.                                                     
166400     IF WS-SHOE-TOP-IDX > WS-SHOE-TOTAL-CARDS                             
166500        MOVE "ER" TO WS-RESULT-STATUS                                     
166600        MOVE "SHOE IS EMPTY" TO WS-RESULT-MESSAGE                         
166700     ELSE                                                                 
166800        MOVE WS-SHOE-CARD (WS-SHOE-TOP-IDX) TO WS-DRAWN-CARD              
166900        ADD WS-CTE-01 TO WS-SHOE-TOP-IDX                                  
167000        ADD WS-CTE-01 TO WS-SHOE-DISCARD-CNT                              
167100     END-IF.                                                              
167200 510-END-DRAW-CARD.                                                       
167300     EXIT.                                                                
167400*    TESTED AFTER EVERY DRAW, NOT JUST AT NEXTHAND TIME, SO THE           
167500*    FLAG IS ALREADY CORRECT THE MOMENT THE THRESHOLD IS CROSSED.         
167600*                                                                         
167700*    520 - CUT-CARD PENETRATION TEST.                                     
167800*                                                                         
167900*    THE CUT-CARD PENETRATION TEST (TR-0249) -- ONCE FEWER CARDS          
168000*    REMAIN THAN THE CONFIGURED THRESHOLD, THE NEEDS-SHUFFLE FLAG IS      
168100*    RAISED AND HONORED AT THE NEXT NEXTHAND TRANSACTION.                 
168200 520-BEGIN-TEST-NEEDS-SHUFFLE.                                            
168300     COMPUTE WS-SHOE-REMAINING =                                          
168400           WS-SHOE-TOTAL-CARDS - WS-SHOE-DISCARD-CNT                      
168500     MOVE "N" TO WS-NEEDS-SHUFFLE-FLAG                                    
168600     COMPUTE WS-CUT-CARD-THRESHOLD = WS-SHOE-TOTAL-CARDS / 4              
168700     IF WS-SHOE-REMAINING NOT > WS-CUT-CARD-THRESHOLD                     
168800        SET SW-NEEDS-SHUFFLE TO TRUE                                      
168900     END-IF.                                                              
169000 520-END-TEST-NEEDS-SHUFFLE.                                              
169100     EXIT.                                                                
169200*    CALLED FOR EVERY SINGLE CARD IN A HAND BY 610/616, AND AGAIN         
169300*    BY 650 FOR THE HI-LO COUNT -- KEPT AS ONE SMALL PARAGRAPH            
169400*    RATHER THAN DUPLICATED SO A FUTURE RULE CHANGE TO CARD VALUES        
169500*    ONLY HAS ONE PLACE TO BE MADE.                                       
169600*                                                                         
169700*    600 - BLACKJACK VALUE OF ONE CARD RANK.                              
169800*                                                                         
169900*    TENS, FACE CARDS AND ACES ARE SPECIAL-CASED; EVERY OTHER RANK        
170000*    IS ITS OWN NUMERIC VALUE VIA WS-RANK-NUMERIC-VIEW.  ACES SCORE       
170100*    HIGH (11) HERE AND ARE REDUCED BY THE CALLING PARAGRAPH IF THE       
170200*    HAND GOES OVER 21.                                                   
170300 600-BEGIN-VALUE-CARD.                                                    
170400     EVALUATE WS-VALUE-CARD-RANK                                          
170500        WHEN "K" WHEN "Q" WHEN "J" WHEN "T"                               
170600           MOVE 10 TO WS-CARD-VALUE-RESULT                                
170700        WHEN "A"                                                          
170800           MOVE 11 TO WS-CARD-VALUE-RESULT                                
170900        WHEN OTHER                                                        
171000           IF WS-VALUE-CARD-RANK IS CARD-RANK-DIGIT                       
171100              MOVE WS-VALUE-CARD-RANK TO WS-RANK-NUMERIC-WORK             
171200              MOVE WS-RANK-NUMERIC-VIEW TO WS-CARD-VALUE-RESULT           
171300           ELSE                                                           
171400              MOVE ZERO TO WS-CARD-VALUE-RESULT                           
171500           END-IF                                                         
171600     END-EVALUATE.                                                        
171700 600-END-VALUE-CARD.                                                      
171800     EXIT.                                                                
171900*        TOTALS ONE PLAYER HAND ADDRESSED BY                              
172000*        WS-VALUATION-LOOP-IDX.  NEVER CALL THIS FOR THE                  
172100*        DEALER'S HAND -- USE 616 INSTEAD (TR-0361).                      
172200*                                                                         
172300*    610 - HAND TOTAL WITH SOFT-ACE REDUCTION.  HAND INDEX IS             
172400*    PASSED IN WS-VALUATION-LOOP-IDX.                                     
172500*                                                                         
172600*    TOTALS THE PLAYER HAND ADDRESSED BY WS-VALUATION-LOOP-IDX.           
172700*    THIS PARAGRAPH ONLY EVER READS WS-HAND-CARD -- IT HAS NO PATH        
172800*    TO THE DEALER'S CARDS, WHICH IS WHY 616 BELOW WAS ADDED RATHER       
172900*    THAN REUSING THIS ONE FOR THE DEALER (SEE TR-0361).                  
173000 610-BEGIN-TOTAL-HAND.                                                    
173100     MOVE ZERO TO WS-HAND-TOTAL-WORK                                      
173200     MOVE ZERO TO WS-HAND-ACE-COUNT-WORK                                  
173300     PERFORM 612-BEGIN-ADD-ONE-CARD-VALUE                                 
173400        THRU 612-END-ADD-ONE-CARD-VALUE                                   
173500       VARYING IDX-HAND-CARD FROM 1 BY 1                                  
173600         UNTIL IDX-HAND-CARD >                                            
173700               WS-HAND-CARD-CNT (WS-VALUATION-LOOP-IDX)                   
173800     PERFORM 614-BEGIN-REDUCE-HAND-ACES                                   
173900        THRU 614-END-REDUCE-HAND-ACES                                     
174000       UNTIL WS-HAND-TOTAL-WORK NOT > 21                                  
174100          OR WS-HAND-ACE-COUNT-WORK = ZERO                                
174200     IF WS-HAND-ACE-COUNT-WORK > ZERO                                     
174300        SET SW-HAND-IS-SOFT TO TRUE                                       
174400     ELSE                                                                 
174500        MOVE "N" TO WS-HAND-IS-SOFT-FLAG                                  
174600     END-IF.                                                              
174700 610-END-TOTAL-HAND.                                                      
174800     EXIT.                                                                
174900*        ADDS THE VALUE OF ONE PLAYER CARD INTO THE RUNNING               
175000*        TOTAL, TRACKING HOW MANY ACES WERE SEEN SO 614 CAN               
175100*        SOFTEN THE TOTAL IF IT BUSTS.                                    
175200*    IDENTICAL LOGIC TO 617 BELOW, JUST AGAINST THE PLAYER HAND           
175300*    TABLE INSTEAD OF THE DEALER'S -- SEE THE NOTE AT 610 FOR WHY         
175400*    THE TWO PAIRS OF PARAGRAPHS WERE NOT COLLAPSED INTO ONE.             
175500*                                                                         
175600*    ADDS ONE CARD'S VALUE TO THE RUNNING HAND TOTAL AND COUNTS           
175700*    ACES SEPARATELY SO 614 CAN REDUCE THEM IF THE HAND GOES SOFT.        
175800 612-BEGIN-ADD-ONE-CARD-VALUE.                                            
175900     MOVE WS-HAND-CARD (WS-VALUATION-LOOP-IDX IDX-HAND-CARD) (1:1)        
176000       TO WS-VALUE-CARD-RANK                                              
176100     PERFORM 600-BEGIN-VALUE-CARD THRU 600-END-VALUE-CARD                 
176200     ADD WS-CARD-VALUE-RESULT TO WS-HAND-TOTAL-WORK                       
176300     IF WS-CARD-VALUE-RESULT = 11                                         
176400        ADD WS-CTE-01 TO WS-HAND-ACE-COUNT-WORK                           
176500     END-IF.                                                              
176600 612-END-ADD-ONE-CARD-VALUE.                                              
176700     EXIT.                                                                
176800*                                                                         
176900*    EACH PASS TRADES ONE ACE'S VALUE FROM 11 DOWN TO 1; THE CALLER       
177000*    LOOPS THIS UNTIL THE TOTAL IS 21 OR LESS OR THERE ARE NO MORE        
177100*    ACES TO GIVE BACK.                                                   
177200 614-BEGIN-REDUCE-HAND-ACES.                                              
177300     SUBTRACT 10 FROM WS-HAND-TOTAL-WORK                                  
177400     SUBTRACT WS-CTE-01 FROM WS-HAND-ACE-COUNT-WORK.                      
177500 614-END-REDUCE-HAND-ACES.                                                
177600     EXIT.                                                                
177700*                                                                         
177800*    616 - DEALER HAND TOTAL WITH SOFT-ACE REDUCTION (SEE                 
177900*    TR-0361).  THIS IS 610'S LOGIC RESTATED AGAINST THE DEALER'S         
178000*    OWN CARD TABLE (WS-DEALER-CARD/WS-DEALER-CARD-CNT) INSTEAD OF        
178100*    THE PLAYER HAND TABLE -- 610 CANNOT BE REUSED DIRECTLY BECAUSE       
178200*    ITS SUBSCRIPT, WS-VALUATION-LOOP-IDX, ONLY EVER ADDRESSES            
178300*    WS-HAND-CARD, NEVER THE DEALER'S HAND.  RESULT IS LEFT IN            
178400*    WS-DEALER-FINAL-TOTAL FOR 382-BEGIN-SETTLE-ONE-HAND TO READ.         
178500*                                                                         
178600 616-BEGIN-TOTAL-DEALER-HAND.                                             
178700     MOVE ZERO TO WS-DEALER-FINAL-TOTAL                                   
178800     MOVE ZERO TO WS-DEALER-FINAL-ACES                                    
178900     PERFORM 617-BEGIN-ADD-ONE-DEALER-CARD-VALUE                          
179000        THRU 617-END-ADD-ONE-DEALER-CARD-VALUE                            
179100       VARYING IDX-HAND-CARD FROM 1 BY 1                                  
179200         UNTIL IDX-HAND-CARD > WS-DEALER-CARD-CNT                         
179300     PERFORM 618-BEGIN-REDUCE-DEALER-ACES                                 
179400        THRU 618-END-REDUCE-DEALER-ACES                                   
179500       UNTIL WS-DEALER-FINAL-TOTAL NOT > 21                               
179600          OR WS-DEALER-FINAL-ACES = ZERO.                                 
179700 616-END-TOTAL-DEALER-HAND.                                               
179800     EXIT.                                                                
179900*        SAME CARD-VALUE LOGIC AS 612 BUT WALKED AGAINST THE              
180000*        DEALER'S OWN CARD TABLE (WS-DEALER-CARD) -- KEPT AS A            
180100*        SEPARATE PARAGRAPH RATHER THAN SHARED WITH 612 SO A              
180200*        FUTURE CHANGE TO ONE TABLE'S LAYOUT CANNOT SILENTLY              
180300*        BREAK THE OTHER (SEE TR-0361).                                   
180400*    MIRRORS 612 EXACTLY, CARD FOR CARD, BUT READS WS-DEALER-CARD         
180500*    INDEXED BY IDX-HAND-CARD RATHER THAN WS-HAND-CARD INDEXED BY         
180600*    WS-VALUATION-LOOP-IDX.                                               
180700*                                                                         
180800 617-BEGIN-ADD-ONE-DEALER-CARD-VALUE.                                     
180900     MOVE WS-DEALER-CARD (IDX-HAND-CARD) (1:1)                            
181000       TO WS-VALUE-CARD-RANK                                              
181100     PERFORM 600-BEGIN-VALUE-CARD THRU 600-END-VALUE-CARD                 
181200     ADD WS-CARD-VALUE-RESULT TO WS-DEALER-FINAL-TOTAL                    
181300     IF WS-CARD-VALUE-RESULT = 11                                         
181400        ADD WS-CTE-01 TO WS-DEALER-FINAL-ACES                             
181500     END-IF.                                                              
181600 617-END-ADD-ONE-DEALER-CARD-VALUE.                                       
181700     EXIT.                                                                
181800*                                                                         
181900 618-BEGIN-REDUCE-DEALER-ACES.                                            
182000     SUBTRACT 10 FROM WS-DEALER-FINAL-TOTAL                               
182100     SUBTRACT WS-CTE-01 FROM WS-DEALER-FINAL-ACES.                        
182200 618-END-REDUCE-DEALER-ACES.                                              
182300     EXIT.                                                                
182400*    CALLED RIGHT AFTER THE INITIAL DEAL AND AGAIN AFTER EVERY            
182500*    SPLIT, SINCE A SPLIT HAND'S REPLACEMENT CARD CAN ALSO MAKE A         
182600*    TWO-CARD 21 (TR-0402).                                               
182700*                                                                         
182800*    620 - BLACKJACK TEST (EXACTLY 2 CARDS TOTALLING 21).  HAND           
182900*    INDEX IS PASSED IN WS-VALUATION-LOOP-IDX.                            
183000*                                                                         
183100*    BLACKJACK IS EXACTLY TWO CARDS TOTALLING 21 -- A THIRD-CARD 21       
183200*    FROM HITTING OR DOUBLING DOES NOT QUALIFY (TR-0402 CONFIRMED         
183300*    THIS APPLIES TO SPLIT HANDS TOO).                                    
183400 620-BEGIN-TEST-BLACKJACK.                                                
183500     MOVE "N" TO WS-IS-BLACKJACK-FLAG                                     
183600     IF WS-HAND-CARD-CNT (WS-VALUATION-LOOP-IDX) = 2                      
183700        PERFORM 610-BEGIN-TOTAL-HAND THRU 610-END-TOTAL-HAND              
183800        IF WS-HAND-TOTAL-WORK = WS-CTE-BLACKJACK-TOTAL                    
183900           SET SW-IS-BLACKJACK TO TRUE                                    
184000        END-IF                                                            
184100     END-IF.                                                              
184200 620-END-TEST-BLACKJACK.                                                  
184300     EXIT.                                                                
184400*        TRUE WHEN THE TWO CARDS OF THE HAND ADDRESSED BY                 
184500*        WS-VALUATION-LOOP-IDX VALUE THE SAME FOR BLACKJACK -- THE        
184600*        ONLY CONDITION THIS SHOP'S RULES REQUIRE FOR A SPLIT.            
184700*    ONLY EVER CALLED AGAINST A FRESH TWO-CARD HAND -- A HAND THAT        
184800*    HAS ALREADY TAKEN A HIT CANNOT BE SPLIT, SO THIS NEVER RUNS          
184900*    AGAINST MORE THAN TWO CARDS.                                         
185000*                                                                         
185100*    630 - PAIR TEST (TWO CARDS OF EQUAL BLACKJACK VALUE).  HAND          
185200*    INDEX IS PASSED IN WS-VALUATION-LOOP-IDX.                            
185300*                                                                         
185400*    A PAIR IS ANY TWO CARDS WHOSE BLACKJACK VALUES MATCH; RANK AND       
185500*    SUIT ARE NOT CONSIDERED, SO A KING PAIRED WITH A TEN OR A QUEEN      
185600*    (DIFFERENT RANKS, BOTH VALUE AT 10) QUALIFIES FOR SPLIT THE          
185700*    SAME AS A TRUE RANK PAIR DOES.                                       
185800 630-BEGIN-TEST-PAIR.                                                     
185900     MOVE "N" TO WS-IS-PAIR-FLAG                                          
186000     IF WS-HAND-CARD-CNT (WS-VALUATION-LOOP-IDX) = 2                      
186100        MOVE WS-HAND-CARD (WS-VALUATION-LOOP-IDX 1) (1:1)                 
186200          TO WS-VALUE-CARD-RANK                                           
186300        PERFORM 600-BEGIN-VALUE-CARD THRU 600-END-VALUE-CARD              
186400        MOVE WS-CARD-VALUE-RESULT TO WS-SIM-DEALER-TOTAL                  
186500        MOVE WS-HAND-CARD (WS-VALUATION-LOOP-IDX 2) (1:1)                 
186600          TO WS-VALUE-CARD-RANK                                           
186700        PERFORM 600-BEGIN-VALUE-CARD THRU 600-END-VALUE-CARD              
186800        IF WS-CARD-VALUE-RESULT = WS-SIM-DEALER-TOTAL                     
186900           SET SW-IS-PAIR TO TRUE                                         
187000        END-IF                                                            
187100     END-IF.                                                              
187200 630-END-TEST-PAIR.                                                       
187300     EXIT.                                                                
187400*    CALLED BY 510 FOR EVERY CARD THAT LEAVES THE SHOE FACE UP, AND       
187500*    BY 375 WHEN A HIDDEN HOLE CARD IS FINALLY REVEALED.                  
187600*                                                                         
187700*    650 - HI-LO RUNNING COUNT INCREMENT FOR ONE CARD RANK (SEE           
187800*    TR-0201).                                                            
187900*                                                                         
188000*    HI-LO RUNNING COUNT (TR-0201) -- LOW CARDS (2-6) COUNT +1, TENS      
188100*    AND ACES COUNT -1, 7-8-9 ARE NEUTRAL.  UPDATED AS EACH CARD IS       
188200*    DRAWN FROM THE SHOE, NOT WHEN IT IS USED IN A HAND.                  
188300 650-BEGIN-APPLY-COUNT.                                                   
188400     EVALUATE WS-VALUE-CARD-RANK                                          
188500        WHEN "2" WHEN "3" WHEN "4" WHEN "5" WHEN "6"                      
188600           ADD WS-CTE-01 TO WS-RUNNING-COUNT                              
188700        WHEN "T" WHEN "J" WHEN "Q" WHEN "K" WHEN "A"                      
188800           SUBTRACT WS-CTE-01 FROM WS-RUNNING-COUNT                       
188900        WHEN OTHER                                                        
189000           CONTINUE                                                       
189100     END-EVALUATE                                                         
189200     PERFORM 520-BEGIN-TEST-NEEDS-SHUFFLE                                 
189300        THRU 520-END-TEST-NEEDS-SHUFFLE                                   
189400     PERFORM 660-BEGIN-COMPUTE-TRUE-COUNT                                 
189500        THRU 660-END-COMPUTE-TRUE-COUNT.                                  
189600 650-END-APPLY-COUNT.                                                     
189700     EXIT.                                                                
189800*    TRUE COUNT IS RECOMPUTED ON DEMAND RATHER THAN MAINTAINED            
189900*    INCREMENTALLY, SINCE WS-DECKS-REMAINING ONLY CHANGES WHEN A          
190000*    CARD IS DRAWN, WHICH IS ALREADY THE TRIGGER FOR THIS CALL.           
190100*                                                                         
190200*    660 - TRUE COUNT FOR REPORTING (NOT CARRIED ON BJR-COUNT,            
190300*    WHICH IS THE RAW RUNNING COUNT PER THE RESULT LAYOUT).               
190400*                                                                         
190500*    TRUE COUNT IS THE RUNNING COUNT DIVIDED BY DECKS REMAINING,          
190600*    ROUNDED TO TWO DECIMALS.  WITH LESS THAN ONE DECK LEFT THE           
190700*    DIVISOR IS FLOORED AT ONE DECK TO AVOID AN OVERFLOW COUNT.           
190800 660-BEGIN-COMPUTE-TRUE-COUNT.                                            
190900     COMPUTE WS-DECKS-REMAINING ROUNDED =                                 
191000           WS-SHOE-REMAINING / WS-CTE-CARDS-PER-DECK                      
191100     IF WS-DECKS-REMAINING = ZERO                                         
191200        MOVE ZERO TO WS-TRUE-COUNT                                        
191300     ELSE                                                                 
191400        COMPUTE WS-TRUE-COUNT ROUNDED =                                   
191500              WS-RUNNING-COUNT / WS-DECKS-REMAINING                       
191600     END-IF.                                                              
191700 660-END-COMPUTE-TRUE-COUNT.                                              
191800     EXIT.                                                                
191900*        ONE TRAILER RECORD PER RUN, WRITTEN AFTER THE LAST               
192000*        TRANSACTION HAS BEEN PROCESSED, SUMMARIZING HANDS                
192100*        PLAYED, WON, LOST, PUSHED, AND THE ENDING BANKROLL SO            
192200*        THE TRAINER SESSION CAN BE RECONCILED WITHOUT RE-                
192300*        READING EVERY DETAIL RECORD.                                     
192400*    EDITS EVERY COUNTER AND AMOUNT INTO ITS PRINT FIELD AND WRITES       
192500*    ALL SEVEN LINES IN A FIXED ORDER -- THERE IS NO CONDITIONAL          
192600*    SUPPRESSION OF A LINE EVEN IF ITS VALUE IS ZERO.                     
192700*                                                                         
192800*    900 - RUN TOTALS TRAILER (SEE TR-0344).                              
192900*                                                                         
193000*    WRITTEN EXACTLY ONCE, AFTER THE LAST TRANSACTION, IN THE             
193100*    FORMAT THE TRAINER DESK REPORT SPECIFIES (TR-0344).                  
193200 900-BEGIN-WRITE-TRAILER.                                                 
193300     MOVE WS-TRANS-READ-CNT  TO WS-TL-READ                                
193400     MOVE WS-ACCEPTED-CNT    TO WS-TL-ACCEPT                              
193500     MOVE WS-REJECTED-CNT    TO WS-TL-REJECT                              
193600     MOVE WS-HANDS-PLAYED-CNT TO WS-TL-HANDS                              
193700     MOVE WS-BANKROLL        TO WS-TL-BANKROLL                            
193800     COMPUTE WS-TL-NETWL = WS-BANKROLL - WS-CONFIGURED-BANKROLL           
193900     MOVE WS-RUNNING-COUNT   TO WS-TL-COUNT                               
194000     WRITE BJ-RESULT-REC FROM WS-TRAILER-HEADING                          
194100     WRITE BJ-RESULT-REC FROM WS-TRAILER-READ-LINE                        
194200     WRITE BJ-RESULT-REC FROM WS-TRAILER-ACCEPT-LINE                      
194300     WRITE BJ-RESULT-REC FROM WS-TRAILER-REJECT-LINE                      
194400     WRITE BJ-RESULT-REC FROM WS-TRAILER-HANDS-LINE                       
194500     WRITE BJ-RESULT-REC FROM WS-TRAILER-BANKROLL-LINE                    
194600     WRITE BJ-RESULT-REC FROM WS-TRAILER-NETWL-LINE                       
194700     WRITE BJ-RESULT-REC FROM WS-TRAILER-COUNT-LINE.                      
194800 900-END-WRITE-TRAILER.                                                   
194900     EXIT.                                                                
195000*        CLOSES ALL THREE FILES IN THE SAME ORDER THEY WERE               
195100*        OPENED IN 100 -- NORMAL END OF RUN.                              
195200*    THE LAST PARAGRAPH TO RUN BEFORE 000-MAIN-CONTROL ISSUES             
195300*    STOP RUN.                                                            
195400*                                                                         
195500*    CLOSES ALL THREE FILES.  AS OF TR-0441 A CLOSE FAILURE IS            
195600*    CAUGHT BY THE SAME DECLARATIVES FILE-HANDLER AS EVERY OTHER          
195700*    I/O AGAINST THESE FILES -- THERE IS NO SPECIAL CASE FOR THE          
195800*    WAY OUT.                                                             
195900 950-BEGIN-CLOSE-FILES.                                                   
196000     CLOSE BJ-TRANS-FILE                                                  
196100     CLOSE BJ-CARDS-FILE                                                  
196200     CLOSE BJ-RESULTS-FILE.                                               
196300 950-END-CLOSE-FILES.                                                     
196400     EXIT.                                                                
196500*                                                                         
196600 END PROGRAM BJTRAIN.                                                     

000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PKTRAIN.                                                  
000300 AUTHOR.        C W KOSLOWSKI.                                            
000400 INSTALLATION.  LUCKY STAR GAMING SYSTEMS - SYSTEMS DEVELOPMENT.          
000500 DATE-WRITTEN.  08/19/88.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000800*                                                                         
000900*===============================================================*         
001000*  PROGRAM......: PKTRAIN                                       *         
001100*  FUNCTION.....: BATCH POKER PRE-FLOP BETTING TRAINER RULE      *        
001200*                 ENGINE.  SEATS 8 PLAYERS, POSTS BLINDS, DEALS  *        
001300*                 HOLE CARDS FROM THE CARD STREAM, AND APPLIES   *        
001400*                 FOLD/CHECK/CALL/RAISE ACTIONS READ FROM THE    *        
001500*                 TRANSACTION FILE TO THE CURRENT ACTIVE SEAT.   *        
001600*  FILES........: PK-TRANS   - INPUT  - ACTION TRANSACTIONS      *        
001700*                 PK-CARDS   - INPUT  - HOLE CARD DEAL STREAM    *        
001800*                 PK-RESULTS - OUTPUT - PER-ACTION RESULTS       *        
001900*===============================================================*         
002000*                                                                         
002100*-----------------------------------------------------------------        
002200*  CHANGE LOG                                                             
002300*-----------------------------------------------------------------        
002400*  DATE      BY   REQUEST   DESCRIPTION                                   
002500*  --------  ---  --------  ------------------------------------          
002600*  08/19/88  CWK  TR-0108   ORIGINAL CODING - 8 SEAT PRE-FLOP             
002700*                           BETTING TRAINER, FIXED BLINDS.                
002800*  02/02/89  CWK  TR-0131   RE-OPEN OF OTHER IN-HAND SEATS ON A           
002900*                           RAISE ADDED PER TRAINER DESK RULING.          
003000*  07/11/90  JAD  TR-0188   SHORT-STACK ALL-IN CALL HANDLING              
003100*                           ADDED (CALL FOR LESS THAN FULL AMT).          
003200*  03/25/92  RTH  TR-0233   HAND-COMPLETE TEST NOW ALSO FIRES             
003300*                           WHEN NO SEAT IS BOTH IN-HAND AND              
003400*                           TO-ACT (ALL FOLDED TO ONE CALLER).            
003500*  09/14/93  MLS  TR-0279   HOLE CARDS NOW DEALT FROM PK-CARDS            
003600*                           STREAM FILE, REMOVED IN-PROGRAM               
003700*                           RANDOM SHUFFLE FOR REPRODUCIBLE RUNS.         
003800*  06/02/95  MLS  TR-0317   MINIMUM RAISE INCREMENT CORRECTED TO          
003900*                           TRACK THE LAST RAISE SIZE, NOT A              
004000*                           FLAT BIG BLIND, PER HOUSE RULE BOOK.          
004100*  11/19/96  JAD  TR-0349   RUN TOTALS TRAILER REWRITTEN TO               
004200*                           MATCH TRAINER-DESK REPORT FORMAT.             
004300*  12/11/98  MLS  Y2K-0010  Y2K REVIEW - PROGRAM CARRIES NO               
004400*                           CENTURY-SENSITIVE DATE FIELDS.  NO            
004500*                           CHANGE REQUIRED.  SIGNED OFF.                 
004600*  05/08/00  RTH  TR-0418   NEXTHAND REBUILD NOW RESETS THE               
004700*                           MINIMUM RAISE INCREMENT TO THE BIG            
004800*                           BLIND FOR THE NEW HAND.                       
004900*  06/21/01  CWK  TR-0441   ADDED DECLARATIVES ERROR TRAP FOR ALL         
005000*                           THREE FILES - A BAD OPEN/READ/WRITE           
005100*                           WAS FAILING SILENTLY.  MATCHES THE            
005200*                           SHOP-STANDARD FILE-HANDLER IDIOM.             
005300*-----------------------------------------------------------------        
005400*                                                                         
005500 ENVIRONMENT DIVISION.                                                    
005600*                                                                         
005700 CONFIGURATION SECTION.                                                   
005800 SOURCE-COMPUTER.   IBM-370.                                              
005900 OBJECT-COMPUTER.   IBM-370.                                              
006000*                                                                         
006100*    CARD-RANK-DIGIT CLASS TEST LETS 413 TELL A NUMBERED RANK             
006200*    (2-9) FROM A FACE CARD OR ACE IN ONE TEST RATHER THAN A              
006300*    STRING OF IFS -- SAME IDIOM BJTRAIN USES ON ITS OWN CARD             
006400*    STREAM.  UPSI-0 IS THE OPERATOR'S RERUN SWITCH - ON MEANS            
006500*    THIS IS A RERUN OF A CARD STREAM THAT ABENDED MID-SESSION,           
006600*    BUT THIS TRAINER HAS NO RESTART LOGIC YET AND THE SWITCH IS          
006700*    NOT TESTED ANYWHERE BELOW.                                           
006800 SPECIAL-NAMES.                                                           
006900     CLASS CARD-RANK-DIGIT    IS "2" THRU "9"                             
007000     UPSI-0 ON  STATUS IS WS-RERUN-SWITCH                                 
007100            OFF STATUS IS WS-NORMAL-SWITCH.                               
007200*                                                                         
007300 INPUT-OUTPUT SECTION.                                                    
007400 FILE-CONTROL.                                                            
007500*        INPUT - ONE ACTION (FOLD/CHECK/CALL/RAISE/CONFIGURE)             
007600*        TRANSACTION PER RECORD, READ IN FILE ORDER (SEE 110).            
007700     SELECT PK-TRANS-FILE   ASSIGN TO "PKTRANS"                           
007800            ORGANIZATION IS LINE SEQUENTIAL                               
007900            FILE STATUS IS FS-PK-TRANS.                                   
008000*                                                                         
008100*        INPUT - HOLE CARDS IN DEAL ORDER (SEE TR-0279 - REPLACES         
008200*        AN EARLIER IN-PROGRAM RANDOM SHUFFLE SO A RUN CAN BE             
008300*        REPRODUCED CARD FOR CARD).                                       
008400     SELECT PK-CARDS-FILE   ASSIGN TO "PKCARDS"                           
008500            ORGANIZATION IS LINE SEQUENTIAL                               
008600            FILE STATUS IS FS-PK-CARDS.                                   
008700*                                                                         
008800*        OUTPUT - ONE RESULT RECORD PER TRANSACTION PLUS THE RUN          
008900*        TOTALS TRAILER WRITTEN BY 900.                                   
009000     SELECT PK-RESULTS-FILE ASSIGN TO "PKRESULT"                          
009100            ORGANIZATION IS LINE SEQUENTIAL                               
009200            FILE STATUS IS FS-PK-RESULTS.                                 
009300*                                                                         
009400 DATA DIVISION.                                                           
009500 FILE SECTION.                                                            
009600*                                                                         
009700*    PK-TRANS - ONE ACTION TRANSACTION PER RECORD.                        
009800*                                                                         
009900 FD  PK-TRANS-FILE                                                        
010000     LABEL RECORD IS STANDARD.                                            
010100 01  PK-ACTION-REC.                                                       
010200*        ACTION CODE - FOLD/CHECK/CALL/RAISE/NEXTHAND.                    
010300     02  PKT-ACTION             PIC X(08).                                
010400*        UNUSED BY THIS ENGINE EXCEPT AS THE RAISE-TO TOTAL WHEN          
010500*        PKT-ACTION IS "RAISE" - SEE PKV-RAISE-TO BELOW.                  
010600     02  PKT-AMOUNT              PIC S9(7).                               
010700     02  FILLER                   PIC X(05).                              
010800*                                                                         
010900*    PK-RAISE-VIEW - SAME BYTES AS PK-ACTION-REC, NAMED FOR THE           
011000*    RAISE-TO TOTAL A RAISE TRANSACTION CARRIES.                          
011100*                                                                         
011200 01  PK-RAISE-VIEW REDEFINES PK-ACTION-REC.                               
011300     02  PKV-ACTION             PIC X(08).                                
011400*        TOTAL THE ACTIVE SEAT'S BET WILL STAND AT AFTER THE              
011500*        RAISE - NOT THE SIZE OF THE RAISE ITSELF (SEE 360).              
011600     02  PKV-RAISE-TO            PIC S9(7).                               
011700     02  FILLER                   PIC X(05).                              
011800*                                                                         
011900*    PK-CARDS - HOLE CARD DEAL STREAM, ONE 2-CHARACTER CODE PER           
012000*    RECORD, DEALT IN FILE ORDER (SEE TR-0279 - REPLACES RANDOM           
012100*    SHUFFLE).                                                            
012200*                                                                         
012300 FD  PK-CARDS-FILE                                                        
012400     LABEL RECORD IS STANDARD.                                            
012500 01  PK-CARD-STREAM-REC.                                                  
012600*        RANK FOLLOWED BY SUIT, E.G. "AS" IS ACE OF SPADES, "TH"          
012700*        IS TEN OF HEARTS - SAME CODE STYLE AS THE BLACKJACK              
012800*        TRAINER'S CARD STREAM.                                           
012900     02  PKS-CARD-CODE           PIC X(02).                               
013000     02  FILLER                     PIC X(03).                            
013100*                                                                         
013200*    PK-RESULTS - ONE RESULT RECORD PER TRANSACTION, PLUS THE             
013300*    RUN TOTALS TRAILER WRITTEN AT END OF FILE.                           
013400*                                                                         
013500 FD  PK-RESULTS-FILE                                                      
013600     LABEL RECORD IS STANDARD.                                            
013700 01  PK-RESULT-REC.                                                       
013800*        SEQUENCE NUMBER, ONE PER TRANSACTION, ASSIGNED BY 110.           
013900     02  PKR-SEQ                  PIC 9(05).                              
014000*        ECHOES THE ACTION CODE FROM THE TRANSACTION PROCESSED.           
014100     02  PKR-ACTION               PIC X(08).                              
014200*        "OK" OR "ER" - WHETHER THE ACTION WAS APPLIED OR REJECTED.       
014300     02  PKR-STATUS                PIC X(02).                             
014400*        SEAT THAT WAS ACTIVE WHEN THIS TRANSACTION WAS APPLIED.          
014500     02  PKR-SEAT                   PIC 9(02).                            
014600*        TOTAL POT AFTER THIS TRANSACTION.                                
014700     02  PKR-POT                     PIC S9(7).                           
014800*        TABLE CALL AMOUNT IN EFFECT AFTER THIS TRANSACTION.              
014900     02  PKR-CALL-AMT                 PIC S9(7).                          
015000*        FREE-FORM EXPLANATION, MOSTLY USED ON REJECTS.                   
015100     02  PKR-MESSAGE                   PIC X(60).                         
015200     02  FILLER                          PIC X(06).                       
015300*                                                                         
015400 WORKING-STORAGE SECTION.                                                 
015500*                                                                         
015600*    FILE STATUS BYTES - SET BY EVERY OPEN/READ/WRITE/CLOSE AND           
015700*    PICKED UP BY THE DECLARATIVES FILE-HANDLER BELOW (TR-0441) ON        
015800*    ANY NON-SUCCESSFUL COMPLETION.                                       
015900 77  FS-PK-TRANS                 PIC X(02) VALUE SPACES.                  
016000 77  FS-PK-CARDS                 PIC X(02) VALUE SPACES.                  
016100 77  FS-PK-RESULTS                PIC X(02) VALUE SPACES.                 
016200*                                                                         
016300*    END-OF-FILE SWITCH FOR THE TRANSACTION FILE.                         
016400 77  WS-PK-TRANS-EOF              PIC A(01) VALUE "N".                    
016500     88  SW-PK-TRANS-EOF-Y                  VALUE "Y".                    
016600*                                                                         
016700*    PROGRAM CONSTANTS - TABLE SIZES AND HOUSE-RULE NUMBERS THAT          
016800*    DO NOT CHANGE FROM ONE HAND TO THE NEXT.                             
016900*        COMMON LITERAL "1" USED IN EVERY ADD/SUBTRACT ONE COUNTER        
017000*        OR SUBSCRIPT STEP BELOW - ONE PLACE TO CHANGE IF THIS            
017100*        SHOP EVER MOVES TO A DIFFERENT STEP VALUE.                       
017200 78  WS-CTE-01                             VALUE 1.                       
017300*        FIXED AT 8 FOR THE HOUSE DEMO TABLE - WS-SEAT-TABLE IS           
017400*        SIZED TO EXACTLY THIS MANY OCCURRENCES.                          
017500 78  WS-CTE-SEAT-COUNT                     VALUE 8.                       
017600*        EVERY SEAT IS RE-STACKED TO THIS AMOUNT AT THE TOP OF            
017700*        EACH HAND BY 402 - NO BANKROLL CARRIES BETWEEN HANDS.            
017800 78  WS-CTE-STARTING-STACK                 VALUE 4000.                    
017900*        POSTED BY THE SEAT IMMEDIATELY CLOCKWISE OF THE BUTTON.          
018000 78  WS-CTE-SMALL-BLIND                    VALUE 50.                      
018100*        POSTED BY THE SEAT AFTER THE SMALL BLIND; ALSO THE FLOOR         
018200*        FOR THE FIRST RAISE OF EVERY BETTING ROUND (SEE 410).            
018300 78  WS-CTE-BIG-BLIND                      VALUE 100.                     
018400*                                                                         
018500*    RUN-TOTAL ACCUMULATORS - ALL BINARY COUNTERS.                        
018600*                                                                         
018700 01  WS-RUN-TOTALS.                                                       
018800*        COUNTS EVERY TRANSACTION READ, REGARDLESS OF OUTCOME.            
018900     03  WS-TRANS-READ-CNT         PIC S9(7) COMP.                        
019000*        COUNTS TRANSACTIONS THAT PASSED 210'S PHASE/EDIT CHECKS.         
019100     03  WS-ACCEPTED-CNT           PIC S9(7) COMP.                        
019200*        COUNTS TRANSACTIONS 210 TURNED DOWN.                             
019300     03  WS-REJECTED-CNT           PIC S9(7) COMP.                        
019400*        COUNTS EACH HAND AS IT IS BUILT IN 400.                          
019500     03  WS-HANDS-PLAYED-CNT       PIC S9(7) COMP.                        
019600*        NEXT PKR-SEQ VALUE TO STAMP ON A RESULT RECORD.                  
019700     03  WS-SEQ-NUM                PIC S9(7) COMP.                        
019800     03  FILLER                   PIC X(08).                              
019900*                                                                         
020000*    SEAT NAME ROSTER - THE HOUSE DEMO TABLE IS ALWAYS THE SAME           
020100*    EIGHT NAMES, CLOCKWISE FROM SEAT 1.                                  
020200*                                                                         
020300 01  WS-SEAT-NAME-ROSTER.                                                 
020400     03  FILLER  PIC X(40) VALUE                                          
020500         "JOHN      MARK      ALICE     SARA      ".                      
020600     03  FILLER  PIC X(40) VALUE                                          
020700         "TOM       RYAN      MIA       LIAM      ".                      
020800 01  WS-SEAT-NAME-TABLE REDEFINES WS-SEAT-NAME-ROSTER.                    
020900     03  WS-SEAT-NAME-SLOT  OCCURS 8 TIMES PIC X(10).                     
021000*                                                                         
021100*    SESSION STATE - ONE POKER HAND IS CARRIED HERE FOR THE LIFE          
021200*    OF THE RUN.                                                          
021300*                                                                         
021400 01  WS-SESSION-STATE.                                                    
021500*        HOW MANY HANDS HAVE BEEN BUILT THIS SESSION.                     
021600     03  WS-HAND-NUMBER            PIC S9(5) COMP VALUE ZERO.             
021700*        SEAT HOLDING THE BUTTON THIS HAND - ADVANCES ONE SEAT            
021800*        CLOCKWISE EACH HAND (SEE 404).                                   
021900     03  WS-BUTTON-SEAT             PIC S9(2) COMP VALUE ZERO.            
022000*        SEAT CURRENTLY OWED THE NEXT ACTION TRANSACTION.                 
022100     03  WS-ACTIVE-SEAT              PIC S9(2) COMP VALUE ZERO.           
022200*        TOTAL EVERY LIVE SEAT MUST MATCH TO STAY IN THE HAND.            
022300     03  WS-TABLE-CALL-AMT            PIC S9(7) VALUE ZEROES.             
022400*        SIZE OF THE LAST RAISE INCREMENT, CARRIED FORWARD SO THE         
022500*        NEXT RAISE'S MINIMUM IS AT LEAST AS BIG (SEE TR-0317).           
022600     03  WS-MIN-RAISE-INCR             PIC S9(7) VALUE ZEROES.            
022700*        SUM OF EVERY SEAT'S CURRENT BET - RECOMPUTED WHOLESALE BY        
022800*        420 AFTER EVERY ACTION RATHER THAN INCREMENTED IN PLACE.         
022900     03  WS-POT                          PIC S9(7) VALUE ZEROES.          
023000     03  WS-HAND-COMPLETE-FLAG            PIC X(01) VALUE "N".            
023100         88  SW-HAND-COMPLETE                        VALUE "Y".           
023200*        HOW MANY SEATS ARE STILL IN THE HAND (NOT FOLDED) - WHEN         
023300*        THIS FALLS TO ONE THE HAND IS OVER (SEE 432, TR-0233).           
023400     03  WS-SEATS-IN-HAND-CNT              PIC S9(2) COMP VALUE ZERO.     
023500     03  FILLER                               PIC X(10).                  
023600*                                                                         
023700*    SEAT TABLE - 8 SEATS, CLOCKWISE FROM SEAT 1.  HOLE CARDS ARE         
023800*    THE ONLY PER-SEAT CARD STORAGE; THIS ENGINE STOPS AT THE             
023900*    PRE-FLOP BETTING ROUND (NO COMMUNITY CARDS).                         
024000*                                                                         
024100 01  WS-SEAT-TABLE.                                                       
024200     03  WS-SEAT  OCCURS WS-CTE-SEAT-COUNT TIMES                          
024300                 INDEXED BY IDX-SEAT.                                     
024400*            SEATED FROM WS-SEAT-NAME-ROSTER WHEN A NEW HAND IS           
024500*            BUILT (SEE 402).                                             
024600         05  WS-SEAT-NAME             PIC X(10).                          
024700*            CHIPS BEHIND - REDUCED BY BLINDS, CALLS AND RAISES.          
024800         05  WS-SEAT-STACK             PIC S9(7).                         
024900*            THE SEAT'S TWO HOLE CARDS - THIS ENGINE STOPS AT THE         
025000*            PRE-FLOP ROUND SO NO COMMUNITY CARDS ARE EVER DEALT.         
025100         05  WS-SEAT-HOLE-CARD  OCCURS 2 TIMES                            
025200                                INDEXED BY IDX-HOLE-CARD                  
025300                                PIC X(02).                                
025400*            "Y" WHILE THE SEAT IS STILL CONTESTING THE POT -             
025500*            CLEARED ON FOLD (SEE 330).                                   
025600         05  WS-SEAT-IN-HAND-FLAG      PIC X(01) VALUE "N".               
025700             88  SW-SEAT-IN-HAND                  VALUE "Y".              
025800*            "Y" WHILE THE SEAT STILL OWES AN ACTION THIS ROUND -         
025900*            RE-OPENED TABLE-WIDE ON A RAISE (SEE 362, TR-0131).          
026000         05  WS-SEAT-TO-ACT-FLAG       PIC X(01) VALUE "N".               
026100             88  SW-SEAT-TO-ACT                   VALUE "Y".              
026200*            CHIPS THIS SEAT HAS PUT IN THE POT THIS BETTING ROUND.       
026300         05  WS-SEAT-PLAYER-BET        PIC S9(7).                         
026400*            SEAT NUMBER, SAME VALUE AS IDX-SEAT - CARRIED ON THE         
026500*            RECORD ITSELF FOR ANY PARAGRAPH THAT ONLY HOLDS A            
026600*            COPY OF THE SEAT SUBSCRIPT.                                  
026700         05  WS-SEAT-ID                PIC 9(02).                         
026800     03  FILLER                   PIC X(01).                              
026900*                                                                         
027000*    WS-CARD-CODE-FIELDS - SAME BYTES AS A DRAWN CARD CODE,               
027100*    VIEWED AS RANK/SUIT FOR THE DEAL-STREAM EDIT BELOW.                  
027200*                                                                         
027300 01  WS-CARD-CODE-WORK             PIC X(02) VALUE SPACES.                
027400 01  WS-CARD-CODE-FIELDS REDEFINES WS-CARD-CODE-WORK.                     
027500*        RANK CHARACTER - CHECKED AGAINST CARD-RANK-DIGIT AND THE         
027600*        FACE-CARD LETTERS IN 413 BEFORE THE CARD IS DEALT.               
027700     03  WS-CARD-RANK              PIC X(01).                             
027800*        SUIT CHARACTER - CARRIED BUT NOT EDITED; THIS ENGINE             
027900*        HAS NO SUIT-DEPENDENT RULE AT THE PRE-FLOP BETTING ROUND.        
028000     03  WS-CARD-SUIT               PIC X(01).                            
028100*                                                                         
028200*    DEAL / SEAT-SCAN WORK AREA.                                          
028300*                                                                         
028400 01  WS-DEAL-WORK.                                                        
028500*        WHICH OF THE TWO HOLE-CARD ROUNDS 406/407 IS DEALING.            
028600     03  WS-DEAL-ROUND               PIC S9(1) COMP VALUE ZERO.           
028700     03  WS-DEAL-SEAT-PTR            PIC S9(2) COMP VALUE ZERO.           
028800*        CARD JUST READ FROM PK-CARDS, BEFORE IT IS FILED INTO A          
028900*        SEAT'S HOLE-CARD SLOT.                                           
029000     03  WS-DRAWN-CARD               PIC X(02) VALUE SPACES.              
029100*        SHARED SEAT SUBSCRIPT WALKED CLOCKWISE BY 409 - USED BY          
029200*        EVERY PARAGRAPH THAT STEPS AROUND THE TABLE (404-434).           
029300     03  WS-SCAN-SEAT-PTR            PIC S9(2) COMP VALUE ZERO.           
029400*        NON-ZERO ONCE 430/432'S SEAT SCAN LANDS ON A VALID SEAT.         
029500     03  WS-SCAN-FOUND-IDX           PIC S9(2) COMP VALUE ZERO.           
029600*        GUARDS A CLOCKWISE SCAN FROM LOOPING MORE THAN ONE FULL          
029700*        TRIP AROUND THE TABLE.                                           
029800     03  WS-SCAN-STEPS-TAKEN         PIC S9(2) COMP VALUE ZERO.           
029900*        WHAT THE ACTIVE SEAT OWES TO MATCH WS-TABLE-CALL-AMT,            
030000*        COMPUTED FRESH BY 410 BEFORE EVERY CHECK/CALL/RAISE EDIT.        
030100     03  WS-AMOUNT-TO-CALL           PIC S9(7) VALUE ZEROES.              
030200*        RAISE-TO TOTAL CARRIED OVER FROM PKV-RAISE-TO FOR 360'S          
030300*        RANGE CHECK.                                                     
030400     03  WS-RAISE-TO-TOTAL           PIC S9(7) VALUE ZEROES.              
030500*        LOWEST LEGAL RAISE-TO TOTAL, SET BY 410.                         
030600     03  WS-RAISE-MIN-TOTAL          PIC S9(7) VALUE ZEROES.              
030700*        HIGHEST LEGAL RAISE-TO TOTAL - THE SEAT'S OWN BET PLUS           
030800*        WHATEVER IS LEFT IN THE STACK (AN ALL-IN RAISE).                 
030900     03  WS-RAISE-MAX-TOTAL          PIC S9(7) VALUE ZEROES.              
031000*        SCRATCH VALUE USED WHILE 360 DECIDES WHETHER THE NEW             
031100*        RAISE INCREMENT REPLACES WS-MIN-RAISE-INCR (TR-0317).            
031200     03  WS-RAISE-INCR-CANDIDATE     PIC S9(7) VALUE ZEROES.              
031300*        ADDITIONAL CHIPS THE ACTIVE SEAT MUST PUT IN TO REACH            
031400*        THE RAISE-TO TOTAL FROM ITS CURRENT BET.                         
031500     03  WS-RAISE-ADDL-CHIPS         PIC S9(7) VALUE ZEROES.              
031600*        TABLE CALL AMOUNT AS IT STOOD BEFORE THIS RAISE - USED           
031700*        ONLY TO COMPUTE THE SIZE OF THE RAISE JUST MADE.                 
031800     03  WS-PREVIOUS-CALL-AMT        PIC S9(7) VALUE ZEROES.              
031900     03  FILLER                      PIC X(02).                           
032000*                                                                         
032100*    RESULT-RECORD STAGING AREA.                                          
032200*                                                                         
032300 01  WS-RESULT-WORK.                                                      
032400     03  WS-RESULT-STATUS            PIC X(02) VALUE SPACES.              
032500     03  WS-RESULT-MESSAGE           PIC X(60) VALUE SPACES.              
032600     03  FILLER                      PIC X(02).                           
032700*                                                                         
032800*    RUN-TOTALS TRAILER LINES - LAID OUT AS THE TRAINER DESK              
032900*    REPORT SPECIFIES.                                                    
033000*                                                                         
033100 01  WS-TRAILER-HEADING.                                                  
033200     03  FILLER  PIC X(27) VALUE "*** POKER RUN TOTALS ******".           
033300     03  FILLER  PIC X(53) VALUE SPACES.                                  
033400 01  WS-TRAILER-READ-LINE.                                                
033500     03  FILLER           PIC X(20) VALUE "TRANSACTIONS READ:  ".         
033600     03  WS-TL-READ        PIC ZZZZ9.                                     
033700     03  FILLER              PIC X(55) VALUE SPACES.                      
033800 01  WS-TRAILER-ACCEPT-LINE.                                              
033900     03  FILLER           PIC X(20) VALUE "ACCEPTED:           ".         
034000     03  WS-TL-ACCEPT       PIC ZZZZ9.                                    
034100     03  FILLER              PIC X(55) VALUE SPACES.                      
034200 01  WS-TRAILER-REJECT-LINE.                                              
034300     03  FILLER           PIC X(20) VALUE "REJECTED:           ".         
034400     03  WS-TL-REJECT       PIC ZZZZ9.                                    
034500     03  FILLER              PIC X(55) VALUE SPACES.                      
034600 01  WS-TRAILER-HANDS-LINE.                                               
034700     03  FILLER           PIC X(20) VALUE "HANDS PLAYED:       ".         
034800     03  WS-TL-HANDS        PIC ZZZZ9.                                    
034900     03  FILLER              PIC X(55) VALUE SPACES.                      
035000 01  WS-TRAILER-POT-LINE.                                                 
035100     03  FILLER           PIC X(20) VALUE "FINAL POT:          ".         
035200     03  WS-TL-POT          PIC ZZZZZZ9-.                                 
035300     03  FILLER              PIC X(52) VALUE SPACES.                      
035400 01  WS-TRAILER-CALL-LINE.                                                
035500     03  FILLER           PIC X(20) VALUE "FINAL CALL AMOUNT:  ".         
035600     03  WS-TL-CALL         PIC ZZZZZZ9-.                                 
035700     03  FILLER              PIC X(52) VALUE SPACES.                      
035800*                                                                         
035900 PROCEDURE DIVISION.                                                      
036000*                                                                         
036100*    DECLARATIVES (TR-0441) - SHOP-STANDARD FILE-HANDLER IDIOM, ONE       
036200*    SECTION PER FILE, SAME SHAPE THIS SHOP USES ON EVERY FILE IN         
036300*    EVERY PROGRAM.  EACH USE AFTER ERROR PROCEDURE FIRES WHENEVER        
036400*    AN OPEN/READ/WRITE/CLOSE AGAINST ITS FILE COMPLETES WITH A           
036500*    FILE STATUS OTHER THAN A SUCCESSFUL "00"/"10" (END OF FILE IS        
036600*    TESTED EXPLICITLY BY 110, SO IT NEVER REACHES THIS TRAP) --          
036700*    THE RUN GOES DOWN RATHER THAN SILENTLY LOSING A RESULT RECORD.       
036800 DECLARATIVES.                                                            
036900 PK-TRANS-HANDLER SECTION.                                                
037000     USE AFTER ERROR PROCEDURE ON PK-TRANS-FILE.                          
037100 PK-TRANS-STATUS-CHECK.                                                   
037200     DISPLAY "*** PKTRAIN FILE ERROR ***"                                 
037300     DISPLAY "FILE  : PK-TRANS-FILE"                                      
037400     DISPLAY "STATUS: " FS-PK-TRANS                                       
037500     STOP "PKTRAIN - FILE ERROR, RUN TERMINATED".                         
037600 PK-CARDS-HANDLER SECTION.                                                
037700     USE AFTER ERROR PROCEDURE ON PK-CARDS-FILE.                          
037800 PK-CARDS-STATUS-CHECK.                                                   
037900     DISPLAY "*** PKTRAIN FILE ERROR ***"                                 
038000     DISPLAY "FILE  : PK-CARDS-FILE"                                      
038100     DISPLAY "STATUS: " FS-PK-CARDS                                       
038200     STOP "PKTRAIN - FILE ERROR, RUN TERMINATED".                         
038300 PK-RESULTS-HANDLER SECTION.                                              
038400     USE AFTER ERROR PROCEDURE ON PK-RESULTS-FILE.                        
038500 PK-RESULTS-STATUS-CHECK.                                                 
038600     DISPLAY "*** PKTRAIN FILE ERROR ***"                                 
038700     DISPLAY "FILE  : PK-RESULTS-FILE"                                    
038800     DISPLAY "STATUS: " FS-PK-RESULTS                                     
038900     STOP "PKTRAIN - FILE ERROR, RUN TERMINATED".                         
039000 END DECLARATIVES.                                                        
039100*                                                                         
039200 000-MAIN-CONTROL.                                                        
039300*        UNLIKE THE BLACKJACK TRAINER, A POKER SESSION NEVER SITS         
039400*        IN AN UNCONFIGURED PHASE WAITING ON A CONFIGURE ACTION -         
039500*        THE HOUSE DEMO TABLE IS FIXED (8 SEATS, FIXED BLINDS,            
039600*        FIXED STARTING STACK) SO THE FIRST HAND IS BUILT RIGHT           
039700*        AWAY AND THE RUN GOES STRAIGHT INTO THE TRANSACTION LOOP.        
039800     PERFORM 100-BEGIN-OPEN-FILES                                         
039900        THRU 100-END-OPEN-FILES                                           
040000     PERFORM 400-BEGIN-BUILD-NEW-HAND                                     
040100        THRU 400-END-BUILD-NEW-HAND                                       
040200     PERFORM 200-BEGIN-PROCESS-TRANSACTIONS                               
040300        THRU 200-END-PROCESS-TRANSACTIONS                                 
040400       UNTIL SW-PK-TRANS-EOF-Y                                            
040500     PERFORM 900-BEGIN-WRITE-TRAILER                                      
040600        THRU 900-END-WRITE-TRAILER                                        
040700     PERFORM 950-BEGIN-CLOSE-FILES                                        
040800        THRU 950-END-CLOSE-FILES                                          
040900     STOP RUN.                                                            
041000*                                                                         
041100*    100 - OPEN THE THREE FILES AND PRIME THE READ LOOP WITH THE          
041200*    FIRST TRANSACTION.                                                   
041300*                                                                         
041400*    AN OPEN FAILURE ON ANY OF THE THREE FILES IS CAUGHT BY THE           
041500*    DECLARATIVES FILE-HANDLER ABOVE (TR-0441) -- NO EXPLICIT             
041600*    STATUS TEST IS CODED HERE.  UNLIKE BJTRAIN, THIS PROGRAM             
041700*    BUILDS ITS FIRST HAND (SEE 000) BEFORE ANY TRANSACTION IS            
041800*    APPLIED, SO THE TRANS FILE NEED NOT BE OPEN FOR A SEAT TO BE         
041900*    DEALT IN.                                                            
042000 100-BEGIN-OPEN-FILES.                                                    
042100     OPEN INPUT  PK-TRANS-FILE                                            
042200     OPEN INPUT  PK-CARDS-FILE                                            
042300     OPEN OUTPUT PK-RESULTS-FILE                                          
042400     PERFORM 110-BEGIN-READ-TRANS                                         
042500        THRU 110-END-READ-TRANS.                                          
042600 100-END-OPEN-FILES.                                                      
042700     EXIT.                                                                
042800*                                                                         
042900*    110 - READ ONE TRANSACTION.  THE SEQUENCE NUMBER IS BUMPED           
043000*    HERE, NOT IN 220, SO A REJECTED TRANSACTION STILL CONSUMES           
043100*    ITS OWN SEQUENCE NUMBER ON THE RESULTS FILE.                         
043200*                                                                         
043300 110-BEGIN-READ-TRANS.                                                    
043400     READ PK-TRANS-FILE RECORD                                            
043500        AT END                                                            
043600           SET SW-PK-TRANS-EOF-Y TO TRUE                                  
043700        NOT AT END                                                        
043800           ADD WS-CTE-01 TO WS-TRANS-READ-CNT                             
043900           ADD WS-CTE-01 TO WS-SEQ-NUM                                    
044000     END-READ.                                                            
044100 110-END-READ-TRANS.                                                      
044200     EXIT.                                                                
044300*                                                                         
044400*    200 - ONE PASS OF THE TRANSACTION LOOP: APPLY THE TRANSACTION        
044500*    JUST READ, THEN READ THE NEXT ONE.                                   
044600*                                                                         
044700 200-BEGIN-PROCESS-TRANSACTIONS.                                          
044800     PERFORM 210-BEGIN-EDIT-AND-APPLY-TRANSACTION                         
044900        THRU 210-END-EDIT-AND-APPLY-TRANSACTION                           
045000     PERFORM 110-BEGIN-READ-TRANS                                         
045100        THRU 110-END-READ-TRANS.                                          
045200 200-END-PROCESS-TRANSACTIONS.                                            
045300     EXIT.                                                                
045400*                                                                         
045500 210-BEGIN-EDIT-AND-APPLY-TRANSACTION.                                    
045600*        ONCE A HAND IS COMPLETE, THE ONLY ACTION THE ENGINE WILL         
045700*        TAKE IS NEXTHAND -- A FOLD/CHECK/CALL/RAISE SENT AFTER           
045800*        THE HAND IS OVER IS REJECTED HERE BEFORE THE EVALUATE            
045900*        EVEN LOOKS AT WHICH ACTION IT IS.                                
046000     MOVE "OK" TO WS-RESULT-STATUS                                        
046100     MOVE SPACES TO WS-RESULT-MESSAGE                                     
046200     IF SW-HAND-COMPLETE AND PKT-ACTION NOT = "NEXTHAND"                  
046300        MOVE "ER" TO WS-RESULT-STATUS                                     
046400        MOVE "HAND COMPLETE - SEND NEXTHAND" TO WS-RESULT-MESSAGE         
046500     ELSE                                                                 
046600        EVALUATE PKT-ACTION                                               
046700           WHEN "FOLD"                                                    
046800              PERFORM 330-BEGIN-DO-FOLD THRU 330-END-DO-FOLD              
046900           WHEN "CHECK"                                                   
047000              PERFORM 340-BEGIN-DO-CHECK THRU 340-END-DO-CHECK            
047100           WHEN "CALL"                                                    
047200              PERFORM 350-BEGIN-DO-CALL THRU 350-END-DO-CALL              
047300           WHEN "RAISE"                                                   
047400              PERFORM 360-BEGIN-DO-RAISE THRU 360-END-DO-RAISE            
047500           WHEN "NEXTHAND"                                                
047600              PERFORM 390-BEGIN-DO-NEXTHAND THRU 390-END-DO-NEXTHAND      
047700           WHEN OTHER                                                     
047800*                 NOT ONE OF THE FIVE ACTION CODES THIS ENGINE            
047900*                 KNOWS - REJECT RATHER THAN GUESS AT INTENT.             
048000              MOVE "ER" TO WS-RESULT-STATUS                               
048100              MOVE "UNRECOGNIZED ACTION CODE" TO WS-RESULT-MESSAGE        
048200        END-EVALUATE                                                      
048300     END-IF                                                               
048400     IF WS-RESULT-STATUS = "OK"                                           
048500        ADD WS-CTE-01 TO WS-ACCEPTED-CNT                                  
048600     ELSE                                                                 
048700        ADD WS-CTE-01 TO WS-REJECTED-CNT                                  
048800     END-IF                                                               
048900     PERFORM 220-BEGIN-WRITE-RESULT-REC                                   
049000        THRU 220-END-WRITE-RESULT-REC.                                    
049100 210-END-EDIT-AND-APPLY-TRANSACTION.                                      
049200     EXIT.                                                                
049300*                                                                         
049400*    220 - STAMP AND WRITE ONE RESULT RECORD FOR THE TRANSACTION          
049500*    JUST PROCESSED, WHETHER IT WAS ACCEPTED OR REJECTED.                 
049600*                                                                         
049700 220-BEGIN-WRITE-RESULT-REC.                                              
049800*        WS-ACTIVE-SEAT/WS-POT/WS-TABLE-CALL-AMT ARE STAMPED AS           
049900*        THEY STOOD WHEN 210 FINISHED APPLYING THE TRANSACTION, SO        
050000*        A REJECTED ACTION'S RESULT RECORD STILL SHOWS THE TABLE          
050100*        STATE UNCHANGED BY THE BAD ACTION.                               
050200     MOVE WS-SEQ-NUM         TO PKR-SEQ                                   
050300     MOVE PKT-ACTION         TO PKR-ACTION                                
050400     MOVE WS-RESULT-STATUS   TO PKR-STATUS                                
050500     MOVE WS-ACTIVE-SEAT     TO PKR-SEAT                                  
050600     MOVE WS-POT             TO PKR-POT                                   
050700     MOVE WS-TABLE-CALL-AMT  TO PKR-CALL-AMT                              
050800     MOVE WS-RESULT-MESSAGE  TO PKR-MESSAGE                               
050900     WRITE PK-RESULT-REC.                                                 
051000 220-END-WRITE-RESULT-REC.                                                
051100     EXIT.                                                                
051200*                                                                         
051300*    330 - FOLD (SEE TR-0108).  ALWAYS ALLOWED FOR AN IN-HAND             
051400*    SEAT; THE SEAT DROPS OUT AND NO LONGER COUNTS TOWARD THE             
051500*    HAND-COMPLETE TEST.                                                  
051600*                                                                         
051700 330-BEGIN-DO-FOLD.                                                       
051800*        A FOLDED SEAT KEEPS WHATEVER IT HAS ALREADY PUT IN THE           
051900*        POT (SEE 420) BUT TAKES NO FURTHER PART IN THE HAND.             
052000     IF SW-SEAT-IN-HAND (WS-ACTIVE-SEAT)                                  
052100        MOVE "N" TO WS-SEAT-IN-HAND-FLAG (WS-ACTIVE-SEAT)                 
052200        MOVE "N" TO WS-SEAT-TO-ACT-FLAG (WS-ACTIVE-SEAT)                  
052300        SUBTRACT WS-CTE-01 FROM WS-SEATS-IN-HAND-CNT                      
052400        PERFORM 420-BEGIN-RECOMPUTE-POT                                   
052500           THRU 420-END-RECOMPUTE-POT                                     
052600        PERFORM 430-BEGIN-TEST-AND-ADVANCE                                
052700           THRU 430-END-TEST-AND-ADVANCE                                  
052800     ELSE                                                                 
052900        MOVE "ER" TO WS-RESULT-STATUS                                     
053000        MOVE "FOLD NOT VALID ON THIS SEAT" TO WS-RESULT-MESSAGE           
053100     END-IF.                                                              
053200 330-END-DO-FOLD.                                                         
053300     EXIT.                                                                
053400*                                                                         
053500*    340 - CHECK.  ALLOWED ONLY WHEN THE SEAT OWES NOTHING.               
053600*                                                                         
053700 340-BEGIN-DO-CHECK.                                                      
053800*        A CHECK PUTS NO CHIPS IN -- IT IS ONLY LEGAL WHEN THE            
053900*        ACTIVE SEAT'S OWN BET ALREADY MATCHES THE TABLE CALL             
054000*        AMOUNT (NOTHING IS OWED).                                        
054100     PERFORM 410-BEGIN-COMPUTE-AVAIL THRU 410-END-COMPUTE-AVAIL           
054200     IF SW-SEAT-IN-HAND (WS-ACTIVE-SEAT)                                  
054300           AND WS-AMOUNT-TO-CALL = ZERO                                   
054400        MOVE "N" TO WS-SEAT-TO-ACT-FLAG (WS-ACTIVE-SEAT)                  
054500        PERFORM 420-BEGIN-RECOMPUTE-POT                                   
054600           THRU 420-END-RECOMPUTE-POT                                     
054700        PERFORM 430-BEGIN-TEST-AND-ADVANCE                                
054800           THRU 430-END-TEST-AND-ADVANCE                                  
054900     ELSE                                                                 
055000        MOVE "ER" TO WS-RESULT-STATUS                                     
055100        MOVE "CHECK NOT VALID - AMOUNT IS OWED" TO WS-RESULT-MESSAGE      
055200     END-IF.                                                              
055300 340-END-DO-CHECK.                                                        
055400     EXIT.                                                                
055500*                                                                         
055600*    350 - CALL (SEE TR-0188 FOR THE SHORT-STACK ALL-IN CASE).            
055700*                                                                         
055800 350-BEGIN-DO-CALL.                                                       
055900*        TR-0188 - A SHORT-STACKED SEAT THAT CANNOT COVER THE FULL        
056000*        CALL AMOUNT GOES ALL-IN FOR WHATEVER IT HAS LEFT RATHER          
056100*        THAN BEING BLOCKED FROM CALLING AT ALL.                          
056200     PERFORM 410-BEGIN-COMPUTE-AVAIL THRU 410-END-COMPUTE-AVAIL           
056300     IF SW-SEAT-IN-HAND (WS-ACTIVE-SEAT)                                  
056400           AND WS-AMOUNT-TO-CALL > ZERO                                   
056500           AND WS-SEAT-STACK (WS-ACTIVE-SEAT) > ZERO                      
056600        IF WS-SEAT-STACK (WS-ACTIVE-SEAT) < WS-AMOUNT-TO-CALL             
056700*              SHORT STACK - CAP THE CALL AT WHAT IS LEFT IN THE          
056800*              STACK (AN ALL-IN CALL FOR LESS THAN THE FULL               
056900*              TABLE CALL AMOUNT).                                        
057000           MOVE WS-SEAT-STACK (WS-ACTIVE-SEAT) TO                         
057100                 WS-AMOUNT-TO-CALL                                        
057200        END-IF                                                            
057300        SUBTRACT WS-AMOUNT-TO-CALL FROM                                   
057400              WS-SEAT-STACK (WS-ACTIVE-SEAT)                              
057500        ADD WS-AMOUNT-TO-CALL TO                                          
057600              WS-SEAT-PLAYER-BET (WS-ACTIVE-SEAT)                         
057700        MOVE "N" TO WS-SEAT-TO-ACT-FLAG (WS-ACTIVE-SEAT)                  
057800        PERFORM 420-BEGIN-RECOMPUTE-POT                                   
057900           THRU 420-END-RECOMPUTE-POT                                     
058000        PERFORM 430-BEGIN-TEST-AND-ADVANCE                                
058100           THRU 430-END-TEST-AND-ADVANCE                                  
058200     ELSE                                                                 
058300        MOVE "ER" TO WS-RESULT-STATUS                                     
058400        MOVE "CALL NOT VALID ON THIS SEAT" TO WS-RESULT-MESSAGE           
058500     END-IF.                                                              
058600 350-END-DO-CALL.                                                         
058700     EXIT.                                                                
058800*                                                                         
058900*    360 - RAISE (SEE TR-0131 FOR THE OTHER-SEATS RE-OPEN RULE,           
059000*    TR-0317 FOR THE MINIMUM-INCREMENT CORRECTION).                       
059100*                                                                         
059200 360-BEGIN-DO-RAISE.                                                      
059300*        A SEAT CANNOT RAISE WITH FEWER CHIPS THAN IT WOULD TAKE          
059400*        JUST TO CALL (THAT IS A CALL, NOT A RAISE), AND THE              
059500*        RAISE-TO TOTAL MUST FALL WITHIN THE MIN/MAX 410 COMPUTED.        
059600     PERFORM 410-BEGIN-COMPUTE-AVAIL THRU 410-END-COMPUTE-AVAIL           
059700     MOVE PKV-RAISE-TO TO WS-RAISE-TO-TOTAL                               
059800     IF SW-SEAT-IN-HAND (WS-ACTIVE-SEAT)                                  
059900           AND WS-SEAT-STACK (WS-ACTIVE-SEAT) > WS-AMOUNT-TO-CALL         
060000           AND WS-RAISE-TO-TOTAL NOT < WS-RAISE-MIN-TOTAL                 
060100           AND WS-RAISE-TO-TOTAL NOT > WS-RAISE-MAX-TOTAL                 
060200        COMPUTE WS-RAISE-ADDL-CHIPS = WS-RAISE-TO-TOTAL -                 
060300              WS-SEAT-PLAYER-BET (WS-ACTIVE-SEAT)                         
060400        SUBTRACT WS-RAISE-ADDL-CHIPS FROM                                 
060500              WS-SEAT-STACK (WS-ACTIVE-SEAT)                              
060600        MOVE WS-RAISE-TO-TOTAL TO                                         
060700              WS-SEAT-PLAYER-BET (WS-ACTIVE-SEAT)                         
060800        MOVE WS-TABLE-CALL-AMT TO WS-PREVIOUS-CALL-AMT                    
060900        MOVE WS-RAISE-TO-TOTAL TO WS-TABLE-CALL-AMT                       
061000*           TR-0317 - THE NEXT RAISE'S MINIMUM INCREMENT TRACKS           
061100*           THE SIZE OF THIS RAISE, NOT A FLAT BIG BLIND, UNLESS          
061200*           THIS RAISE WAS SMALLER THAN A BIG BLIND (AN ALL-IN            
061300*           RAISE FOR LESS) IN WHICH CASE THE BIG BLIND STILL             
061400*           APPLIES TO THE NEXT PLAYER'S RAISE.                           
061500        COMPUTE WS-RAISE-INCR-CANDIDATE =                                 
061600              WS-RAISE-TO-TOTAL - WS-PREVIOUS-CALL-AMT                    
061700        IF WS-RAISE-INCR-CANDIDATE > WS-CTE-BIG-BLIND                     
061800           MOVE WS-RAISE-INCR-CANDIDATE TO WS-MIN-RAISE-INCR              
061900        ELSE                                                              
062000           MOVE WS-CTE-BIG-BLIND TO WS-MIN-RAISE-INCR                     
062100        END-IF                                                            
062200        MOVE "N" TO WS-SEAT-TO-ACT-FLAG (WS-ACTIVE-SEAT)                  
062300*           TR-0131 - A RAISE RE-OPENS THE BETTING FOR EVERY OTHER        
062400*           SEAT STILL IN THE HAND, EVEN ONE THAT HAD ALREADY             
062500*           CALLED OR CHECKED THIS ROUND.                                 
062600        PERFORM 362-BEGIN-REOPEN-OTHER-SEATS                              
062700           THRU 362-END-REOPEN-OTHER-SEATS                                
062800          VARYING IDX-SEAT FROM 1 BY 1                                    
062900            UNTIL IDX-SEAT > WS-CTE-SEAT-COUNT                            
063000        PERFORM 420-BEGIN-RECOMPUTE-POT                                   
063100           THRU 420-END-RECOMPUTE-POT                                     
063200        PERFORM 430-BEGIN-TEST-AND-ADVANCE                                
063300           THRU 430-END-TEST-AND-ADVANCE                                  
063400     ELSE                                                                 
063500        MOVE "ER" TO WS-RESULT-STATUS                                     
063600        MOVE "RAISE AMOUNT OUT OF RANGE" TO WS-RESULT-MESSAGE             
063700     END-IF.                                                              
063800 360-END-DO-RAISE.                                                        
063900     EXIT.                                                                
064000*                                                                         
064100*    362 - RE-OPEN ONE OTHER IN-HAND SEAT FOR ACTION (TR-0131).           
064200*    THE RAISING SEAT ITSELF WAS ALREADY MARKED "ACTED" ABOVE AND         
064300*    IS SKIPPED HERE SO IT IS NOT RE-OPENED AGAINST ITS OWN RAISE.        
064400*                                                                         
064500 362-BEGIN-REOPEN-OTHER-SEATS.                                            
064600     IF SW-SEAT-IN-HAND (IDX-SEAT) AND IDX-SEAT NOT = WS-ACTIVE-SEAT      
064700        SET SW-SEAT-TO-ACT (IDX-SEAT) TO TRUE                             
064800     END-IF.                                                              
064900 362-END-REOPEN-OTHER-SEATS.                                              
065000     EXIT.                                                                
065100*                                                                         
065200*    390 - NEXTHAND (SEE TR-0418 FOR THE MIN-RAISE RESET).                
065300*                                                                         
065400 390-BEGIN-DO-NEXTHAND.                                                   
065500*        NEXTHAND IS ONLY LEGAL ONCE 432 HAS DECLARED THE CURRENT         
065600*        HAND COMPLETE - SENDING IT EARLY IS REJECTED RATHER THAN         
065700*        ABANDONING A HAND STILL IN PROGRESS.                             
065800     IF SW-HAND-COMPLETE                                                  
065900        PERFORM 400-BEGIN-BUILD-NEW-HAND                                  
066000           THRU 400-END-BUILD-NEW-HAND                                    
066100     ELSE                                                                 
066200        MOVE "ER" TO WS-RESULT-STATUS                                     
066300        MOVE "NEXTHAND NOT VALID - HAND NOT COMPLETE" TO                  
066400              WS-RESULT-MESSAGE                                           
066500     END-IF.                                                              
066600 390-END-DO-NEXTHAND.                                                     
066700     EXIT.                                                                
066800*                                                                         
066900*    400 - BUILD A FRESH HAND: SEAT THE ROSTER, POST BLINDS, DEAL         
067000*    HOLE CARDS, SET THE FIRST SEAT TO ACT.                               
067100*                                                                         
067200 400-BEGIN-BUILD-NEW-HAND.                                                
067300*        THIS TRAINER RE-SEATS ALL EIGHT PLAYERS AND RESETS EVERY         
067400*        STACK TO THE STARTING AMOUNT AT THE TOP OF EACH HAND -           
067500*        THERE IS NO CARRY-FORWARD OF CHIPS WON OR LOST FROM THE          
067600*        PREVIOUS HAND (THIS IS A BETTING-MECHANICS DRILL, NOT A          
067700*        BANKROLL SIMULATION LIKE THE BLACKJACK TRAINER).                 
067800     ADD WS-CTE-01 TO WS-HAND-NUMBER                                      
067900     ADD WS-CTE-01 TO WS-HANDS-PLAYED-CNT                                 
068000     PERFORM 402-BEGIN-SEAT-ONE-PLAYER                                    
068100        THRU 402-END-SEAT-ONE-PLAYER                                      
068200       VARYING IDX-SEAT FROM 1 BY 1                                       
068300         UNTIL IDX-SEAT > WS-CTE-SEAT-COUNT                               
068400     MOVE WS-CTE-SEAT-COUNT TO WS-SEATS-IN-HAND-CNT                       
068500*           TR-0418 - EACH NEW HAND STARTS THE MINIMUM RAISE BACK         
068600*           AT ONE BIG BLIND REGARDLESS OF WHAT THE LAST RAISE OF         
068700*           THE PREVIOUS HAND WAS.                                        
068800     MOVE WS-CTE-BIG-BLIND TO WS-MIN-RAISE-INCR                           
068900     PERFORM 404-BEGIN-POST-BLINDS THRU 404-END-POST-BLINDS               
069000     PERFORM 406-BEGIN-DEAL-HOLE-CARDS                                    
069100        THRU 406-END-DEAL-HOLE-CARDS                                      
069200     PERFORM 420-BEGIN-RECOMPUTE-POT THRU 420-END-RECOMPUTE-POT           
069300     MOVE "N" TO WS-HAND-COMPLETE-FLAG                                    
069400     MOVE WS-CTE-BIG-BLIND TO WS-TABLE-CALL-AMT                           
069500     PERFORM 408-BEGIN-SET-FIRST-TO-ACT                                   
069600        THRU 408-END-SET-FIRST-TO-ACT.                                    
069700 400-END-BUILD-NEW-HAND.                                                  
069800     EXIT.                                                                
069900*                                                                         
070000*    402 - SEAT ONE PLAYER FROM THE HOUSE DEMO ROSTER: FULL               
070100*    STARTING STACK, NO HOLE CARDS YET, IN THE HAND AND OWED AN           
070200*    ACTION.                                                              
070300*                                                                         
070400 402-BEGIN-SEAT-ONE-PLAYER.                                               
070500*        NAME COMES STRAIGHT OFF THE FIXED HOUSE ROSTER (SEE              
070600*        WS-SEAT-NAME-ROSTER) BY SEAT NUMBER - THIS DEMO TABLE            
070700*        NEVER SUBSTITUTES OR REMOVES A PLAYER.                           
070800     MOVE WS-SEAT-NAME-SLOT (IDX-SEAT) TO WS-SEAT-NAME (IDX-SEAT)         
070900     MOVE WS-CTE-STARTING-STACK TO WS-SEAT-STACK (IDX-SEAT)               
071000*        HOLE CARDS ARE BLANKED HERE AND FILLED IN BY 413 ONCE 406        
071100*        RUNS - A SEAT IS FULLY RESET BEFORE ANY CARD IS DEALT.           
071200     MOVE SPACES TO WS-SEAT-HOLE-CARD (IDX-SEAT 1)                        
071300     MOVE SPACES TO WS-SEAT-HOLE-CARD (IDX-SEAT 2)                        
071400     SET SW-SEAT-IN-HAND (IDX-SEAT) TO TRUE                               
071500     SET SW-SEAT-TO-ACT (IDX-SEAT) TO TRUE                                
071600     MOVE ZERO TO WS-SEAT-PLAYER-BET (IDX-SEAT)                           
071700*        WS-SEAT-ID CARRIES ITS OWN SUBSCRIPT VALUE ON THE RECORD         
071800*        ITSELF FOR ANY PARAGRAPH THAT ONLY HOLDS A COPY OF ONE           
071900*        SEAT'S DATA, NOT THE LIVE IDX-SEAT/WS-SCAN-SEAT-PTR.             
072000     MOVE IDX-SEAT TO WS-SEAT-ID (IDX-SEAT).                              
072100 402-END-SEAT-ONE-PLAYER.                                                 
072200     EXIT.                                                                
072300*                                                                         
072400*    404 - POST SMALL/BIG BLIND.  BUTTON ADVANCES ONE SEAT EACH           
072500*    HAND (HAND 1 KEEPS THE BUTTON AT SEAT 1 PER THE HOUSE DEMO           
072600*    TABLE SETUP).                                                        
072700*                                                                         
072800 404-BEGIN-POST-BLINDS.                                                   
072900*        THE HOUSE DEMO TABLE ALWAYS STARTS THE BUTTON AT SEAT 1          
073000*        ON HAND 1; EVERY SUBSEQUENT HAND MOVES IT ONE SEAT               
073100*        CLOCKWISE, WRAPPING FROM SEAT 8 BACK TO SEAT 1.                  
073200     IF WS-HAND-NUMBER = WS-CTE-01                                        
073300        MOVE WS-CTE-01 TO WS-BUTTON-SEAT                                  
073400     ELSE                                                                 
073500        ADD WS-CTE-01 TO WS-BUTTON-SEAT                                   
073600        IF WS-BUTTON-SEAT > WS-CTE-SEAT-COUNT                             
073700           MOVE WS-CTE-01 TO WS-BUTTON-SEAT                               
073800        END-IF                                                            
073900     END-IF                                                               
074000*           SMALL BLIND IS POSTED BY THE SEAT IMMEDIATELY AFTER           
074100*           THE BUTTON, BIG BLIND BY THE SEAT AFTER THAT.                 
074200     MOVE WS-BUTTON-SEAT TO WS-SCAN-SEAT-PTR                              
074300     PERFORM 409-BEGIN-STEP-SEAT-CLOCKWISE                                
074400        THRU 409-END-STEP-SEAT-CLOCKWISE                                  
074500     SUBTRACT WS-CTE-SMALL-BLIND FROM                                     
074600           WS-SEAT-STACK (WS-SCAN-SEAT-PTR)                               
074700     ADD WS-CTE-SMALL-BLIND TO                                            
074800           WS-SEAT-PLAYER-BET (WS-SCAN-SEAT-PTR)                          
074900     PERFORM 409-BEGIN-STEP-SEAT-CLOCKWISE                                
075000        THRU 409-END-STEP-SEAT-CLOCKWISE                                  
075100     SUBTRACT WS-CTE-BIG-BLIND FROM                                       
075200           WS-SEAT-STACK (WS-SCAN-SEAT-PTR)                               
075300     ADD WS-CTE-BIG-BLIND TO                                              
075400           WS-SEAT-PLAYER-BET (WS-SCAN-SEAT-PTR).                         
075500 404-END-POST-BLINDS.                                                     
075600     EXIT.                                                                
075700*                                                                         
075800*    406 - DEAL TWO HOLE CARDS TO EACH SEAT, ONE AT A TIME,               
075900*    STARTING AT THE SMALL BLIND SEAT CLOCKWISE (SEE TR-0279).            
076000*                                                                         
076100 406-BEGIN-DEAL-HOLE-CARDS.                                               
076200*        TWO ROUNDS, ONE CARD PER SEAT PER ROUND, MATCHING HOW A          
076300*        LIVE DEALER ACTUALLY DEALS (NOT TWO CARDS TO ONE SEAT            
076400*        BEFORE MOVING ON TO THE NEXT).                                   
076500     MOVE WS-BUTTON-SEAT TO WS-SCAN-SEAT-PTR                              
076600     PERFORM 407-BEGIN-DEAL-ONE-ROUND                                     
076700        THRU 407-END-DEAL-ONE-ROUND                                       
076800       VARYING WS-DEAL-ROUND FROM 1 BY 1                                  
076900         UNTIL WS-DEAL-ROUND > 2.                                         
077000 406-END-DEAL-HOLE-CARDS.                                                 
077100     EXIT.                                                                
077200*                                                                         
077300*    407 - DEAL ONE CARD TO EVERY SEAT, STARTING AT THE SMALL             
077400*    BLIND SEAT (ONE PAST THE BUTTON) AND GOING CLOCKWISE.                
077500*                                                                         
077600 407-BEGIN-DEAL-ONE-ROUND.                                                
077700     MOVE WS-BUTTON-SEAT TO WS-SCAN-SEAT-PTR                              
077800     PERFORM 409-BEGIN-STEP-SEAT-CLOCKWISE                                
077900        THRU 409-END-STEP-SEAT-CLOCKWISE                                  
078000     PERFORM 413-BEGIN-DEAL-ONE-CARD                                      
078100        THRU 413-END-DEAL-ONE-CARD                                        
078200       VARYING WS-SCAN-STEPS-TAKEN FROM 1 BY 1                            
078300         UNTIL WS-SCAN-STEPS-TAKEN > WS-CTE-SEAT-COUNT.                   
078400 407-END-DEAL-ONE-ROUND.                                                  
078500     EXIT.                                                                
078600*                                                                         
078700 413-BEGIN-DEAL-ONE-CARD.                                                 
078800*        IF THE CARD STREAM RUNS SHORT OR A BAD RANK SLIPS IN,            
078900*        SUBSTITUTE THE DEUCE OF SPADES RATHER THAN ABORT THE RUN         
079000*        OVER ONE BAD CARD CODE - THE PRE-FLOP BETTING RULES THIS         
079100*        ENGINE TESTS DO NOT DEPEND ON WHAT THE HOLE CARDS ARE.           
079200     READ PK-CARDS-FILE RECORD                                            
079300        AT END                                                            
079400           MOVE "2S" TO WS-DRAWN-CARD                                     
079500        NOT AT END                                                        
079600           MOVE PKS-CARD-CODE TO WS-DRAWN-CARD                            
079700     END-READ                                                             
079800     MOVE WS-DRAWN-CARD TO WS-CARD-CODE-WORK                              
079900     IF WS-CARD-RANK NOT = CARD-RANK-DIGIT                                
080000           AND WS-CARD-RANK NOT = "T" AND WS-CARD-RANK NOT = "J"          
080100           AND WS-CARD-RANK NOT = "Q" AND WS-CARD-RANK NOT = "K"          
080200           AND WS-CARD-RANK NOT = "A"                                     
080300        MOVE "2S" TO WS-CARD-CODE-WORK                                    
080400     END-IF                                                               
080500     MOVE WS-CARD-CODE-WORK TO                                            
080600           WS-SEAT-HOLE-CARD (WS-SCAN-SEAT-PTR WS-DEAL-ROUND)             
080700     PERFORM 409-BEGIN-STEP-SEAT-CLOCKWISE                                
080800        THRU 409-END-STEP-SEAT-CLOCKWISE.                                 
080900 413-END-DEAL-ONE-CARD.                                                   
081000     EXIT.                                                                
081100*                                                                         
081200*    408 - FIRST TO ACT IS THE SEAT AFTER THE BIG BLIND.                  
081300*                                                                         
081400 408-BEGIN-SET-FIRST-TO-ACT.                                              
081500*        THREE STEPS CLOCKWISE FROM THE BUTTON LANDS PAST THE             
081600*        SMALL BLIND SEAT AND THE BIG BLIND SEAT, ONTO THE SEAT           
081700*        THAT ACTS FIRST PRE-FLOP (UNDER THE GUN).                        
081800     MOVE WS-BUTTON-SEAT TO WS-SCAN-SEAT-PTR                              
081900     PERFORM 409-BEGIN-STEP-SEAT-CLOCKWISE                                
082000        THRU 409-END-STEP-SEAT-CLOCKWISE                                  
082100     PERFORM 409-BEGIN-STEP-SEAT-CLOCKWISE                                
082200        THRU 409-END-STEP-SEAT-CLOCKWISE                                  
082300     PERFORM 409-BEGIN-STEP-SEAT-CLOCKWISE                                
082400        THRU 409-END-STEP-SEAT-CLOCKWISE                                  
082500     MOVE WS-SCAN-SEAT-PTR TO WS-ACTIVE-SEAT.                             
082600 408-END-SET-FIRST-TO-ACT.                                                
082700     EXIT.                                                                
082800*                                                                         
082900*    409 - MOVE WS-SCAN-SEAT-PTR ONE SEAT CLOCKWISE (WRAPS FROM           
083000*    SEAT 8 BACK TO SEAT 1).                                              
083100*                                                                         
083200*        SHARED ONE-SEAT-AT-A-TIME PRIMITIVE.  EVERY PARAGRAPH THAT       
083300*        WALKS THE TABLE (404, 407, 408, 430-434) CALLS THIS RATHER       
083400*        THAN ADDING ONE TO A SEAT SUBSCRIPT ITSELF, SO THE 8-TO-1        
083500*        WRAP IS CODED IN EXACTLY ONE PLACE.                              
083600 409-BEGIN-STEP-SEAT-CLOCKWISE.                                           
083700     ADD WS-CTE-01 TO WS-SCAN-SEAT-PTR                                    
083800*        SEAT 8 IS THE LAST SEAT ON THE HOUSE DEMO TABLE - WRAP BACK      
083900*        TO SEAT 1 RATHER THAN RUNNING OFF THE END OF WS-SEAT-TABLE.      
084000     IF WS-SCAN-SEAT-PTR > WS-CTE-SEAT-COUNT                              
084100        MOVE WS-CTE-01 TO WS-SCAN-SEAT-PTR                                
084200     END-IF.                                                              
084300 409-END-STEP-SEAT-CLOCKWISE.                                             
084400     EXIT.                                                                
084500*                                                                         
084600*    410 - AMOUNT-TO-CALL FOR THE ACTIVE SEAT, AND THE RAISE              
084700*    BOUNDS A RAISE TRANSACTION WILL BE CHECKED AGAINST.                  
084800*                                                                         
084900 410-BEGIN-COMPUTE-AVAIL.                                                 
085000*        WHAT THE ACTIVE SEAT OWES TO CALL IS SIMPLY THE TABLE            
085100*        CALL AMOUNT LESS WHATEVER IT HAS ALREADY PUT IN THIS             
085200*        ROUND (A BLIND POSTED EARLIER COUNTS TOWARD A CALL).             
085300     COMPUTE WS-AMOUNT-TO-CALL =                                          
085400           WS-TABLE-CALL-AMT - WS-SEAT-PLAYER-BET (WS-ACTIVE-SEAT)        
085500     IF WS-AMOUNT-TO-CALL < ZERO                                          
085600        MOVE ZERO TO WS-AMOUNT-TO-CALL                                    
085700     END-IF                                                               
085800*           NOBODY OWES ANYTHING (EVERYONE HAS CHECKED AROUND) -          
085900*           THE FIRST RAISE OF THE ROUND MUST AT LEAST DOUBLE THE         
086000*           BIG BLIND.  OTHERWISE THE MINIMUM RAISE-TO TOTAL IS           
086100*           THE CALL AMOUNT PLUS THE LARGER OF THE LAST RAISE             
086200*           INCREMENT OR ONE BIG BLIND (TR-0317).                         
086300     IF WS-AMOUNT-TO-CALL = ZERO                                          
086400        COMPUTE WS-RAISE-MIN-TOTAL = 2 * WS-CTE-BIG-BLIND                 
086500     ELSE                                                                 
086600        IF WS-MIN-RAISE-INCR > WS-CTE-BIG-BLIND                           
086700           COMPUTE WS-RAISE-MIN-TOTAL =                                   
086800                 WS-TABLE-CALL-AMT + WS-MIN-RAISE-INCR                    
086900        ELSE                                                              
087000           COMPUTE WS-RAISE-MIN-TOTAL =                                   
087100                 WS-TABLE-CALL-AMT + WS-CTE-BIG-BLIND                     
087200        END-IF                                                            
087300     END-IF                                                               
087400*           THE MOST A SEAT CAN RAISE TO IS EVERYTHING IT HAS -           
087500*           ITS CURRENT BET PLUS WHAT IS STILL BEHIND IN THE              
087600*           STACK (AN ALL-IN RAISE).                                      
087700     COMPUTE WS-RAISE-MAX-TOTAL =                                         
087800           WS-SEAT-PLAYER-BET (WS-ACTIVE-SEAT) +                          
087900           WS-SEAT-STACK (WS-ACTIVE-SEAT).                                
088000 410-END-COMPUTE-AVAIL.                                                   
088100     EXIT.                                                                
088200*                                                                         
088300*    420 - POT IS THE SUM OF ALL SEATS' CURRENT BETS.                     
088400*                                                                         
088500*    WS-POT IS RECOMPUTED WHOLESALE FROM WS-SEAT-PLAYER-BET EVERY         
088600*    TIME ANY SEAT'S BET CHANGES (330/340/350/360 ALL PERFORM THIS        
088700*    RATHER THAN ADDING THE CHIPS JUST PUT IN DIRECTLY TO WS-POT) -       
088800*    A WHOLESALE RECOMPUTE CANNOT DRIFT OUT OF SYNC WITH THE SEAT         
088900*    TABLE THE WAY AN INCREMENTAL RUNNING TOTAL EVENTUALLY WOULD.         
089000 420-BEGIN-RECOMPUTE-POT.                                                 
089100     MOVE ZERO TO WS-POT                                                  
089200     PERFORM 422-BEGIN-ADD-ONE-SEAT-BET                                   
089300        THRU 422-END-ADD-ONE-SEAT-BET                                     
089400       VARYING IDX-SEAT FROM 1 BY 1                                       
089500         UNTIL IDX-SEAT > WS-CTE-SEAT-COUNT.                              
089600 420-END-RECOMPUTE-POT.                                                   
089700     EXIT.                                                                
089800*        ADDS ONE SEAT'S CURRENT-ROUND BET INTO THE RUNNING               
089900*        WS-POT ACCUMULATOR.  A FOLDED SEAT'S BET STILL COUNTS -          
090000*        CHIPS ALREADY IN THE POT STAY IN THE POT (SEE 330).              
090100 422-BEGIN-ADD-ONE-SEAT-BET.                                              
090200     ADD WS-SEAT-PLAYER-BET (IDX-SEAT) TO WS-POT.                         
090300 422-END-ADD-ONE-SEAT-BET.                                                
090400     EXIT.                                                                
090500*                                                                         
090600*    430 - TEST HAND-COMPLETE (SEE TR-0233); IF NOT COMPLETE,             
090700*    ADVANCE THE ACTIVE SEAT CLOCKWISE TO THE NEXT IN-HAND,               
090800*    TO-ACT PLAYER.                                                       
090900*                                                                         
091000 430-BEGIN-TEST-AND-ADVANCE.                                              
091100*        EVERY ACTION PARAGRAPH (330/340/350/360) ENDS HERE -             
091200*        CHECK WHETHER THE HAND IS OVER, AND IF IT IS NOT, FIND           
091300*        THE NEXT SEAT CLOCKWISE THAT IS STILL IN THE HAND AND            
091400*        STILL OWES AN ACTION.                                            
091500     PERFORM 432-BEGIN-TEST-HAND-COMPLETE                                 
091600        THRU 432-END-TEST-HAND-COMPLETE                                   
091700     IF NOT SW-HAND-COMPLETE                                              
091800        MOVE WS-ACTIVE-SEAT TO WS-SCAN-SEAT-PTR                           
091900        MOVE ZERO TO WS-SCAN-FOUND-IDX                                    
092000        PERFORM 434-BEGIN-SCAN-ONE-SEAT                                   
092100           THRU 434-END-SCAN-ONE-SEAT                                     
092200          VARYING WS-SCAN-STEPS-TAKEN FROM 1 BY 1                         
092300            UNTIL WS-SCAN-STEPS-TAKEN > WS-CTE-SEAT-COUNT                 
092400               OR WS-SCAN-FOUND-IDX NOT = ZERO                            
092500        IF WS-SCAN-FOUND-IDX NOT = ZERO                                   
092600           MOVE WS-SCAN-FOUND-IDX TO WS-ACTIVE-SEAT                       
092700        END-IF                                                            
092800     END-IF.                                                              
092900 430-END-TEST-AND-ADVANCE.                                                
093000     EXIT.                                                                
093100*                                                                         
093200*    432 - TR-0233 - A HAND IS COMPLETE EITHER WHEN ONLY ONE SEAT         
093300*    IS STILL IN THE HAND (EVERYONE ELSE FOLDED), OR WHEN EVERY           
093400*    REMAINING IN-HAND SEAT HAS ACTED AND NONE STILL OWES A               
093500*    FURTHER ACTION (ALL CALLED OR CHECKED AROUND).                       
093600*                                                                         
093700 432-BEGIN-TEST-HAND-COMPLETE.                                            
093800     MOVE "N" TO WS-HAND-COMPLETE-FLAG                                    
093900     IF WS-SEATS-IN-HAND-CNT NOT > WS-CTE-01                              
094000        SET SW-HAND-COMPLETE TO TRUE                                      
094100     ELSE                                                                 
094200        MOVE ZERO TO WS-SCAN-FOUND-IDX                                    
094300        PERFORM 433-BEGIN-TEST-ONE-SEAT-TO-ACT                            
094400           THRU 433-END-TEST-ONE-SEAT-TO-ACT                              
094500          VARYING IDX-SEAT FROM 1 BY 1                                    
094600            UNTIL IDX-SEAT > WS-CTE-SEAT-COUNT                            
094700        IF WS-SCAN-FOUND-IDX = ZERO                                       
094800           SET SW-HAND-COMPLETE TO TRUE                                   
094900        END-IF                                                            
095000     END-IF.                                                              
095100 432-END-TEST-HAND-COMPLETE.                                              
095200     EXIT.                                                                
095300*                                                                         
095400*    433 - ONE SEAT OF THE STRAIGHT TABLE SCAN 432 RUNS LOOKING           
095500*    FOR ANY SEAT STILL OWED AN ACTION.                                   
095600*                                                                         
095700 433-BEGIN-TEST-ONE-SEAT-TO-ACT.                                          
095800*        STRAIGHT TABLE SCAN, NOT A CLOCKWISE WALK - 432 ONLY NEEDS       
095900*        TO KNOW WHETHER ANY SEAT STILL OWES AN ACTION, NOT WHICH         
096000*        ONE IS NEXT, SO SEAT ORDER DOES NOT MATTER HERE.                 
096100     IF SW-SEAT-IN-HAND (IDX-SEAT) AND SW-SEAT-TO-ACT (IDX-SEAT)          
096200        MOVE IDX-SEAT TO WS-SCAN-FOUND-IDX                                
096300     END-IF.                                                              
096400 433-END-TEST-ONE-SEAT-TO-ACT.                                            
096500     EXIT.                                                                
096600*                                                                         
096700*    434 - ONE STEP OF THE CLOCKWISE SCAN 430 RUNS TO FIND THE            
096800*    NEXT SEAT TO ACT, STARTING JUST AFTER THE SEAT THAT JUST             
096900*    ACTED.                                                               
097000*                                                                         
097100 434-BEGIN-SCAN-ONE-SEAT.                                                 
097200*        STEPS WS-SCAN-SEAT-PTR ONE SEAT CLOCKWISE (INLINE RATHER         
097300*        THAN PERFORMING 409, SINCE 430'S VARYING LOOP ALREADY            
097400*        COUNTS THE STEPS TAKEN) AND TESTS WHETHER THE SEAT NOW           
097500*        UNDER THE POINTER IS BOTH IN THE HAND AND STILL TO ACT.          
097600     ADD WS-CTE-01 TO WS-SCAN-SEAT-PTR                                    
097700     IF WS-SCAN-SEAT-PTR > WS-CTE-SEAT-COUNT                              
097800        MOVE WS-CTE-01 TO WS-SCAN-SEAT-PTR                                
097900     END-IF                                                               
098000*           THE FIRST MATCHING SEAT WINS - 430'S VARYING LOOP ALSO        
098100*           STOPS AS SOON AS WS-SCAN-FOUND-IDX IS SET, SO ONLY THE        
098200*           NEAREST QUALIFYING SEAT CLOCKWISE IS EVER REPORTED.           
098300     IF SW-SEAT-IN-HAND (WS-SCAN-SEAT-PTR)                                
098400           AND SW-SEAT-TO-ACT (WS-SCAN-SEAT-PTR)                          
098500        MOVE WS-SCAN-SEAT-PTR TO WS-SCAN-FOUND-IDX                        
098600     END-IF.                                                              
098700 434-END-SCAN-ONE-SEAT.                                                   
098800     EXIT.                                                                
098900*                                                                         
099000*    900 - RUN TOTALS TRAILER (SEE TR-0349).  WRITTEN ONCE, AFTER         
099100*    THE LAST TRANSACTION ON PK-TRANS HAS BEEN PROCESSED, IN THE          
099200*    SAME SEVEN-LINE LAYOUT THE TRAINER DESK SPECIFIED FOR TR-0349.       
099300*                                                                         
099400 900-BEGIN-WRITE-TRAILER.                                                 
099500*        ONE TRAILER, WRITTEN AFTER THE LAST TRANSACTION, GIVING          
099600*        THE TRAINER DESK A ONE-SCREEN SUMMARY OF THE RUN WITHOUT         
099700*        HAVING TO RE-READ EVERY DETAIL RESULT RECORD.                    
099800     MOVE WS-TRANS-READ-CNT   TO WS-TL-READ                               
099900     MOVE WS-ACCEPTED-CNT     TO WS-TL-ACCEPT                             
100000     MOVE WS-REJECTED-CNT     TO WS-TL-REJECT                             
100100     MOVE WS-HANDS-PLAYED-CNT TO WS-TL-HANDS                              
100200     MOVE WS-POT              TO WS-TL-POT                                
100300     MOVE WS-TABLE-CALL-AMT   TO WS-TL-CALL                               
100400     WRITE PK-RESULT-REC FROM WS-TRAILER-HEADING                          
100500     WRITE PK-RESULT-REC FROM WS-TRAILER-READ-LINE                        
100600     WRITE PK-RESULT-REC FROM WS-TRAILER-ACCEPT-LINE                      
100700     WRITE PK-RESULT-REC FROM WS-TRAILER-REJECT-LINE                      
100800     WRITE PK-RESULT-REC FROM WS-TRAILER-HANDS-LINE                       
100900     WRITE PK-RESULT-REC FROM WS-TRAILER-POT-LINE                         
101000     WRITE PK-RESULT-REC FROM WS-TRAILER-CALL-LINE.                       
101100 900-END-WRITE-TRAILER.                                                   
101200     EXIT.                                                                
101300*                                                                         
101400*        CLOSES ALL THREE FILES IN THE SAME ORDER THEY WERE OPENED        
101500*        IN 100.  AS OF TR-0441 A CLOSE FAILURE IS CAUGHT BY THE          
101600*        SAME DECLARATIVES FILE-HANDLER AS EVERY OTHER I/O AGAINST        
101700*        THESE FILES -- THERE IS NO SPECIAL CASE FOR THE WAY OUT.         
101800*        THIS IS THE LAST PARAGRAPH TO RUN BEFORE 000-MAIN-CONTROL        
101900*        ISSUES STOP RUN.                                                 
102000 950-BEGIN-CLOSE-FILES.                                                   
102100     CLOSE PK-TRANS-FILE                                                  
102200     CLOSE PK-CARDS-FILE                                                  
102300     CLOSE PK-RESULTS-FILE.                                               
102400 950-END-CLOSE-FILES.                                                     
102500     EXIT.                                                                
102600*                                                                         
102700 END PROGRAM PKTRAIN.                                                     
